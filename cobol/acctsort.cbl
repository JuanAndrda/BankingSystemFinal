000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               * 00000200
000300* ALL RIGHTS RESERVED                                             * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     ACCTSORT.                                        00000600
000700 AUTHOR.         P. NAGY.                                         00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   06/09/86.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300* REMARKS.                                                        * 00001300
001400* ACCTSORT PUTS A CALLER-SUPPLIED TABLE OF ACCOUNT SUMMARY        * 00001400
001500* ENTRIES INTO ORDER BY A ONE-CHARACTER SORT-CODE CHOSEN BY THE   * 00001500
001600* CALLER -- NAME ASCENDING OR BALANCE DESCENDING -- USING A       * 00001600
001700* INSERTION SORT.  AN INSERTION SORT IS STABLE AND RUNS IN-PLACE  * 00001700
001800* WITHOUT EXTRA STORAGE, WHICH SUITS THE SMALL TABLE SIZES THIS   * 00001800
001900* SHOP'S REPORT PROGRAMS WORK WITH.  THE ALGORITHM ITSELF GOES    * 00001900
002000* BACK TO THE SHOP'S OLD GENERAL-PURPOSE NUMBER SORTER.           * 00002000
002100****************************************************************** 00002100
002200* CHANGE LOG.                                                     * 00002200
002300* 86-06-09  PN   ORIGINAL PROGRAM -- GENERAL PURPOSE NUMBER ARRAY * 00002300
002400*                INSERTION SORT, CALLABLE FROM ANY COBOL PROGRAM  * 00002400
002500* 90-02-27  PN   RAISED ARRAY LIMIT TO 1000 PER REQ #0871          * 00002500
002600* 98-09-17  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED       * 00002600
002700* 01-07-30  KAJ  RECODED PERFORM VARYING TO USE INDEXES INSTEAD   * 00002700
002800*                OF COMP-3 SUBSCRIPTS, STD #REQ-991                * 00002800
002900* 26-03-07  JFH  REBUILT FOR RETAIL LEDGER CONVERSION, REQ #B2604 * 00002900
003000*                -- TABLE ENTRY IS NOW AN ACCOUNT SUMMARY GROUP,  * 00003000
003100*                RATHER THAN A SINGLE NUMBER, AND A SORT-CODE     * 00003100
003200*                SELECTS THE KEY FIELD FOR THE REPORT             * 00003200
003210* 26-03-18  JFH  SORT-BY-BALANCE WAS LANDING ENTRIES ASCENDING   * 00003210
003220*                INSTEAD OF DESCENDING -- FLIPPED THE SLIDE TEST * 00003220
003230*                TO MATCH ACCTRPT (REQ #B2610); ALSO DROPPED THE * 00003230
003240*                INLINE PERFORM IN 000-MAIN FOR HOUSE STYLE       * 00003240
003250* 26-03-20  JFH  100-INSERT-ONE-ENTRY/110-SLIDE-ENTRIES           * 00003250
003260*                RESTYLED WITH GO TO/PERFORM...THRU RANGES        * 00003260
003270*                TO MATCH THE REST OF THE SHOP; SORT LOGIC        * 00003270
003280*                ITSELF UNCHANGED                                 * 00003280
003300****************************************************************** 00003300
003400 ENVIRONMENT DIVISION.                                             00003400
003500 CONFIGURATION SECTION.                                            00003500
003600 SOURCE-COMPUTER. IBM-390.                                         00003600
003700 OBJECT-COMPUTER. IBM-390.                                         00003700
003800 SPECIAL-NAMES.                                                    00003800
003900     C01 IS TOP-OF-FORM.                                           00003900
004000****************************************************************** 00004000
004100 DATA DIVISION.                                                    00004100
004200 WORKING-STORAGE SECTION.                                          00004200
004300 01  WORK-VARIABLES.                                                00004300
004400     05  INSERT-IDX          PIC S9(04) COMP.                      00004400
004500     05  FILLER              PIC X(02) VALUE SPACES.               00004500
004550 01  WORK-AREA-REDEF REDEFINES WORK-VARIABLES.                    00004550
004560     05  INSERT-IDX-ALPHA    PIC X(04).                           00004560
004600 01  ARRAY-SUBSCRIPTS.                                              00004600
004700     05  WS-HOLD-NAME        PIC X(30).                            00004700
004800     05  WS-HOLD-BALANCE     PIC S9(09)V99.                        00004800
004900     05  WS-HOLD-ACCT-NO     PIC X(06).                            00004900
005000     05  WS-HOLD-OWNER-ID    PIC X(04).                            00005000
005060 01  HOLD-ENTRY-REDEF REDEFINES ARRAY-SUBSCRIPTS.                 00005060
005070     05  WS-HOLD-KEY-ALPHA   PIC X(40).                           00005070
005100 01  SORT-CODE-VIEW.                                                00005100
005200     05  WS-SORT-BY-NAME-SW  PIC X(01).                            00005200
005300         88  SORT-BY-NAME    VALUE 'N'.                            00005300
005400         88  SORT-BY-BALANCE VALUE 'B'.                            00005400
005500     05  FILLER              PIC X(03) VALUE SPACES.               00005500
005600 01  SORT-CODE-REDEF REDEFINES SORT-CODE-VIEW.                     00005600
005700     05  WS-SORT-CODE-NUM    PIC 9(04).                            00005700
005800*                                                                  00005800
005900 LINKAGE SECTION.                                                  00005900
006000 01  LS-ARRAY-SIZE           PIC S9(04) COMP.                      00006000
006100 01  LS-SORT-CODE            PIC X(01).                             00006100
006200 01  LS-ACCT-SUMMARY-TABLE.                                        00006200
006300     05  LS-ACCT-ENTRY OCCURS 0 TO 200 TIMES                       00006300
006400             DEPENDING ON LS-ARRAY-SIZE.                           00006400
006500         10  LS-ENTRY-NAME      PIC X(30).                         00006500
006600         10  LS-ENTRY-BALANCE   PIC S9(09)V99.                     00006600
006700         10  LS-ENTRY-ACCT-NO   PIC X(06).                         00006700
006800         10  LS-ENTRY-OWNER-ID  PIC X(04).                         00006800
006900****************************************************************** 00006900
007000 PROCEDURE DIVISION USING LS-ARRAY-SIZE, LS-SORT-CODE,             00007000
007100         LS-ACCT-SUMMARY-TABLE.                                    00007100
007200****************************************************************** 00007200
007300 000-MAIN.                                                         00007300
007400     MOVE LS-SORT-CODE TO WS-SORT-BY-NAME-SW.                      00007400
007450     IF LS-ARRAY-SIZE < 2                                          00007450
007460         GO TO 000-EXIT                                            00007460
007470     END-IF.                                                       00007470
007500     PERFORM 100-INSERT-ONE-ENTRY THRU 100-EXIT                    00007500
007600         VARYING INSERT-IDX FROM 2 BY 1                            00007600
007700         UNTIL INSERT-IDX > LS-ARRAY-SIZE.                         00007700
007800 000-EXIT.                                                         00007800
007900     GOBACK.                                                       00007900
008000****************************************************************** 00008000
008100* 100-INSERT-ONE-ENTRY -- HOLD THE ENTRY AT INSERT-IDX, SLIDE      * 00008100
008200* EVERY ENTRY AHEAD OF IT ONE SLOT UNTIL WE FIND WHERE IT BELONGS  * 00008200
008300****************************************************************** 00008300
008400 100-INSERT-ONE-ENTRY.                                             00008400
008500     MOVE LS-ENTRY-NAME(INSERT-IDX)     TO WS-HOLD-NAME.           00008500
008600     MOVE LS-ENTRY-BALANCE(INSERT-IDX)  TO WS-HOLD-BALANCE.        00008600
008700     MOVE LS-ENTRY-ACCT-NO(INSERT-IDX)  TO WS-HOLD-ACCT-NO.        00008700
008800     MOVE LS-ENTRY-OWNER-ID(INSERT-IDX) TO WS-HOLD-OWNER-ID.       00008800
008900     COMPUTE INSERT-IDX = INSERT-IDX - 1.                         00008900
009000     IF SORT-BY-BALANCE                                            00009000
009010         PERFORM 110-SLIDE-ENTRIES THRU 110-EXIT                   00009010
009020             UNTIL INSERT-IDX <= 0                                 00009020
009030                OR LS-ENTRY-BALANCE(INSERT-IDX) >= WS-HOLD-BALANCE 00009030
009040     ELSE                                                          00009040
009050         PERFORM 110-SLIDE-ENTRIES THRU 110-EXIT                   00009050
009060             UNTIL INSERT-IDX <= 0                                 00009060
009070                OR LS-ENTRY-NAME(INSERT-IDX) <= WS-HOLD-NAME       00009070
009080     END-IF.                                                       00009080
009300     MOVE WS-HOLD-NAME     TO LS-ENTRY-NAME(INSERT-IDX + 1).       00009300
009400     MOVE WS-HOLD-BALANCE  TO LS-ENTRY-BALANCE(INSERT-IDX + 1).    00009400
009500     MOVE WS-HOLD-ACCT-NO  TO LS-ENTRY-ACCT-NO(INSERT-IDX + 1).    00009500
009600     MOVE WS-HOLD-OWNER-ID TO LS-ENTRY-OWNER-ID(INSERT-IDX + 1).   00009600
009650 100-EXIT.                                                         00009650
009680     EXIT.                                                         00009680
009700****************************************************************** 00009700
009800* 110-SLIDE-ENTRIES                                                * 00009800
009900****************************************************************** 00009900
010000 110-SLIDE-ENTRIES.                                                00010000
010100     MOVE LS-ENTRY-NAME(INSERT-IDX)     TO                        00010100
010200         LS-ENTRY-NAME(INSERT-IDX + 1).                           00010200
010300     MOVE LS-ENTRY-BALANCE(INSERT-IDX)  TO                        00010300
010400         LS-ENTRY-BALANCE(INSERT-IDX + 1).                        00010400
010500     MOVE LS-ENTRY-ACCT-NO(INSERT-IDX)  TO                        00010500
010600         LS-ENTRY-ACCT-NO(INSERT-IDX + 1).                        00010600
010700     MOVE LS-ENTRY-OWNER-ID(INSERT-IDX) TO                        00010700
010800         LS-ENTRY-OWNER-ID(INSERT-IDX + 1).                       00010800
010900     COMPUTE INSERT-IDX = INSERT-IDX - 1.                         00010900
011000 110-EXIT.                                                         00011000
011100     EXIT.                                                         00011100
