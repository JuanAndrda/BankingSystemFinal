000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               * 00000200
000300* ALL RIGHTS RESERVED                                             * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     ACCTSEC.                                         00000600
000700 AUTHOR.         JON KRAFT.                                       00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   11/02/90.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300* REMARKS.                                                        * 00001300
001400* ACCTSEC IS THE ONE PLACE IN THE LEDGER SYSTEM THAT DECIDES      * 00001400
001500* WHETHER A USER MAY TOUCH A GIVEN ACCOUNT.  EVERY BATCH DRIVER   * 00001500
001600* THAT POSTS, MAINTAINS OR REPORTS ON AN ACCOUNT CALLS THIS       * 00001600
001700* ROUTINE RATHER THAN CODING THE RULE ITSELF, SO THE RULE ONLY    * 00001700
001800* HAS TO CHANGE IN ONE PLACE.  ORIGINALLY WRITTEN TO TIME SOME    * 00001800
001900* COMPARE-STYLE OPTIMIZATIONS (SEE OLD COBPERF TEST DECK) -- THAT * 00001900
002000* PURPOSE IS LONG GONE, ONLY THE SKELETON SURVIVED.               * 00002000
002100****************************************************************** 00002100
002200* CHANGE LOG.                                                     * 00002200
002300* 90-11-02  JK   ORIGINAL PROGRAM -- TIMING HARNESS FOR COMPARE   * 00002300
002400*                OPTIMIZATION STUDY, NOT PRODUCTION USE          * 00002400
002500* 93-06-14  JK   ADOPTED AS THE ACCOUNT ACCESS-CHECK ROUTINE,     * 00002500
002600*                STRIPPED DOWN TO A CALLABLE SUBPROGRAM (#2204)   * 00002600
002700* 96-09-03  KAJ  ADMIN OVERRIDE ADDED -- ADMN USER ID MAY TOUCH   * 00002700
002800*                ANY ACCOUNT (REQ #2617)                          * 00002800
002900* 98-12-01  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED       * 00002900
003000* 03-04-22  RTM  BLANK/UNKNOWN USER ID NOW EXPLICITLY DENIED      * 00003000
003100*                RATHER THAN FALLING THROUGH (AUDIT FINDING 03-11)* 00003100
003200* 26-03-03  JFH  REBUILT FOR RETAIL LEDGER CONVERSION, REQ #B2601 * 00003200
003300*                -- RULE IS NOW: ADMIN ALWAYS ALLOWED, OWNER      * 00003300
003400*                ALLOWED ON OWN ACCOUNT, ALL OTHERS DENIED         * 00003400
003500****************************************************************** 00003500
003600 ENVIRONMENT DIVISION.                                             00003600
003700 CONFIGURATION SECTION.                                            00003700
003800 SOURCE-COMPUTER. IBM-390.                                         00003800
003900 OBJECT-COMPUTER. IBM-390.                                         00003900
004000 SPECIAL-NAMES.                                                    00004000
004100     C01 IS TOP-OF-FORM.                                           00004100
004200****************************************************************** 00004200
004300 DATA DIVISION.                                                    00004300
004400 WORKING-STORAGE SECTION.                                          00004400
004450 01  WS-ADMIN-GROUP.                                               00004450
004460     05  WS-ADMIN-ID         PIC X(04) VALUE 'ADMN'.               00004460
004470     05  FILLER              PIC X(04) VALUE SPACES.               00004470
004480 01  WS-ADMIN-REDEF REDEFINES WS-ADMIN-GROUP.                      00004480
004490     05  WS-ADMIN-ID-NUM     PIC 9(08).                            00004490
004600 01  WS-WORK-COUNTERS.                                             00004600
004700     05  WS-CALL-COUNT       PIC S9(07) COMP VALUE +0.             00004700
004800     05  WS-ALLOW-COUNT      PIC S9(07) COMP VALUE +0.             00004800
004900     05  WS-DENY-COUNT       PIC S9(07) COMP VALUE +0.             00004900
004950     05  FILLER              PIC X(04) VALUE SPACES.               00004950
004960 01  WS-COUNTERS-REDEF REDEFINES WS-WORK-COUNTERS.                 00004960
004970     05  WS-COUNTERS-ALPHA   PIC X(25).                            00004970
005000 01  WS-USER-VIEW.                                                 00005000
005100     05  WS-USER-FIRST-CHAR  PIC X(01).                            00005100
005200     05  FILLER              PIC X(03).                            00005200
005300 01  WS-USER-REDEF REDEFINES WS-USER-VIEW.                         00005300
005400     05  WS-USER-NUMERIC     PIC 9(04).                            00005400
005500*                                                                  00005500
005600 LINKAGE SECTION.                                                  00005600
005700 01  LS-REQUESTING-USER-ID   PIC X(04).                            00005700
005800 01  LS-ACCOUNT-OWNER-ID     PIC X(04).                            00005800
005900 01  LS-ACCESS-ALLOWED-SW    PIC X(01).                            00005900
006000     88  LS-ACCESS-ALLOWED   VALUE 'Y'.                            00006000
006100****************************************************************** 00006100
006200 PROCEDURE DIVISION USING LS-REQUESTING-USER-ID,                   00006200
006300         LS-ACCOUNT-OWNER-ID, LS-ACCESS-ALLOWED-SW.                00006300
006400****************************************************************** 00006400
006500 000-MAIN.                                                         00006500
006600     ADD +1 TO WS-CALL-COUNT.                                      00006600
006700     MOVE 'N' TO LS-ACCESS-ALLOWED-SW.                             00006700
006800     PERFORM 100-CHECK-ACCESS THRU 100-EXIT.                        00006800
006900     IF LS-ACCESS-ALLOWED                                          00006900
007000         ADD +1 TO WS-ALLOW-COUNT                                  00007000
007100     ELSE                                                         00007100
007200         ADD +1 TO WS-DENY-COUNT                                   00007200
007300     END-IF.                                                       00007300
007400     GOBACK.                                                       00007400
007500****************************************************************** 00007500
007600* 100-CHECK-ACCESS -- ADMIN ALWAYS ALLOWED, OWNER ON              * 00007600
007700* ITS OWN ACCOUNT ALLOWED, BLANK OR UNMATCHED USER ID DENIED      * 00007700
007800****************************************************************** 00007800
007900 100-CHECK-ACCESS.                                                 00007900
008000     IF LS-REQUESTING-USER-ID = SPACES OR LOW-VALUES               00008000
008100         GO TO 100-EXIT                                            00008100
008200     END-IF.                                                       00008200
008300     IF LS-REQUESTING-USER-ID = WS-ADMIN-ID                        00008300
008400         MOVE 'Y' TO LS-ACCESS-ALLOWED-SW                          00008400
008500         GO TO 100-EXIT                                            00008500
008600     END-IF.                                                       00008600
008700     IF LS-REQUESTING-USER-ID = LS-ACCOUNT-OWNER-ID                00008700
008800         MOVE 'Y' TO LS-ACCESS-ALLOWED-SW                          00008800
008900     END-IF.                                                       00008900
009000 100-EXIT.                                                         00009000
009100     EXIT.                                                         00009100
