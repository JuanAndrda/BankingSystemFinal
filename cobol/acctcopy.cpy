000100******************************************************************
000200*    ACCTCOPY  --  ACCOUNT MASTER RECORD LAYOUT                  *
000300*    ----------------------------------------------------------  *
000400*    ONE RECORD PER DEPOSIT ACCOUNT.  TWO PRODUCTS SHARE THIS    *
000500*    LAYOUT -- SAVINGS ('S') CARRIES ACCT-INT-RATE, CHECKING     *
000600*    ('C') CARRIES ACCT-OD-LIMIT; THE UNUSED FIELD IS ZERO.      *
000700*        COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-ACCT==.       *
000800*    HISTORY.                                                    *
000900*    26-03-02  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2601 *
001000*    26-03-09  JFH  ADDED ACCT-TYPE-VIEW REDEFINES FOR ACCTMAINT *
001100*    26-03-11  JFH  PADDED TO 40 BYTES, RESERVE FOR FUTURE USE   *
001150*    26-03-19  JFH  DROPPED BALANCE-VIEW REDEFINES -- IT NEVER   *
001160*                   FIT THE 40-BYTE RECORD AND NOTHING CALLED IT *
001200******************************************************************
001300 01  :TAG:-REC.
001400     05  :TAG:-NO                    PIC X(06).
001500     05  :TAG:-TYPE                  PIC X(01).
001600         88  :TAG:-IS-SAVINGS        VALUE 'S'.
001700         88  :TAG:-IS-CHECKING       VALUE 'C'.
001800     05  :TAG:-OWNER-ID              PIC X(04).
001900     05  :TAG:-BALANCE               PIC S9(09)V99.
002000     05  :TAG:-INT-RATE              PIC V9(05).
002100     05  :TAG:-OD-LIMIT              PIC 9(07)V99.
002200     05  FILLER                      PIC X(04).
002300*
002400 01  :TAG:-NO-NUMERIC-VIEW REDEFINES :TAG:-REC.
002500     05  FILLER                      PIC X(03).
002600     05  :TAG:-NO-DIGITS             PIC 9(03).
002700     05  FILLER                      PIC X(34).
