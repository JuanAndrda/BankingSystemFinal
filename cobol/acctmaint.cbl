000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     ACCTMAINT.                                       00000600
000700 AUTHOR.         JON SAYLES.                                      00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   02/15/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                     * 00001300
001400*    ACCTMAINT IS THE ACCOUNT REGISTRY MAINTENANCE RUN.  IT READS * 00001400
001500*    THE ACCOUNT MAINTENANCE REQUEST FILE SEQUENTIALLY AND        * 00001500
001600*    PROCESSES EACH CREATE, DELETE OR OVERDRAFT-LIMIT-UPDATE      * 00001600
001700*    REQUEST AGAINST A TABLE-LOADED ACCOUNT MASTER, REWRITTEN AT  * 00001700
001800*    END OF RUN.  STARTED LIFE AS THE OLD PC-CICS TRAINING CLASS  * 00001800
001900*    "ADD A RECORD" SCREEN -- THE THREE-WAY ACTION-CODE SWITCH    * 00001900
002000*    (ADD/DELETE/UPDATE/EXIT) SURVIVED THE CONVERSION TO BATCH,   * 00002000
002100*    THE 3270 SCREENS DID NOT.                                    * 00002100
002200****************************************************************** 00002200
002300*    CHANGE LOG.                                                  * 00002300
002400*    89-02-15  JS   ORIGINAL PROGRAM -- PC CICS CLASS "ADD A      * 00002400
002500*                   RECORD" SCREEN, PERSON MASTER FILE            * 00002500
002600*    92-07-09  JS   RETIRED THE 3270 MAP, DRIVEN FROM A FLAT      * 00002600
002700*                   REQUEST FILE INSTEAD (REQ #1876)              * 00002700
002800*    98-11-19  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED    * 00002800
002900*    03-05-14  RTM  ADD NOW GENERATES ITS OWN KEY INSTEAD OF      * 00002900
003000*                   TAKING ONE FROM THE REQUEST (AUDIT FINDING    * 00003000
003100*                   03-19)                                        * 00003100
003200*    26-03-09  JFH  REBUILT AS THE ACCOUNT REGISTRY MAINTENANCE    * 00003200
003300*                   RUN FOR THE LEDGER CONVERSION, REQ #B2606 --   * 00003300
003400*                   CREATE/DELETE/UPDLIMIT ACTIONS NOW CALL        * 00003400
003500*                   VALRULES AND ACCTDEL RATHER THAN CODING THE    * 00003500
003600*                   RULES INLINE                                  * 00003600
003610*    26-03-20  JFH  610-WRITE-AUDIT-RECORD WAS LOGGING HOMEGROWN   * 00003610
003620*                   ACTION TAGS -- RESTATED AS THE AUDITING STD    * 00003620
003630*                   #REQ-840 TAGS (CREATE_ACCOUNT/DELETE_ACCOUNT/  * 00003630
003640*                   UPDATE_OVERDRAFT_LIMIT) SO AUDITRPT LINES UP   * 00003640
003650*                   WITH THE OTHER MAINTENANCE RUNS                * 00003650
003700****************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       00004600
004700         ORGANIZATION IS SEQUENTIAL                               00004700
004800         FILE STATUS  IS WS-ACCTFILE-STATUS.                      00004800
004900     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00004900
005000         ORGANIZATION IS SEQUENTIAL                               00005000
005100         FILE STATUS  IS WS-ACCTOUT-STATUS.                       00005100
005200     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00005400
005500     SELECT AMREQ-FILE ASSIGN TO AMREQFIL                         00005500
005600         ORGANIZATION IS SEQUENTIAL                               00005600
005700         FILE STATUS  IS WS-AMREQFIL-STATUS.                      00005700
005800     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                         00005800
005900         ORGANIZATION IS SEQUENTIAL                               00005900
006000         FILE STATUS  IS WS-AUDTFILE-STATUS.                      00006000
006100     SELECT REPORT-FILE ASSIGN TO AMRPT                          00006100
006200         ORGANIZATION IS SEQUENTIAL                               00006200
006300         FILE STATUS  IS WS-REPORT-STATUS.                        00006300
006400****************************************************************** 00006400
006500 DATA DIVISION.                                                   00006500
006600 FILE SECTION.                                                    00006600
006700 FD  ACCOUNT-FILE                                                 00006700
006800     RECORDING MODE IS F.                                         00006800
006900 01  ACCT-REC-FD                 PIC X(40).                       00006900
007000 FD  ACCOUNT-FILE-OUT                                             00007000
007100     RECORDING MODE IS F.                                         00007100
007200 01  ACCT-OUT-REC-FD             PIC X(40).                       00007200
007300 FD  CUSTOMER-FILE                                                00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  CUST-REC-FD                 PIC X(134).                      00007500
007600 FD  AMREQ-FILE                                                   00007600
007700     RECORDING MODE IS F.                                         00007700
007800 01  AMR-REC-FD                  PIC X(41).                       00007800
007900 FD  AUDIT-FILE                                                   00007900
008000     RECORDING MODE IS F.                                         00008000
008100 01  AUD-REC-FD                  PIC X(113).                      00008100
008200 FD  REPORT-FILE                                                  00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  REPORT-RECORD               PIC X(80).                       00008400
008500****************************************************************** 00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700 COPY REFCPY.                                                     00008700
008800*                                                                 00008800
008900 01  WS-FILE-STATUSES.                                            00008900
009000     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.          00009000
009100     05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.          00009100
009200     05  WS-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.          00009200
009300     05  WS-AMREQFIL-STATUS      PIC X(02) VALUE SPACES.          00009300
009400     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.          00009400
009500     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00009500
009600     05  WS-AMR-EOF-SW           PIC X(01) VALUE 'N'.             00009600
009700         88  AMR-EOF             VALUE 'Y'.                       00009700
009800*                                                                 00009800
009900 01  WS-AMR-REC.                                                  00009900
010000 COPY AMRCOPY REPLACING ==:TAG:== BY ==WS-AMR==.                  00010000
010100*                                                                 00010100
010200 01  WS-ACCT-REC.                                                 00010200
010300 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-ACCT==.                00010300
010400*                                                                 00010400
010500 01  WS-CUST-REC.                                                 00010500
010600 COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.                00010600
010700*                                                                 00010700
010800 01  WS-AUD-REC.                                                  00010800
010900 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                 00010900
011000*                                                                 00011000
011100***************************************************************** 00011100
011200*    ACCOUNT MASTER TABLE -- LOADED ONCE, USED AN AN ODO TABLE    * 00011200
011300*    SO THE SAME LAYOUT CAN BE PASSED STRAIGHT INTO ACCTDEL       * 00011300
011400***************************************************************** 00011400
011500 01  TAB-ACCT-COUNT              PIC S9(04) COMP VALUE +0.        00011500
011600 01  TAB-ACCOUNTS.                                                00011600
011700     05  TAB-ACCT-ENTRY OCCURS 0 TO 200 TIMES                    00011700
011800             DEPENDING ON TAB-ACCT-COUNT                          00011800
011900             INDEXED BY ACCT-IDX.                                 00011900
012000         10  TAB-ACCT-NO         PIC X(06).                       00012000
012100         10  TAB-ACCT-TYPE       PIC X(01).                       00012100
012200         10  TAB-ACCT-OWNER-ID   PIC X(04).                       00012200
012300         10  TAB-ACCT-BALANCE    PIC S9(09)V99.                   00012300
012400         10  TAB-ACCT-INT-RATE   PIC V9(05).                      00012400
012500         10  TAB-ACCT-OD-LIMIT   PIC 9(07)V99.                    00012500
012600*                                                                 00012600
012700***************************************************************** 00012700
012800*    CUSTOMER TABLE -- LOADED ONCE, OWNER-ID EXISTENCE LOOKUP     * 00012800
012900*    ONLY, NO OTHER CUSTOMER FIELD IS NEEDED HERE                 * 00012900
013000***************************************************************** 00013000
013100 01  TAB-CUST-COUNT              PIC S9(04) COMP VALUE +0.        00013100
013200 01  TAB-CUSTOMERS.                                                00013200
013300     05  TAB-CUST-ENTRY OCCURS 100 TIMES INDEXED BY CUST-IDX.     00013300
013400         10  TAB-CUST-ID         PIC X(04).                       00013400
013500*                                                                 00013500
013600 01  WS-LOOKUP-WORK.                                              00013600
013700     05  WS-LOOKUP-KEY           PIC X(06) VALUE SPACES.          00013700
013800     05  WS-FOUND-IDX            PIC S9(04) COMP VALUE +0.        00013800
013900     05  WS-OWNER-FOUND-SW       PIC X(01) VALUE 'N'.             00013900
014000         88  OWNER-FOUND         VALUE 'Y'.                       00014000
014100     05  FILLER                  PIC X(03) VALUE SPACES.         00014100
014200*                                                                 00014200
014300 01  WS-LOOKUP-REDEF REDEFINES WS-LOOKUP-WORK.                    00014300
014400     05  WS-LOOKUP-ALPHA         PIC X(12).                      00014400
014500*                                                                00014500
014600 01  WS-NEXT-ID-WORK.                                             00014600
014700     05  WS-HIGH-SUFFIX          PIC 9(03) VALUE 0.               00014700
014800     05  WS-THIS-SUFFIX          PIC 9(03) VALUE 0.               00014800
014900     05  WS-NEW-ACCT-NO          PIC X(06) VALUE SPACES.          00014900
014950 01  WS-NEXT-ID-REDEF REDEFINES WS-NEXT-ID-WORK.                  00014950
014960     05  WS-NEXT-ID-ALPHA        PIC X(12).                      00014960
015000*                                                                 00015000
015100 01  WS-MAINT-WORK.                                                00015100
015200     05  WS-ACTION-OK-SW         PIC X(01) VALUE 'N'.             00015200
015300         88  ACTION-OK           VALUE 'Y'.                       00015300
015400     05  WS-VALID-SW             PIC X(01) VALUE 'N'.             00015400
015500         88  FIELD-VALID         VALUE 'Y'.                       00015500
015600     05  WS-DELETE-OK-SW         PIC X(01) VALUE 'N'.             00015600
015700         88  DELETE-OK           VALUE 'Y'.                       00015700
015800     05  WS-ACCT-TYPE-UPPER      PIC X(08) VALUE SPACES.          00015800
015900     05  WS-FAIL-REASON          PIC X(25) VALUE SPACES.          00015900
016000     05  WS-AMOUNT-IN            PIC S9(09)V99 VALUE +0.          00016000
016050     05  WS-VALRULES-VALUE-IN    PIC X(40) VALUE SPACES.         00016050
016100*                                                                 00016100
016200 01  WS-RUN-COUNTERS.                                              00016200
016300     05  WS-REQUESTS-READ        PIC S9(07) COMP-3 VALUE +0.      00016300
016400     05  WS-CREATED              PIC S9(07) COMP-3 VALUE +0.      00016400
016500     05  WS-DELETED              PIC S9(07) COMP-3 VALUE +0.      00016500
016600     05  WS-LIMIT-UPDATED        PIC S9(07) COMP-3 VALUE +0.      00016600
016700     05  WS-REJECTED             PIC S9(07) COMP-3 VALUE +0.      00016700
016800     05  FILLER                  PIC X(02) VALUE SPACES.         00016800
016900*                                                                 00016900
017000 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00017000
017100     05  WS-RUN-COUNTERS-ALPHA   PIC X(22).                      00017100
017200*                                                                00017200
017300 01  RPT-HEADER1.                                                 00017300
017400     05  FILLER   PIC X(40) VALUE                                 00017400
017500              'ACCOUNT MAINTENANCE REPORT        DATE: '.         00017500
017600     05  RPT-MM   PIC 99.                                        00017600
017700     05  FILLER   PIC X(01) VALUE '/'.                            00017700
017800     05  RPT-DD   PIC 99.                                        00017800
017900     05  FILLER   PIC X(01) VALUE '/'.                            00017900
018000     05  RPT-YY   PIC 99.                                        00018000
018100     05  FILLER   PIC X(30) VALUE SPACES.                         00018100
018200*                                                                 00018200
018300 01  RPT-TOTALS-LINE1.                                             00018300
018400     05  FILLER         PIC X(24) VALUE 'REQUESTS READ......... '. 00018400
018500     05  RPT-READ       PIC ZZZ,ZZ9.                              00018500
018600     05  FILLER         PIC X(49) VALUE SPACES.                   00018600
018700 01  RPT-TOTALS-LINE2.                                             00018700
018800     05  FILLER         PIC X(24) VALUE 'ACCOUNTS CREATED...... '. 00018800
018900     05  RPT-CREATED    PIC ZZZ,ZZ9.                              00018900
019000     05  FILLER         PIC X(49) VALUE SPACES.                   00019000
019100 01  RPT-TOTALS-LINE3.                                             00019100
019200     05  FILLER         PIC X(24) VALUE 'ACCOUNTS DELETED...... '. 00019200
019300     05  RPT-DELETED    PIC ZZZ,ZZ9.                              00019300
019400     05  FILLER         PIC X(49) VALUE SPACES.                   00019400
019500 01  RPT-TOTALS-LINE4.                                             00019500
019600     05  FILLER         PIC X(24) VALUE 'OD LIMITS UPDATED..... '. 00019600
019700     05  RPT-LIMITUPD   PIC ZZZ,ZZ9.                              00019700
019800     05  FILLER         PIC X(49) VALUE SPACES.                   00019800
019900 01  RPT-TOTALS-LINE5.                                             00019900
020000     05  FILLER         PIC X(24) VALUE 'REQUESTS REJECTED..... '. 00020000
020100     05  RPT-REJECTED   PIC ZZZ,ZZ9.                              00020100
020200     05  FILLER         PIC X(49) VALUE SPACES.                   00020200
020300****************************************************************** 00020300
020400 PROCEDURE DIVISION.                                              00020400
020500****************************************************************** 00020500
020600 000-MAIN.                                                        00020600
020700     ACCEPT REF-CURRENT-DATE FROM DATE.                           00020700
020800     PERFORM 700-OPEN-FILES.                                      00020800
020900     PERFORM 720-LOAD-ACCOUNT-TABLE.                              00020900
021000     PERFORM 722-LOAD-CUSTOMER-TABLE.                             00021000
021100     PERFORM 800-INIT-REPORT.                                     00021100
021200     PERFORM 710-READ-AMREQ-FILE.                                 00021200
021300     PERFORM 100-PROCESS-ONE-REQUEST UNTIL AMR-EOF.                00021300
021400     PERFORM 760-REWRITE-ACCOUNT-MASTER.                          00021400
021500     PERFORM 850-REPORT-TOTALS.                                   00021500
021600     PERFORM 790-CLOSE-FILES.                                     00021600
021700     GOBACK.                                                      00021700
021800****************************************************************** 00021800
021900*    100-PROCESS-ONE-REQUEST -- ONE MAINTENANCE REQUEST PER PASS * 00021900
022000****************************************************************** 00022000
022100 100-PROCESS-ONE-REQUEST.                                         00022100
022200     ADD +1 TO WS-REQUESTS-READ.                                  00022200
022300     MOVE 'N' TO WS-ACTION-OK-SW.                                 00022300
022400     MOVE SPACES TO WS-FAIL-REASON.                               00022400
022500     EVALUATE TRUE                                                00022500
022600         WHEN WS-AMR-IS-CREATE                                    00022600
022700             PERFORM 200-CREATE-ACCOUNT THRU 200-EXIT              00022700
022800         WHEN WS-AMR-IS-DELETE                                    00022800
022900             PERFORM 210-DELETE-ACCOUNT                           00022900
023000         WHEN WS-AMR-IS-UPD-LIMIT                                 00023000
023100             PERFORM 220-UPDATE-OD-LIMIT THRU 220-EXIT             00023100
023200         WHEN OTHER                                               00023200
023300             MOVE 'INVALID ACTION CODE' TO WS-FAIL-REASON         00023300
023400     END-EVALUATE.                                                00023400
023500     IF ACTION-OK                                                 00023500
023600         PERFORM 610-WRITE-AUDIT-RECORD                           00023600
023700     ELSE                                                        00023700
023800         ADD +1 TO WS-REJECTED                                    00023800
023900     END-IF.                                                      00023900
024000     PERFORM 710-READ-AMREQ-FILE.                                 00024000
024100****************************************************************** 00024100
024200*    200-CREATE-ACCOUNT -- OWNER MUST EXIST, TYPE MUST            * 00024200
024300*    VALIDATE, ID IS GENERATED AS ACC + NEXT THREE-DIGIT SUFFIX   * 00024300
024400****************************************************************** 00024400
024500 200-CREATE-ACCOUNT.                                              00024500
024600     PERFORM 400-FIND-CUSTOMER.                                   00024600
024700     IF NOT OWNER-FOUND                                           00024700
024800         MOVE 'OWNER NOT FOUND' TO WS-FAIL-REASON                 00024800
024900         GO TO 200-EXIT                                           00024900
025000     END-IF.                                                      00025000
025100     MOVE WS-AMR-ACCT-TYPE TO WS-ACCT-TYPE-UPPER.                 00025100
025200     INSPECT WS-ACCT-TYPE-UPPER CONVERTING                        00025200
025300         'abcdefghijklmnopqrstuvwxyz'                             00025300
025400         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00025400
025500     MOVE 'N' TO WS-VALID-SW.                                     00025500
025510     MOVE SPACES TO WS-VALRULES-VALUE-IN.                        00025510
025520     MOVE WS-ACCT-TYPE-UPPER TO WS-VALRULES-VALUE-IN.            00025520
025600     CALL 'VALRULES' USING 'ACCTTYPE', WS-VALRULES-VALUE-IN,      00025600
025700         WS-AMOUNT-IN, WS-VALID-SW.                               00025700
025800     IF NOT FIELD-VALID                                           00025800
025900         MOVE 'INVALID ACCOUNT TYPE' TO WS-FAIL-REASON            00025900
026000         GO TO 200-EXIT                                           00026000
026100     END-IF.                                                      00026100
026200     PERFORM 410-BUILD-NEXT-ACCOUNT-NO.                           00026200
026300     ADD +1 TO TAB-ACCT-COUNT.                                    00026300
026400     MOVE WS-NEW-ACCT-NO  TO TAB-ACCT-NO(TAB-ACCT-COUNT).          00026400
026500     MOVE WS-AMR-OWNER-ID TO TAB-ACCT-OWNER-ID(TAB-ACCT-COUNT).   00026500
026600     MOVE +0 TO TAB-ACCT-BALANCE(TAB-ACCT-COUNT).                 00026600
026700     IF WS-ACCT-TYPE-UPPER = 'SAVINGS '                           00026700
026800         MOVE 'S' TO TAB-ACCT-TYPE(TAB-ACCT-COUNT)                00026800
026900         MOVE .03000 TO TAB-ACCT-INT-RATE(TAB-ACCT-COUNT)         00026900
027000         MOVE +0 TO TAB-ACCT-OD-LIMIT(TAB-ACCT-COUNT)             00027000
027100     ELSE                                                        00027100
027200         MOVE 'C' TO TAB-ACCT-TYPE(TAB-ACCT-COUNT)                00027200
027300         MOVE +0 TO TAB-ACCT-INT-RATE(TAB-ACCT-COUNT)             00027300
027400         MOVE 500.00 TO TAB-ACCT-OD-LIMIT(TAB-ACCT-COUNT)         00027400
027500     END-IF.                                                      00027500
027600     MOVE 'Y' TO WS-ACTION-OK-SW.                                 00027600
027700     ADD +1 TO WS-CREATED.                                        00027700
027800 200-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000****************************************************************** 00028000
028100*    210-DELETE-ACCOUNT -- SHARED LOGIC LIVES IN ACCTDEL          * 00028100
028200****************************************************************** 00028200
028300 210-DELETE-ACCOUNT.                                              00028300
028400     CALL 'ACCTDEL' USING TAB-ACCT-COUNT, WS-AMR-ACCT-NO,         00028400
028500         WS-DELETE-OK-SW, TAB-ACCOUNTS.                           00028500
028600     IF DELETE-OK                                                 00028600
028700         MOVE 'Y' TO WS-ACTION-OK-SW                              00028700
028800         ADD +1 TO WS-DELETED                                     00028800
028900     ELSE                                                        00028900
029000         MOVE 'ACCOUNT NOT FOUND' TO WS-FAIL-REASON               00029000
029100     END-IF.                                                      00029100
029200****************************************************************** 00029200
029300*    220-UPDATE-OD-LIMIT -- CHECKING ACCOUNTS ONLY                * 00029300
029400****************************************************************** 00029400
029500 220-UPDATE-OD-LIMIT.                                             00029500
029600     MOVE WS-AMR-ACCT-NO TO WS-LOOKUP-KEY.                        00029600
029700     PERFORM 730-FIND-ACCOUNT.                                    00029700
029800     IF WS-FOUND-IDX = 0                                          00029800
029900         MOVE 'ACCOUNT NOT FOUND' TO WS-FAIL-REASON               00029900
030000         GO TO 220-EXIT                                           00030000
030100     END-IF.                                                      00030100
030200     IF TAB-ACCT-TYPE(WS-FOUND-IDX) NOT = 'C'                     00030200
030300         MOVE 'NOT A CHECKING ACCOUNT' TO WS-FAIL-REASON          00030300
030400         GO TO 220-EXIT                                           00030400
030500     END-IF.                                                      00030500
030600     MOVE WS-AMR-NEW-OD-LIMIT TO WS-AMOUNT-IN.                    00030600
030700     MOVE 'N' TO WS-VALID-SW.                                     00030700
030710     MOVE SPACES TO WS-VALRULES-VALUE-IN.                        00030710
030800     CALL 'VALRULES' USING 'ODLIMIT ', WS-VALRULES-VALUE-IN,      00030800
030900         WS-AMOUNT-IN, WS-VALID-SW.                               00030900
031000     IF NOT FIELD-VALID                                           00031000
031100         MOVE 'INVALID OD LIMIT' TO WS-FAIL-REASON                00031100
031200         GO TO 220-EXIT                                           00031200
031300     END-IF.                                                      00031300
031400     MOVE WS-AMR-NEW-OD-LIMIT TO TAB-ACCT-OD-LIMIT(WS-FOUND-IDX). 00031400
031500     MOVE 'Y' TO WS-ACTION-OK-SW.                                 00031500
031600     ADD +1 TO WS-LIMIT-UPDATED.                                  00031600
031700 220-EXIT.                                                        00031700
031800     EXIT.                                                        00031800
031900****************************************************************** 00031900
032000*    400-FIND-CUSTOMER -- OWNER-ID EXISTENCE CHECK                * 00032000
032100****************************************************************** 00032100
032200 400-FIND-CUSTOMER.                                               00032200
032300     MOVE 'N' TO WS-OWNER-FOUND-SW.                               00032300
032400     SET CUST-IDX TO 1.                                           00032400
032500     PERFORM 405-SCAN-ONE-CUSTOMER                                00032500
032600         UNTIL CUST-IDX > TAB-CUST-COUNT OR OWNER-FOUND.          00032600
032700 405-SCAN-ONE-CUSTOMER.                                           00032700
032800     IF TAB-CUST-ID(CUST-IDX) = WS-AMR-OWNER-ID                   00032800
032900         MOVE 'Y' TO WS-OWNER-FOUND-SW                            00032900
033000     ELSE                                                        00033000
033100         SET CUST-IDX UP BY 1                                     00033100
033200     END-IF.                                                      00033200
033300****************************************************************** 00033300
033400*    410-BUILD-NEXT-ACCOUNT-NO -- HIGHEST EXISTING SUFFIX PLUS    * 00033400
033500*    ONE, ZERO-PADDED TO THREE DIGITS, MALFORMED NUMBERS SKIPPED  * 00033500
033600****************************************************************** 00033600
033700 410-BUILD-NEXT-ACCOUNT-NO.                                       00033700
033800     MOVE 0 TO WS-HIGH-SUFFIX.                                    00033800
033900     SET ACCT-IDX TO 1.                                           00033900
034000     PERFORM 415-CHECK-ONE-ACCT-NO                                00034000
034100         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00034100
034200     ADD 1 TO WS-HIGH-SUFFIX.                                     00034200
034300     STRING 'ACC' WS-HIGH-SUFFIX DELIMITED BY SIZE                00034300
034400         INTO WS-NEW-ACCT-NO.                                     00034400
034500 415-CHECK-ONE-ACCT-NO.                                           00034500
034600     IF TAB-ACCT-NO(ACCT-IDX)(1:3) = 'ACC'                        00034600
034700        AND TAB-ACCT-NO(ACCT-IDX)(4:3) IS NUMERIC                 00034700
034800         MOVE TAB-ACCT-NO(ACCT-IDX)(4:3) TO WS-THIS-SUFFIX        00034800
034900         IF WS-THIS-SUFFIX > WS-HIGH-SUFFIX                       00034900
035000             MOVE WS-THIS-SUFFIX TO WS-HIGH-SUFFIX                00035000
035100         END-IF                                                   00035100
035200     END-IF.                                                      00035200
035300     SET ACCT-IDX UP BY 1.                                        00035300
035400****************************************************************** 00035400
035500*    610-WRITE-AUDIT-RECORD                                      * 00035500
035600****************************************************************** 00035600
035700 610-WRITE-AUDIT-RECORD.                                          00035700
035800     MOVE 'BATCH     '     TO WS-AUD-USERNAME.                    00035800
035900     MOVE 'ADMIN   '       TO WS-AUD-ROLE.                        00035900
036000     EVALUATE TRUE                                                00036000
036100         WHEN WS-AMR-IS-CREATE                                    00036100
036200             MOVE 'CREATE_ACCOUNT' TO WS-AUD-ACTION                00036200
036300         WHEN WS-AMR-IS-DELETE                                    00036300
036400             MOVE 'DELETE_ACCOUNT' TO WS-AUD-ACTION                00036400
036500         WHEN WS-AMR-IS-UPD-LIMIT                                 00036500
036600             MOVE 'UPDATE_OVERDRAFT_LIMIT' TO WS-AUD-ACTION        00036600
036700     END-EVALUATE.                                                00036700
036750     MOVE SPACES TO WS-AUD-DETAILS.                                 00036750
036800     STRING 'ACCT=' WS-AMR-ACCT-NO ' OWNER=' WS-AMR-OWNER-ID      00036800
036900         DELIMITED BY SIZE INTO WS-AUD-DETAILS.                   00036900
037000     WRITE AUD-REC-FD FROM WS-AUD-REC.                             00037000
037100****************************************************************** 00037100
037200*    700-OPEN-FILES                                               * 00037200
037300****************************************************************** 00037300
037400 700-OPEN-FILES.                                                  00037400
037500     OPEN INPUT  ACCOUNT-FILE CUSTOMER-FILE AMREQ-FILE.           00037500
037600     OPEN OUTPUT ACCOUNT-FILE-OUT AUDIT-FILE REPORT-FILE.         00037600
037700     IF WS-ACCTFILE-STATUS NOT = '00'                             00037700
037800         DISPLAY 'ACCTMAINT: ERROR OPENING ACCOUNT FILE, RC='     00037800
037900                 WS-ACCTFILE-STATUS                               00037900
038000         MOVE 16 TO RETURN-CODE                                   00038000
038100         MOVE 'Y' TO WS-AMR-EOF-SW                                00038100
038200     END-IF.                                                      00038200
038300     IF WS-AMREQFIL-STATUS NOT = '00'                              00038300
038400         DISPLAY 'ACCTMAINT: ERROR OPENING AMREQ FILE, RC='       00038400
038500                 WS-AMREQFIL-STATUS                                00038500
038600         MOVE 16 TO RETURN-CODE                                   00038600
038700         MOVE 'Y' TO WS-AMR-EOF-SW                                00038700
038800     END-IF.                                                      00038800
038900****************************************************************** 00038900
039000*    710-READ-AMREQ-FILE                                         * 00039000
039100****************************************************************** 00039100
039200 710-READ-AMREQ-FILE.                                             00039200
039300     READ AMREQ-FILE INTO WS-AMR-REC                              00039300
039400         AT END MOVE 'Y' TO WS-AMR-EOF-SW                         00039400
039500     END-READ.                                                    00039500
039600****************************************************************** 00039600
039700*    720-LOAD-ACCOUNT-TABLE                                      * 00039700
039800****************************************************************** 00039800
039900 720-LOAD-ACCOUNT-TABLE.                                          00039900
040000     MOVE +0 TO TAB-ACCT-COUNT.                                   00040000
040100     PERFORM 725-LOAD-ONE-ACCOUNT                                 00040100
040200         UNTIL WS-ACCTFILE-STATUS = '10'.                         00040200
040300 725-LOAD-ONE-ACCOUNT.                                            00040300
040400     READ ACCOUNT-FILE INTO WS-ACCT-REC                           00040400
040500         AT END MOVE '10' TO WS-ACCTFILE-STATUS                   00040500
040600         NOT AT END                                               00040600
040700             ADD +1 TO TAB-ACCT-COUNT                             00040700
040800             MOVE WS-ACCT-NO       TO TAB-ACCT-NO(TAB-ACCT-COUNT) 00040800
040900             MOVE WS-ACCT-TYPE     TO TAB-ACCT-TYPE(TAB-ACCT-COUNT)00040900
041000             MOVE WS-ACCT-OWNER-ID TO                             00041000
041100                 TAB-ACCT-OWNER-ID(TAB-ACCT-COUNT)                 00041100
041200             MOVE WS-ACCT-BALANCE  TO                             00041200
041300                 TAB-ACCT-BALANCE(TAB-ACCT-COUNT)                 00041300
041400             MOVE WS-ACCT-INT-RATE TO                             00041400
041500                 TAB-ACCT-INT-RATE(TAB-ACCT-COUNT)                00041500
041600             MOVE WS-ACCT-OD-LIMIT TO                             00041600
041700                 TAB-ACCT-OD-LIMIT(TAB-ACCT-COUNT)                00041700
041800     END-READ.                                                    00041800
041900****************************************************************** 00041900
042000*    722-LOAD-CUSTOMER-TABLE                                     * 00042000
042100****************************************************************** 00042100
042200 722-LOAD-CUSTOMER-TABLE.                                         00042200
042300     MOVE +0 TO TAB-CUST-COUNT.                                   00042300
042400     PERFORM 724-LOAD-ONE-CUSTOMER                                00042400
042500         UNTIL WS-CUSTFILE-STATUS = '10'.                         00042500
042600 724-LOAD-ONE-CUSTOMER.                                           00042600
042700     READ CUSTOMER-FILE INTO WS-CUST-REC                          00042700
042800         AT END MOVE '10' TO WS-CUSTFILE-STATUS                   00042800
042900         NOT AT END                                               00042900
043000             ADD +1 TO TAB-CUST-COUNT                             00043000
043100             MOVE WS-CUST-ID TO TAB-CUST-ID(TAB-CUST-COUNT)       00043100
043200     END-READ.                                                    00043200
043300****************************************************************** 00043300
043400*    730-FIND-ACCOUNT -- LINEAR SCAN, RETURNS 0 WHEN NOT FOUND    * 00043400
043500****************************************************************** 00043500
043600 730-FIND-ACCOUNT.                                                00043600
043700     MOVE +0 TO WS-FOUND-IDX.                                     00043700
043800     SET ACCT-IDX TO 1.                                           00043800
043900     PERFORM 735-SCAN-ONE-ENTRY                                   00043900
044000         UNTIL ACCT-IDX > TAB-ACCT-COUNT OR WS-FOUND-IDX NOT = 0. 00044000
044100 735-SCAN-ONE-ENTRY.                                              00044100
044200     IF TAB-ACCT-NO(ACCT-IDX) = WS-LOOKUP-KEY                     00044200
044300         SET WS-FOUND-IDX TO ACCT-IDX                             00044300
044400     ELSE                                                        00044400
044500         SET ACCT-IDX UP BY 1                                     00044500
044600     END-IF.                                                      00044600
044700****************************************************************** 00044700
044800*    760-REWRITE-ACCOUNT-MASTER -- WRITE THE TABLE BACK OUT      * 00044800
044900****************************************************************** 00044900
045000 760-REWRITE-ACCOUNT-MASTER.                                      00045000
045100     SET ACCT-IDX TO 1.                                           00045100
045200     PERFORM 765-WRITE-ONE-ACCOUNT                                00045200
045300         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00045300
045400 765-WRITE-ONE-ACCOUNT.                                           00045400
045500     MOVE TAB-ACCT-NO(ACCT-IDX)       TO WS-ACCT-NO.               00045500
045600     MOVE TAB-ACCT-TYPE(ACCT-IDX)     TO WS-ACCT-TYPE.            00045600
045700     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO WS-ACCT-OWNER-ID.        00045700
045800     MOVE TAB-ACCT-BALANCE(ACCT-IDX)  TO WS-ACCT-BALANCE.         00045800
045900     MOVE TAB-ACCT-INT-RATE(ACCT-IDX) TO WS-ACCT-INT-RATE.        00045900
046000     MOVE TAB-ACCT-OD-LIMIT(ACCT-IDX) TO WS-ACCT-OD-LIMIT.        00046000
046100     WRITE ACCT-OUT-REC-FD FROM WS-ACCT-REC.                      00046100
046200     SET ACCT-IDX UP BY 1.                                        00046200
046300****************************************************************** 00046300
046400*    790-CLOSE-FILES                                              * 00046400
046500****************************************************************** 00046500
046600 790-CLOSE-FILES.                                                 00046600
046700     CLOSE ACCOUNT-FILE ACCOUNT-FILE-OUT CUSTOMER-FILE AMREQ-FILE 00046700
046800           AUDIT-FILE REPORT-FILE.                                00046800
046900****************************************************************** 00046900
047000*    800-INIT-REPORT                                              * 00047000
047100****************************************************************** 00047100
047200 800-INIT-REPORT.                                                 00047200
047300     MOVE REF-CURRENT-YEAR  TO RPT-YY.                            00047300
047400     MOVE REF-CURRENT-MONTH TO RPT-MM.                            00047400
047500     MOVE REF-CURRENT-DAY   TO RPT-DD.                            00047500
047600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00047600
047700****************************************************************** 00047700
047800*    850-REPORT-TOTALS                                            * 00047800
047900****************************************************************** 00047900
048000 850-REPORT-TOTALS.                                               00048000
048100     MOVE WS-REQUESTS-READ   TO RPT-READ.                         00048100
048200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE1 AFTER 2.           00048200
048300     MOVE WS-CREATED         TO RPT-CREATED.                      00048300
048400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.           00048400
048500     MOVE WS-DELETED         TO RPT-DELETED.                      00048500
048600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.           00048600
048700     MOVE WS-LIMIT-UPDATED   TO RPT-LIMITUPD.                     00048700
048800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE4 AFTER 1.           00048800
048900     MOVE WS-REJECTED        TO RPT-REJECTED.                     00048900
049000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE5 AFTER 1.           00049000
