000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     PROFMAINT.                                       00000600
000700 AUTHOR.         P. NAKASHIMA.                                    00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   03/09/90.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                     * 00001300
001400*    PROFMAINT MAINTAINS THE ONE CONTACT PROFILE A CUSTOMER MAY    * 00001400
001500*    CARRY -- ADDRESS, PHONE, EMAIL -- CARRIED IN-LINE ON THE      * 00001500
001600*    CUSTOMER MASTER RECORD RATHER THAN A SEPARATE FILE.  A        * 00001600
001700*    CREATE/REPLACE REQUEST REPLACES ALL THREE FIELDS AND ISSUES   * 00001700
001800*    A NEW PROFILE ID; AN UPDATE REQUEST TOUCHES EXACTLY ONE OF    * 00001800
001900*    THE THREE FIELDS ON AN EXISTING PROFILE.  LAID OUT FRESH      * 00001900
002000*    FOR THE CONVERSION -- NO PRIOR BATCH RUN DID THIS JOB, THE    * 00002000
002100*    OLD SYSTEM KEPT PROFILE DATA ON THE INQUIRY SCREEN ONLY.      * 00002100
002200****************************************************************** 00002200
002300*    CHANGE LOG.                                                  * 00002300
002400*    26-03-12  JFH  ORIGINAL PROGRAM -- PROFILE MAINTENANCE RUN    * 00002400
002500*                   FOR THE RETAIL LEDGER CONVERSION, REQ #B2608,  * 00002500
002600*                   CREATE/REPLACE AND SINGLE-FIELD UPDATE         * 00002600
002700*    26-04-02  JFH  ADDED DEFENSIVE CROSS-CUSTOMER DUPLICATE       * 00002700
002800*                   PROFILE-ID CHECK PER AUDIT FINDING #B2631      * 00002800
002900****************************************************************** 00002900
003000 ENVIRONMENT DIVISION.                                            00003000
003100 CONFIGURATION SECTION.                                           00003100
003200 SOURCE-COMPUTER. IBM-390.                                        00003200
003300 OBJECT-COMPUTER. IBM-390.                                        00003300
003400 SPECIAL-NAMES.                                                   00003400
003500     C01 IS TOP-OF-FORM.                                          00003500
003600 INPUT-OUTPUT SECTION.                                            00003600
003700 FILE-CONTROL.                                                    00003700
003800     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00003800
003900         ORGANIZATION IS SEQUENTIAL                               00003900
004000         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00004000
004100     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT                   00004100
004200         ORGANIZATION IS SEQUENTIAL                               00004200
004300         FILE STATUS  IS WS-CUSTOUT-STATUS.                       00004300
004400     SELECT PMREQ-FILE ASSIGN TO PMREQFIL                         00004400
004500         ORGANIZATION IS SEQUENTIAL                               00004500
004600         FILE STATUS  IS WS-PMREQFIL-STATUS.                      00004600
004700     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                         00004700
004800         ORGANIZATION IS SEQUENTIAL                               00004800
004900         FILE STATUS  IS WS-AUDTFILE-STATUS.                      00004900
005000     SELECT REPORT-FILE ASSIGN TO PMRPT                          00005000
005100         ORGANIZATION IS SEQUENTIAL                               00005100
005200         FILE STATUS  IS WS-REPORT-STATUS.                        00005200
005300****************************************************************** 00005300
005400 DATA DIVISION.                                                   00005400
005500 FILE SECTION.                                                    00005500
005600 FD  CUSTOMER-FILE                                                00005600
005700     RECORDING MODE IS F.                                         00005700
005800 01  CUST-REC-FD                 PIC X(134).                      00005800
005900 FD  CUSTOMER-FILE-OUT                                            00005900
006000     RECORDING MODE IS F.                                         00006000
006100 01  CUST-OUT-REC-FD             PIC X(134).                      00006100
006200 FD  PMREQ-FILE                                                  00006200
006300     RECORDING MODE IS F.                                         00006300
006400 01  PMR-REC-FD                  PIC X(120).                     00006400
006500 FD  AUDIT-FILE                                                   00006500
006600     RECORDING MODE IS F.                                         00006600
006700 01  AUD-REC-FD                  PIC X(113).                     00006700
006800 FD  REPORT-FILE                                                 00006800
006900     RECORDING MODE IS F.                                         00006900
007000 01  REPORT-RECORD               PIC X(80).                      00007000
007100****************************************************************** 00007100
007200 WORKING-STORAGE SECTION.                                         00007200
007300 COPY REFCPY.                                                     00007300
007400*                                                                 00007400
007500 01  WS-FILE-STATUSES.                                            00007500
007600     05  WS-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.          00007600
007700     05  WS-CUSTOUT-STATUS       PIC X(02) VALUE SPACES.          00007700
007800     05  WS-PMREQFIL-STATUS      PIC X(02) VALUE SPACES.          00007800
007900     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.          00007900
008000     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00008000
008100     05  WS-PMR-EOF-SW           PIC X(01) VALUE 'N'.             00008100
008200         88  PMR-EOF             VALUE 'Y'.                       00008200
008300*                                                                 00008300
008400 01  WS-PMR-REC.                                                  00008400
008500 COPY PMRCOPY REPLACING ==:TAG:== BY ==WS-PMR==.                  00008500
008600*                                                                 00008600
008700 01  WS-CUST-REC.                                                 00008700
008800 COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.                00008800
008900*                                                                 00008900
009000 01  WS-AUD-REC.                                                  00009000
009100 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                 00009100
009200*                                                                 00009200
009300***************************************************************** 00009300
009400*    CUSTOMER MASTER TABLE -- FULL RECORD, ONE ENTRY PER CUSTOMER * 00009400
009500***************************************************************** 00009500
009600 01  TAB-CUST-COUNT              PIC S9(04) COMP VALUE +0.        00009600
009700 01  TAB-CUSTOMERS.                                                00009700
009800     05  TAB-CUST-ENTRY OCCURS 0 TO 100 TIMES                    00009800
009900             DEPENDING ON TAB-CUST-COUNT                          00009900
010000             INDEXED BY CUST-IDX.                                 00010000
010100         10  TAB-CUST-ID         PIC X(04).                       00010100
010200         10  TAB-CUST-NAME       PIC X(30).                       00010200
010300         10  TAB-CUST-PROF-FLAG  PIC X(01).                       00010300
010400         10  TAB-CUST-PROF-ID    PIC X(04).                       00010400
010500         10  TAB-CUST-PROF-ADDR  PIC X(40).                       00010500
010600         10  TAB-CUST-PROF-PHONE PIC X(15).                       00010600
010700         10  TAB-CUST-PROF-EMAIL PIC X(40).                       00010700
010800*                                                                 00010800
010900 01  WS-LOOKUP-WORK.                                              00010900
010950     05  WS-LOOKUP-KEY           PIC X(04) VALUE SPACES.          00010950
011000     05  WS-FOUND-IDX            PIC S9(04) COMP VALUE +0.        00011000
011100     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.             00011100
011200         88  CUST-FOUND          VALUE 'Y'.                       00011200
011300     05  WS-PROF-DUP-SW          PIC X(01) VALUE 'N'.             00011300
011400         88  PROF-DUP            VALUE 'Y'.                       00011400
011500     05  FILLER                  PIC X(02) VALUE SPACES.         00011500
011600 01  WS-LOOKUP-REDEF REDEFINES WS-LOOKUP-WORK.                    00011600
011700     05  WS-LOOKUP-ALPHA         PIC X(10).                      00011700
011800*                                                                 00011800
011900 01  WS-NEXT-ID-WORK.                                             00011900
012000     05  WS-HIGH-SUFFIX          PIC 9(03) VALUE 0.               00012000
012100     05  WS-THIS-SUFFIX          PIC 9(03) VALUE 0.               00012100
012200     05  WS-NEW-PROF-ID          PIC X(04) VALUE SPACES.          00012200
012300 01  WS-NEXT-ID-REDEF REDEFINES WS-NEXT-ID-WORK.                  00012300
012400     05  WS-NEXT-ID-ALPHA        PIC X(10).                      00012400
012500*                                                                 00012500
012600 01  WS-MAINT-WORK.                                                00012600
012700     05  WS-ACTION-OK-SW         PIC X(01) VALUE 'N'.             00012700
012800         88  ACTION-OK           VALUE 'Y'.                       00012800
012900     05  WS-VALID-SW             PIC X(01) VALUE 'N'.             00012900
013000         88  FIELD-VALID         VALUE 'Y'.                       00013000
013100     05  WS-FAIL-REASON          PIC X(25) VALUE SPACES.          00013100
013200     05  WS-AMOUNT-IN            PIC S9(09)V99 VALUE +0.          00013200
013300     05  WS-VALRULES-VALUE-IN    PIC X(40) VALUE SPACES.          00013300
013400*                                                                 00013400
013500 01  WS-RUN-COUNTERS.                                              00013500
013600     05  WS-REQUESTS-READ        PIC S9(07) COMP-3 VALUE +0.      00013600
013700     05  WS-CREATED              PIC S9(07) COMP-3 VALUE +0.      00013700
013800     05  WS-UPDATED              PIC S9(07) COMP-3 VALUE +0.      00013800
013900     05  WS-REJECTED             PIC S9(07) COMP-3 VALUE +0.      00013900
014000     05  FILLER                  PIC X(04) VALUE SPACES.         00014000
014100 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00014100
014200     05  WS-RUN-COUNTERS-ALPHA   PIC X(20).                      00014200
014300*                                                                 00014300
014400 01  RPT-HEADER1.                                                 00014400
014500     05  FILLER   PIC X(40) VALUE                                 00014500
014600              'PROFILE MAINTENANCE REPORT        DATE: '.        00014600
014700     05  RPT-MM   PIC 99.                                        00014700
014800     05  FILLER   PIC X(01) VALUE '/'.                            00014800
014900     05  RPT-DD   PIC 99.                                        00014900
015000     05  FILLER   PIC X(01) VALUE '/'.                            00015000
015100     05  RPT-YY   PIC 99.                                        00015100
015200     05  FILLER   PIC X(30) VALUE SPACES.                         00015200
015300*                                                                 00015300
015400 01  RPT-TOTALS-LINE1.                                             00015400
015500     05  FILLER         PIC X(24) VALUE 'REQUESTS READ......... '. 00015500
015600     05  RPT-READ       PIC ZZZ,ZZ9.                              00015600
015700     05  FILLER         PIC X(49) VALUE SPACES.                   00015700
015800 01  RPT-TOTALS-LINE2.                                             00015800
015900     05  FILLER         PIC X(24) VALUE 'PROFILES CREATED....... '.00015900
016000     05  RPT-CREATED    PIC ZZZ,ZZ9.                              00016000
016100     05  FILLER         PIC X(49) VALUE SPACES.                   00016100
016200 01  RPT-TOTALS-LINE3.                                             00016200
016300     05  FILLER         PIC X(24) VALUE 'PROFILE FIELDS UPDATED. '.00016300
016400     05  RPT-UPDATED    PIC ZZZ,ZZ9.                              00016400
016500     05  FILLER         PIC X(49) VALUE SPACES.                   00016500
016600 01  RPT-TOTALS-LINE4.                                             00016600
016700     05  FILLER         PIC X(24) VALUE 'REQUESTS REJECTED..... '. 00016700
016800     05  RPT-REJECTED   PIC ZZZ,ZZ9.                              00016800
016900     05  FILLER         PIC X(49) VALUE SPACES.                   00016900
017000****************************************************************** 00017000
017100 PROCEDURE DIVISION.                                              00017100
017200****************************************************************** 00017200
017300 000-MAIN.                                                        00017300
017400     ACCEPT REF-CURRENT-DATE FROM DATE.                           00017400
017500     PERFORM 700-OPEN-FILES.                                      00017500
017600     PERFORM 720-LOAD-CUSTOMER-TABLE.                              00017600
017700     PERFORM 800-INIT-REPORT.                                     00017700
017800     PERFORM 710-READ-PMREQ-FILE.                                 00017800
017900     PERFORM 100-PROCESS-ONE-REQUEST UNTIL PMR-EOF.               00017900
018000     PERFORM 760-REWRITE-CUSTOMER-MASTER.                         00018000
018100     PERFORM 850-REPORT-TOTALS.                                   00018100
018200     PERFORM 790-CLOSE-FILES.                                     00018200
018300     GOBACK.                                                      00018300
018400****************************************************************** 00018400
018500*    100-PROCESS-ONE-REQUEST -- ONE MAINTENANCE REQUEST PER PASS * 00018500
018600****************************************************************** 00018600
018700 100-PROCESS-ONE-REQUEST.                                         00018700
018800     ADD +1 TO WS-REQUESTS-READ.                                  00018800
018900     MOVE 'N' TO WS-ACTION-OK-SW.                                 00018900
019000     MOVE SPACES TO WS-FAIL-REASON.                               00019000
019100     EVALUATE TRUE                                                00019100
019200         WHEN WS-PMR-IS-CREATE                                    00019200
019300             PERFORM 200-CREATE-REPLACE-PROFILE THRU 200-EXIT      00019300
019400         WHEN WS-PMR-IS-UPDATE                                    00019400
019500             PERFORM 210-UPDATE-PROFILE-FIELD THRU 210-EXIT        00019500
019600         WHEN OTHER                                               00019600
019700             MOVE 'INVALID ACTION CODE' TO WS-FAIL-REASON         00019700
019800     END-EVALUATE.                                                00019800
019900     IF ACTION-OK                                                 00019900
020000         PERFORM 610-WRITE-AUDIT-RECORD                           00020000
020100     ELSE                                                        00020100
020200         ADD +1 TO WS-REJECTED                                    00020200
020300     END-IF.                                                      00020300
020400     PERFORM 710-READ-PMREQ-FILE.                                 00020400
020500****************************************************************** 00020500
020600*    200-CREATE-REPLACE-PROFILE -- CREATE/REPLACE.  ALL THREE     * 00020600
020700*    FIELDS ARE SUPPLIED AND VALIDATED, A NEW PROFILE ID IS        * 00020700
020800*    GENERATED, AND A DEFENSIVE DUPLICATE CHECK IS MADE AGAINST    * 00020800
020900*    EVERY OTHER CUSTOMER'S PROFILE ID (AUDIT FINDING #B2631)      * 00020900
021000****************************************************************** 00021000
021100 200-CREATE-REPLACE-PROFILE.                                      00021100
021200     MOVE WS-PMR-CUST-ID TO WS-LOOKUP-KEY.                         00021200
021300     PERFORM 400-FIND-CUSTOMER.                                   00021300
021400     IF NOT CUST-FOUND                                            00021400
021500         MOVE 'CUSTOMER NOT FOUND' TO WS-FAIL-REASON              00021500
021600         GO TO 200-EXIT                                           00021600
021700     END-IF.                                                      00021700
021800     IF TAB-CUST-PROF-FLAG(WS-FOUND-IDX) = 'Y'                    00021800
021900        AND NOT WS-PMR-REPLACE-ALLOWED                            00021900
022000         MOVE 'REPLACE NOT ALLOWED' TO WS-FAIL-REASON             00022000
022100         GO TO 200-EXIT                                           00022100
022200     END-IF.                                                      00022200
022300     PERFORM 500-VALIDATE-PROFILE-FIELDS THRU 500-EXIT.           00022300
022400     IF NOT FIELD-VALID                                           00022400
022500         GO TO 200-EXIT                                           00022500
022600     END-IF.                                                      00022600
022700     PERFORM 410-BUILD-NEXT-PROFILE-ID.                           00022700
022800     PERFORM 420-CHECK-PROFILE-ID-DUP.                            00022800
022900     IF PROF-DUP                                                  00022900
023000         MOVE 'DUPLICATE PROFILE ID' TO WS-FAIL-REASON             00023000
023100         GO TO 200-EXIT                                           00023100
023200     END-IF.                                                      00023200
023300     MOVE 'Y' TO TAB-CUST-PROF-FLAG(WS-FOUND-IDX).                00023300
023400     MOVE WS-NEW-PROF-ID TO TAB-CUST-PROF-ID(WS-FOUND-IDX).       00023400
023500     MOVE WS-PMR-ADDRESS TO TAB-CUST-PROF-ADDR(WS-FOUND-IDX).     00023500
023600     MOVE WS-PMR-PHONE   TO TAB-CUST-PROF-PHONE(WS-FOUND-IDX).    00023600
023700     MOVE WS-PMR-EMAIL   TO TAB-CUST-PROF-EMAIL(WS-FOUND-IDX).    00023700
023800     MOVE 'Y' TO WS-ACTION-OK-SW.                                 00023800
023900     ADD +1 TO WS-CREATED.                                        00023900
024000 200-EXIT.                                                        00024000
024100     EXIT.                                                        00024100
024200****************************************************************** 00024200
024300*    210-UPDATE-PROFILE-FIELD -- UPDATE.  EXACTLY ONE OF          * 00024300
024400*    ADDRESS/PHONE/EMAIL IS REPLACED, AFTER VALIDATION             * 00024400
024500****************************************************************** 00024500
024600 210-UPDATE-PROFILE-FIELD.                                        00024600
024700     MOVE WS-PMR-CUST-ID TO WS-LOOKUP-KEY.                         00024700
024800     PERFORM 400-FIND-CUSTOMER.                                   00024800
024900     IF NOT CUST-FOUND                                            00024900
025000         MOVE 'CUSTOMER NOT FOUND' TO WS-FAIL-REASON              00025000
025100         GO TO 210-EXIT                                           00025100
025200     END-IF.                                                      00025200
025300     IF TAB-CUST-PROF-FLAG(WS-FOUND-IDX) NOT = 'Y'                00025300
025400         MOVE 'CUSTOMER HAS NO PROFILE' TO WS-FAIL-REASON         00025400
025500         GO TO 210-EXIT                                           00025500
025600     END-IF.                                                      00025600
025700     MOVE 'N' TO WS-VALID-SW.                                     00025700
025800     EVALUATE TRUE                                                00025800
025900         WHEN WS-PMR-FLD-IS-ADDRESS                               00025900
026000             MOVE SPACES TO WS-VALRULES-VALUE-IN                  00026000
026100             MOVE WS-PMR-ADDRESS TO WS-VALRULES-VALUE-IN          00026100
026200             CALL 'VALRULES' USING 'NAME    ', WS-VALRULES-VALUE-IN,00026200
026300                 WS-AMOUNT-IN, WS-VALID-SW                        00026300
026400             IF FIELD-VALID                                       00026400
026500                 MOVE WS-PMR-ADDRESS TO                           00026500
026600                     TAB-CUST-PROF-ADDR(WS-FOUND-IDX)             00026600
026700             END-IF                                               00026700
026800         WHEN WS-PMR-FLD-IS-PHONE                                 00026800
026900             MOVE SPACES TO WS-VALRULES-VALUE-IN                  00026900
027000             MOVE WS-PMR-PHONE TO WS-VALRULES-VALUE-IN             00027000
027100             CALL 'VALRULES' USING 'PHONE   ', WS-VALRULES-VALUE-IN,00027100
027200                 WS-AMOUNT-IN, WS-VALID-SW                        00027200
027300             IF FIELD-VALID                                       00027300
027400                 MOVE WS-PMR-PHONE TO                             00027400
027500                     TAB-CUST-PROF-PHONE(WS-FOUND-IDX)            00027500
027600             END-IF                                               00027600
027700         WHEN WS-PMR-FLD-IS-EMAIL                                 00027700
027800             MOVE SPACES TO WS-VALRULES-VALUE-IN                  00027800
027900             MOVE WS-PMR-EMAIL TO WS-VALRULES-VALUE-IN             00027900
028000             CALL 'VALRULES' USING 'EMAIL   ', WS-VALRULES-VALUE-IN,00028000
028100                 WS-AMOUNT-IN, WS-VALID-SW                        00028100
028200             IF FIELD-VALID                                       00028200
028300                 MOVE WS-PMR-EMAIL TO                             00028300
028400                     TAB-CUST-PROF-EMAIL(WS-FOUND-IDX)            00028400
028500             END-IF                                               00028500
028600         WHEN OTHER                                               00028600
028700             CONTINUE                                             00028700
028800     END-EVALUATE.                                                00028800
028900     IF NOT FIELD-VALID                                           00028900
029000         MOVE 'INVALID FIELD VALUE' TO WS-FAIL-REASON             00029000
029100         GO TO 210-EXIT                                           00029100
029200     END-IF.                                                      00029200
029300     MOVE 'Y' TO WS-ACTION-OK-SW.                                 00029300
029400     ADD +1 TO WS-UPDATED.                                        00029400
029500 210-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700****************************************************************** 00029700
029800*    400-FIND-CUSTOMER -- LOCATE BY CUST-ID, SETS WS-FOUND-IDX    * 00029800
029900****************************************************************** 00029900
030000 400-FIND-CUSTOMER.                                               00030000
030100     MOVE 'N' TO WS-CUST-FOUND-SW.                                00030100
030200     MOVE +0 TO WS-FOUND-IDX.                                     00030200
030300     SET CUST-IDX TO 1.                                           00030300
030400     PERFORM 405-SCAN-ONE-CUSTOMER                                00030400
030500         UNTIL CUST-IDX > TAB-CUST-COUNT OR CUST-FOUND.           00030500
030600 405-SCAN-ONE-CUSTOMER.                                           00030600
030700     IF TAB-CUST-ID(CUST-IDX) = WS-LOOKUP-KEY(1:4)                00030700
030800         MOVE 'Y' TO WS-CUST-FOUND-SW                             00030800
030900         SET WS-FOUND-IDX TO CUST-IDX                             00030900
031000     ELSE                                                        00031000
031100         SET CUST-IDX UP BY 1                                     00031100
031200     END-IF.                                                      00031200
031300****************************************************************** 00031300
031400*    410-BUILD-NEXT-PROFILE-ID -- HIGHEST "P"+3-DIGIT SUFFIX PLUS * 00031400
031500*    ONE, MALFORMED IDS SKIPPED                                   * 00031500
031600****************************************************************** 00031600
031700 410-BUILD-NEXT-PROFILE-ID.                                       00031700
031800     MOVE 0 TO WS-HIGH-SUFFIX.                                    00031800
031900     SET CUST-IDX TO 1.                                           00031900
032000     PERFORM 415-CHECK-ONE-PROFILE-ID                             00032000
032100         UNTIL CUST-IDX > TAB-CUST-COUNT.                         00032100
032200     ADD 1 TO WS-HIGH-SUFFIX.                                     00032200
032300     STRING 'P' WS-HIGH-SUFFIX DELIMITED BY SIZE                  00032300
032400         INTO WS-NEW-PROF-ID.                                     00032400
032500 415-CHECK-ONE-PROFILE-ID.                                        00032500
032600     IF TAB-CUST-PROF-ID(CUST-IDX)(1:1) = 'P'                     00032600
032700        AND TAB-CUST-PROF-ID(CUST-IDX)(2:3) IS NUMERIC            00032700
032800         MOVE TAB-CUST-PROF-ID(CUST-IDX)(2:3) TO WS-THIS-SUFFIX   00032800
032900         IF WS-THIS-SUFFIX > WS-HIGH-SUFFIX                       00032900
033000             MOVE WS-THIS-SUFFIX TO WS-HIGH-SUFFIX                00033000
033100         END-IF                                                   00033100
033200     END-IF.                                                      00033200
033300     SET CUST-IDX UP BY 1.                                        00033300
033400****************************************************************** 00033400
033500*    420-CHECK-PROFILE-ID-DUP -- DEFENSIVE SCAN, AUDIT FINDING    * 00033500
033600*    #B2631 -- SHOULD NEVER TRIP SINCE GENERATION IS MAX+1, BUT    * 00033600
033700*    WE CHECK ANYWAY BEFORE COMMITTING THE NEW ID TO THE RECORD    * 00033700
033800****************************************************************** 00033800
033900 420-CHECK-PROFILE-ID-DUP.                                        00033900
034000     MOVE 'N' TO WS-PROF-DUP-SW.                                  00034000
034100     SET CUST-IDX TO 1.                                           00034100
034200     PERFORM 425-COMPARE-ONE-PROFILE-ID                           00034200
034300         UNTIL CUST-IDX > TAB-CUST-COUNT OR PROF-DUP.              00034300
034400 425-COMPARE-ONE-PROFILE-ID.                                      00034400
034500     IF CUST-IDX NOT = WS-FOUND-IDX                               00034500
034600        AND TAB-CUST-PROF-ID(CUST-IDX) = WS-NEW-PROF-ID           00034600
034700         MOVE 'Y' TO WS-PROF-DUP-SW                               00034700
034800     END-IF.                                                      00034800
034900     SET CUST-IDX UP BY 1.                                        00034900
035000****************************************************************** 00035000
035100*    500-VALIDATE-PROFILE-FIELDS -- ADDRESS/PHONE/EMAIL, ALL      * 00035100
035200*    THREE MUST BE VALID BEFORE ANY CHANGE IS COMMITTED            * 00035200
035300****************************************************************** 00035300
035400 500-VALIDATE-PROFILE-FIELDS.                                     00035400
035500     MOVE 'N' TO WS-VALID-SW.                                     00035500
035600     MOVE SPACES TO WS-VALRULES-VALUE-IN.                         00035600
035700     MOVE WS-PMR-ADDRESS TO WS-VALRULES-VALUE-IN.                 00035700
035800     CALL 'VALRULES' USING 'NAME    ', WS-VALRULES-VALUE-IN,      00035800
035900         WS-AMOUNT-IN, WS-VALID-SW.                               00035900
036000     IF NOT FIELD-VALID                                           00036000
036100         MOVE 'INVALID ADDRESS' TO WS-FAIL-REASON                 00036100
036200         GO TO 500-EXIT                                           00036200
036300     END-IF.                                                      00036300
036400     MOVE 'N' TO WS-VALID-SW.                                     00036400
036500     MOVE SPACES TO WS-VALRULES-VALUE-IN.                         00036500
036600     MOVE WS-PMR-PHONE TO WS-VALRULES-VALUE-IN.                   00036600
036700     CALL 'VALRULES' USING 'PHONE   ', WS-VALRULES-VALUE-IN,      00036700
036800         WS-AMOUNT-IN, WS-VALID-SW.                               00036800
036900     IF NOT FIELD-VALID                                           00036900
037000         MOVE 'INVALID PHONE' TO WS-FAIL-REASON                   00037000
037100         GO TO 500-EXIT                                           00037100
037200     END-IF.                                                      00037200
037300     MOVE 'N' TO WS-VALID-SW.                                     00037300
037400     MOVE SPACES TO WS-VALRULES-VALUE-IN.                         00037400
037500     MOVE WS-PMR-EMAIL TO WS-VALRULES-VALUE-IN.                   00037500
037600     CALL 'VALRULES' USING 'EMAIL   ', WS-VALRULES-VALUE-IN,      00037600
037700         WS-AMOUNT-IN, WS-VALID-SW.                               00037700
037800     IF NOT FIELD-VALID                                           00037800
037900         MOVE 'INVALID EMAIL' TO WS-FAIL-REASON                  00037900
038000     END-IF.                                                      00038000
038100 500-EXIT.                                                        00038100
038200     EXIT.                                                        00038200
038300****************************************************************** 00038300
038400*    610-WRITE-AUDIT-RECORD                                      * 00038400
038500****************************************************************** 00038500
038600 610-WRITE-AUDIT-RECORD.                                          00038600
038700     MOVE 'BATCH     '     TO WS-AUD-USERNAME.                    00038700
038800     MOVE 'ADMIN   '       TO WS-AUD-ROLE.                        00038800
038900     MOVE SPACES TO WS-AUD-DETAILS.                               00038900
039000     EVALUATE TRUE                                                00039000
039100         WHEN WS-PMR-IS-CREATE                                    00039100
039200             MOVE 'CREATE_PROFILE'  TO WS-AUD-ACTION               00039200
039300             STRING 'CUST=' WS-PMR-CUST-ID ' PROF=' WS-NEW-PROF-ID00039300
039400                 DELIMITED BY SIZE INTO WS-AUD-DETAILS             00039400
039500         WHEN WS-PMR-IS-UPDATE                                    00039500
039600             MOVE 'UPDATE_PROFILE'  TO WS-AUD-ACTION               00039600
039700             STRING 'CUST=' WS-PMR-CUST-ID ' FLD=' WS-PMR-FIELD-CODE00039700
039800                 DELIMITED BY SIZE INTO WS-AUD-DETAILS             00039800
039900     END-EVALUATE.                                                00039900
040000     WRITE AUD-REC-FD FROM WS-AUD-REC.                             00040000
040100****************************************************************** 00040100
040200*    700-OPEN-FILES                                               * 00040200
040300****************************************************************** 00040300
040400 700-OPEN-FILES.                                                  00040400
040500     OPEN INPUT  CUSTOMER-FILE PMREQ-FILE.                        00040500
040600     OPEN OUTPUT CUSTOMER-FILE-OUT AUDIT-FILE REPORT-FILE.        00040600
040700     IF WS-CUSTFILE-STATUS NOT = '00'                             00040700
040800         DISPLAY 'PROFMAINT: ERROR OPENING CUSTOMER FILE, RC='    00040800
040900                 WS-CUSTFILE-STATUS                                00040900
041000         MOVE 16 TO RETURN-CODE                                   00041000
041100         MOVE 'Y' TO WS-PMR-EOF-SW                                00041100
041200     END-IF.                                                      00041200
041300     IF WS-PMREQFIL-STATUS NOT = '00'                             00041300
041400         DISPLAY 'PROFMAINT: ERROR OPENING PMREQ FILE, RC='        00041400
041500                 WS-PMREQFIL-STATUS                               00041500
041600         MOVE 16 TO RETURN-CODE                                   00041600
041700         MOVE 'Y' TO WS-PMR-EOF-SW                                00041700
041800     END-IF.                                                      00041800
041900****************************************************************** 00041900
042000*    710-READ-PMREQ-FILE                                         * 00042000
042100****************************************************************** 00042100
042200 710-READ-PMREQ-FILE.                                             00042200
042300     READ PMREQ-FILE INTO WS-PMR-REC                              00042300
042400         AT END MOVE 'Y' TO WS-PMR-EOF-SW                         00042400
042500     END-READ.                                                    00042500
042600****************************************************************** 00042600
042700*    720-LOAD-CUSTOMER-TABLE                                     * 00042700
042800****************************************************************** 00042800
042900 720-LOAD-CUSTOMER-TABLE.                                         00042900
043000     MOVE +0 TO TAB-CUST-COUNT.                                   00043000
043100     PERFORM 725-LOAD-ONE-CUSTOMER                                00043100
043200         UNTIL WS-CUSTFILE-STATUS = '10'.                         00043200
043300 725-LOAD-ONE-CUSTOMER.                                           00043300
043400     READ CUSTOMER-FILE INTO WS-CUST-REC                          00043400
043500         AT END MOVE '10' TO WS-CUSTFILE-STATUS                   00043500
043600         NOT AT END                                               00043600
043700             ADD +1 TO TAB-CUST-COUNT                             00043700
043800             MOVE WS-CUST-ID        TO                            00043800
043900                 TAB-CUST-ID(TAB-CUST-COUNT)                      00043900
044000             MOVE WS-CUST-NAME      TO                            00044000
044100                 TAB-CUST-NAME(TAB-CUST-COUNT)                    00044100
044200             MOVE WS-CUST-PROFILE-FLAG TO                         00044200
044300                 TAB-CUST-PROF-FLAG(TAB-CUST-COUNT)                00044300
044400             MOVE WS-CUST-PROF-ID   TO                            00044400
044500                 TAB-CUST-PROF-ID(TAB-CUST-COUNT)                 00044500
044600             MOVE WS-CUST-PROF-ADDRESS TO                         00044600
044700                 TAB-CUST-PROF-ADDR(TAB-CUST-COUNT)                00044700
044800             MOVE WS-CUST-PROF-PHONE TO                           00044800
044900                 TAB-CUST-PROF-PHONE(TAB-CUST-COUNT)               00044900
045000             MOVE WS-CUST-PROF-EMAIL TO                           00045000
045100                 TAB-CUST-PROF-EMAIL(TAB-CUST-COUNT)               00045100
045200     END-READ.                                                    00045200
045300****************************************************************** 00045300
045400*    760-REWRITE-CUSTOMER-MASTER                                 * 00045400
045500****************************************************************** 00045500
045600 760-REWRITE-CUSTOMER-MASTER.                                     00045600
045700     SET CUST-IDX TO 1.                                           00045700
045800     PERFORM 765-WRITE-ONE-CUSTOMER                               00045800
045900         UNTIL CUST-IDX > TAB-CUST-COUNT.                         00045900
046000 765-WRITE-ONE-CUSTOMER.                                          00046000
046100     MOVE TAB-CUST-ID(CUST-IDX)        TO WS-CUST-ID.              00046100
046200     MOVE TAB-CUST-NAME(CUST-IDX)      TO WS-CUST-NAME.           00046200
046300     MOVE TAB-CUST-PROF-FLAG(CUST-IDX) TO WS-CUST-PROFILE-FLAG.   00046300
046400     MOVE TAB-CUST-PROF-ID(CUST-IDX)   TO WS-CUST-PROF-ID.        00046400
046500     MOVE TAB-CUST-PROF-ADDR(CUST-IDX) TO WS-CUST-PROF-ADDRESS.   00046500
046600     MOVE TAB-CUST-PROF-PHONE(CUST-IDX) TO WS-CUST-PROF-PHONE.    00046600
046700     MOVE TAB-CUST-PROF-EMAIL(CUST-IDX) TO WS-CUST-PROF-EMAIL.    00046700
046800     WRITE CUST-OUT-REC-FD FROM WS-CUST-REC.                       00046800
046900     SET CUST-IDX UP BY 1.                                        00046900
047000****************************************************************** 00047000
047100*    790-CLOSE-FILES                                              * 00047100
047200****************************************************************** 00047200
047300 790-CLOSE-FILES.                                                 00047300
047400     CLOSE CUSTOMER-FILE CUSTOMER-FILE-OUT PMREQ-FILE AUDIT-FILE  00047400
047500           REPORT-FILE.                                          00047500
047600****************************************************************** 00047600
047700*    800-INIT-REPORT                                              * 00047700
047800****************************************************************** 00047800
047900 800-INIT-REPORT.                                                 00047900
048000     MOVE REF-CURRENT-YEAR  TO RPT-YY.                            00048000
048100     MOVE REF-CURRENT-MONTH TO RPT-MM.                            00048100
048200     MOVE REF-CURRENT-DAY   TO RPT-DD.                            00048200
048300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00048300
048400****************************************************************** 00048400
048500*    850-REPORT-TOTALS                                            * 00048500
048600****************************************************************** 00048600
048700 850-REPORT-TOTALS.                                               00048700
048800     MOVE WS-REQUESTS-READ   TO RPT-READ.                         00048800
048900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE1 AFTER 2.           00048900
049000     MOVE WS-CREATED         TO RPT-CREATED.                      00049000
049100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.           00049100
049200     MOVE WS-UPDATED         TO RPT-UPDATED.                      00049200
049300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.           00049300
049400     MOVE WS-REJECTED        TO RPT-REJECTED.                     00049400
049500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE4 AFTER 1.           00049500
