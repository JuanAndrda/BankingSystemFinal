000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     CREDMAINT.                                       00000600
000700 AUTHOR.         M. OSORIO.                                       00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   06/12/88.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                     * 00001300
001400*    CREDMAINT IS THE CREDENTIAL MAINTENANCE RUN.  IT READS THE   * 00001400
001500*    CREDENTIAL REQUEST FILE SEQUENTIALLY AND PROCESSES EACH      * 00001500
001600*    LOGIN-ATTEMPT OR PASSWORD-CHANGE REQUEST AGAINST A TABLE-    * 00001600
001700*    LOADED CREDENTIAL MASTER, REWRITTEN AT END OF RUN.  STARTED  * 00001700
001800*    LIFE AS THE IMS CLASS MENU-SWITCHING SHELL -- THE PROGRAM    * 00001800
001900*    MESSAGE SWITCHING AND MFS MAPS ARE LONG GONE, ONLY THE       * 00001900
002000*    ONE-REQUEST-PER-PASS DISPATCH SURVIVED THE CONVERSION.       * 00002000
002100****************************************************************** 00002100
002200*    CHANGE LOG.                                                  * 00002200
002300*    88-06-12  MO   ORIGINAL PROGRAM -- IMS MENU-SWITCHING SHELL   * 00002300
002400*                   FOR THE PART/SUPPLIER TRAINING DATA BASE      * 00002400
002500*    91-10-08  KAJ  ADOPTED AS A PSEUDO-CONVERSATIONAL LOGON      * 00002500
002600*                   CHECK FOR THE TELLER SUBSYSTEM (REQ #2233)    * 00002600
002700*    95-02-27  KAJ  THREE-STRIKES LOCKOUT ADDED PER SECURITY       * 00002700
002800*                   OFFICER MEMO 95-014                          * 00002800
002900*    98-12-04  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED    * 00002900
003000*    03-06-30  RTM  GENERIC FAILURE MESSAGE ON BAD LOGIN SO A     * 00003000
003100*                   BAD PASSWORD NO LONGER TELLS THE CALLER THE   * 00003100
003200*                   USERID WAS VALID (AUDIT FINDING 03-21)        * 00003200
003300*    26-03-13  JFH  REBUILT AS THE CREDENTIAL MAINTENANCE RUN FOR  * 00003300
003400*                   THE LEDGER CONVERSION, REQ #B2605 -- ACTION    * 00003400
003500*                   CODES ARE NOW LOGIN/CHGPWD AGAINST USERCOPY,  * 00003500
003600*                   USERNAME GENERATION MOVED TO CREDGEN           * 00003600
003610*    26-03-19  JFH  LOGIN-FAILURE AUDIT RECORD WAS LOGGING ROLE   * 00003610
003620*                   BLANK -- AUDITING STD #REQ-840 WANTS ADMIN    * 00003620
003630*                   AS THE PLACEHOLDER ROLE WHEN NO USER IS       * 00003630
003640*                   ACTUALLY KNOWN, SAME AS TXNPOST'S DENIED LOG  * 00003640
003700****************************************************************** 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600     SELECT USER-FILE ASSIGN TO USERFILE                         00004600
004700         ORGANIZATION IS SEQUENTIAL                               00004700
004800         FILE STATUS  IS WS-USERFILE-STATUS.                      00004800
004900     SELECT USER-FILE-OUT ASSIGN TO USEROUT                      00004900
005000         ORGANIZATION IS SEQUENTIAL                               00005000
005100         FILE STATUS  IS WS-USEROUT-STATUS.                       00005100
005200     SELECT CREQ-FILE ASSIGN TO CREQFILE                         00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS  IS WS-CREQFIL-STATUS.                       00005400
005500     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                        00005500
005600         ORGANIZATION IS SEQUENTIAL                               00005600
005700         FILE STATUS  IS WS-AUDTFILE-STATUS.                      00005700
005800     SELECT REPORT-FILE ASSIGN TO CRRPT                         00005800
005900         ORGANIZATION IS SEQUENTIAL                               00005900
006000         FILE STATUS  IS WS-REPORT-STATUS.                        00006000
006100****************************************************************** 00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400 FD  USER-FILE                                                    00006400
006500     RECORDING MODE IS F.                                         00006500
006600 01  USER-REC-FD                 PIC X(73).                       00006600
006700 FD  USER-FILE-OUT                                                00006700
006800     RECORDING MODE IS F.                                         00006800
006900 01  USER-OUT-REC-FD             PIC X(73).                       00006900
007000 FD  CREQ-FILE                                                    00007000
007100     RECORDING MODE IS F.                                         00007100
007200 01  CRQ-REC-FD                  PIC X(72).                       00007200
007300 FD  AUDIT-FILE                                                   00007300
007400     RECORDING MODE IS F.                                         00007400
007500 01  AUD-REC-FD                  PIC X(113).                      00007500
007600 FD  REPORT-FILE                                                  00007600
007700     RECORDING MODE IS F.                                         00007700
007800 01  REPORT-RECORD               PIC X(80).                       00007800
007900****************************************************************** 00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100 COPY REFCPY.                                                     00008100
008200*                                                                 00008200
008300 01  WS-FILE-STATUSES.                                            00008300
008400     05  WS-USERFILE-STATUS      PIC X(02) VALUE SPACES.          00008400
008500     05  WS-USEROUT-STATUS       PIC X(02) VALUE SPACES.          00008500
008600     05  WS-CREQFIL-STATUS       PIC X(02) VALUE SPACES.          00008600
008700     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.          00008700
008800     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00008800
008900     05  WS-CRQ-EOF-SW           PIC X(01) VALUE 'N'.             00008900
009000         88  CRQ-EOF             VALUE 'Y'.                       00009000
009100*                                                                 00009100
009200 01  WS-CRQ-REC.                                                  00009200
009300 COPY CRQCOPY REPLACING ==:TAG:== BY ==WS-CRQ==.                  00009300
009400*                                                                 00009400
009500 01  WS-USR-REC.                                                  00009500
009600 COPY USERCOPY REPLACING ==:TAG:== BY ==WS-USR==.                 00009600
009700*                                                                 00009700
009800 01  WS-AUD-REC.                                                  00009800
009900 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                 00009900
010000*                                                                 00010000
010100***************************************************************** 00010100
010200*    CREDENTIAL MASTER TABLE -- LOADED ONCE, REWRITTEN AT END OF  * 00010200
010300*    RUN SO PASSWORD CHANGES AND LOCKOUT-CLEARED FLAGS STICK      * 00010300
010400***************************************************************** 00010400
010500 01  TAB-USER-COUNT              PIC S9(04) COMP VALUE +0.        00010500
010600 01  TAB-USERS.                                                   00010600
010700     05  TAB-USER-ENTRY OCCURS 0 TO 100 TIMES                    00010700
010800             DEPENDING ON TAB-USER-COUNT                          00010800
010900             INDEXED BY USER-IDX.                                 00010900
011000         10  TAB-USER-USERNAME   PIC X(20).                       00011000
011100         10  TAB-USER-PASSWORD   PIC X(20).                       00011100
011200         10  TAB-USER-ROLE       PIC X(08).                       00011200
011300         10  TAB-USER-LINKED-CUST PIC X(04).                      00011300
011400         10  TAB-USER-PWD-CHG-SW PIC X(01).                       00011400
011500             88  TAB-USER-MUST-CHANGE VALUE 'Y'.                  00011500
011600*                                                                 00011600
011700 01  WS-LOOKUP-WORK.                                              00011700
011800     05  WS-LOOKUP-USERNAME      PIC X(20) VALUE SPACES.          00011800
011900     05  WS-FOUND-IDX            PIC S9(04) COMP VALUE +0.        00011900
012000     05  WS-USER-FOUND-SW        PIC X(01) VALUE 'N'.             00012000
012100         88  USER-FOUND          VALUE 'Y'.                       00012100
012200     05  FILLER                  PIC X(03) VALUE SPACES.          00012200
012300*                                                                 00012300
012400 01  WS-LOOKUP-REDEF REDEFINES WS-LOOKUP-WORK.                    00012400
012500     05  WS-LOOKUP-ALPHA         PIC X(26).                       00012500
012600*                                                                 00012600
012700 01  WS-SESSION-WORK.                                             00012700
012800     05  WS-FAILED-ATTEMPTS      PIC S9(02) COMP VALUE +0.        00012800
012900     05  WS-SESSION-LOCKED-SW    PIC X(01) VALUE 'N'.             00012900
013000         88  SESSION-LOCKED      VALUE 'Y'.                       00013000
013100     05  FILLER                  PIC X(05) VALUE SPACES.          00013100
013200*                                                                 00013200
013300 01  WS-MAINT-WORK.                                               00013300
013400     05  WS-ACTION-OK-SW         PIC X(01) VALUE 'N'.             00013400
013500         88  ACTION-OK           VALUE 'Y'.                       00013500
013600     05  WS-NEW-PWD-VALID-SW     PIC X(01) VALUE 'N'.             00013600
013700         88  NEW-PWD-VALID       VALUE 'Y'.                       00013700
013800     05  WS-FAIL-REASON          PIC X(25) VALUE SPACES.          00013800
013900     05  FILLER                  PIC X(02) VALUE SPACES.          00013900
014000*                                                                 00014000
014100 01  WS-PWD-CHECK-WORK.                                           00014100
014200     05  WS-PWD-SCAN-IDX         PIC S9(03) COMP VALUE +0.        00014200
014300     05  WS-NEW-PWD-TRIMMED-LEN  PIC S9(03) COMP VALUE +0.        00014300
014400     05  FILLER                  PIC X(04) VALUE SPACES.          00014400
014500*                                                                 00014500
014600 01  WS-PWD-CHECK-REDEF REDEFINES WS-PWD-CHECK-WORK.              00014600
014700     05  WS-PWD-CHECK-ALPHA      PIC X(08).                       00014700
014800*                                                                 00014800
014900 01  WS-RUN-COUNTERS.                                             00014900
015000     05  WS-REQUESTS-READ        PIC S9(07) COMP-3 VALUE +0.      00015000
015100     05  WS-LOGIN-SUCCESS        PIC S9(07) COMP-3 VALUE +0.      00015100
015200     05  WS-LOGIN-FAILED         PIC S9(07) COMP-3 VALUE +0.      00015200
015300     05  WS-LOGIN-LOCKED         PIC S9(07) COMP-3 VALUE +0.      00015300
015400     05  WS-PWD-CHANGED          PIC S9(07) COMP-3 VALUE +0.      00015400
015500     05  WS-REJECTED             PIC S9(07) COMP-3 VALUE +0.      00015500
015600     05  FILLER                  PIC X(02) VALUE SPACES.          00015600
015700*                                                                 00015700
015800 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00015800
015900     05  WS-RUN-COUNTERS-ALPHA   PIC X(26).                       00015900
016000*                                                                 00016000
016100 01  RPT-HEADER1.                                                 00016100
016200     05  FILLER   PIC X(40) VALUE                                 00016200
016300              'CREDENTIAL MAINTENANCE REPORT     DATE: '.         00016300
016400     05  RPT-MM   PIC 99.                                         00016400
016500     05  FILLER   PIC X(01) VALUE '/'.                            00016500
016600     05  RPT-DD   PIC 99.                                         00016600
016700     05  FILLER   PIC X(01) VALUE '/'.                            00016700
016800     05  RPT-YY   PIC 99.                                         00016800
016900     05  FILLER   PIC X(30) VALUE SPACES.                         00016900
017000*                                                                 00017000
017100 01  RPT-TOTALS-LINE1.                                            00017100
017200     05  FILLER         PIC X(24) VALUE 'REQUESTS READ......... '.00017200
017300     05  RPT-READ       PIC ZZZ,ZZ9.                              00017300
017400     05  FILLER         PIC X(49) VALUE SPACES.                   00017400
017500 01  RPT-TOTALS-LINE2.                                            00017500
017600     05  FILLER         PIC X(24) VALUE 'LOGINS SUCCESSFUL...... '.00017600
017700     05  RPT-LOGIN-OK   PIC ZZZ,ZZ9.                              00017700
017800     05  FILLER         PIC X(49) VALUE SPACES.                   00017800
017900 01  RPT-TOTALS-LINE3.                                            00017900
018000     05  FILLER         PIC X(24) VALUE 'LOGINS FAILED.......... '.00018000
018100     05  RPT-LOGIN-BAD  PIC ZZZ,ZZ9.                              00018100
018200     05  FILLER         PIC X(49) VALUE SPACES.                   00018200
018300 01  RPT-TOTALS-LINE4.                                            00018300
018400     05  FILLER         PIC X(24) VALUE 'SESSIONS LOCKED OUT.... '.00018400
018500     05  RPT-LOCKED     PIC ZZZ,ZZ9.                              00018500
018600     05  FILLER         PIC X(49) VALUE SPACES.                   00018600
018700 01  RPT-TOTALS-LINE5.                                            00018700
018800     05  FILLER         PIC X(24) VALUE 'PASSWORDS CHANGED...... '.00018800
018900     05  RPT-PWDCHG     PIC ZZZ,ZZ9.                              00018900
019000     05  FILLER         PIC X(49) VALUE SPACES.                   00019000
019100 01  RPT-TOTALS-LINE6.                                            00019100
019200     05  FILLER         PIC X(24) VALUE 'REQUESTS REJECTED..... '.00019200
019300     05  RPT-REJECTED   PIC ZZZ,ZZ9.                              00019300
019400     05  FILLER         PIC X(49) VALUE SPACES.                   00019400
019500****************************************************************** 00019500
019600 PROCEDURE DIVISION.                                              00019600
019700****************************************************************** 00019700
019800 000-MAIN.                                                        00019800
019900     ACCEPT REF-CURRENT-DATE FROM DATE.                          00019900
020000     PERFORM 700-OPEN-FILES.                                     00020000
020100     PERFORM 720-LOAD-USER-TABLE.                                00020100
020200     PERFORM 800-INIT-REPORT.                                    00020200
020300     PERFORM 710-READ-CREQ-FILE.                                 00020300
020400     PERFORM 100-PROCESS-ONE-REQUEST UNTIL CRQ-EOF.              00020400
020500     PERFORM 760-REWRITE-USER-MASTER.                            00020500
020600     PERFORM 850-REPORT-TOTALS.                                  00020600
020700     PERFORM 790-CLOSE-FILES.                                    00020700
020800     GOBACK.                                                     00020800
020900****************************************************************** 00020900
021000*    100-PROCESS-ONE-REQUEST -- ONE CREDENTIAL REQUEST PER PASS  * 00021000
021100****************************************************************** 00021100
021200 100-PROCESS-ONE-REQUEST.                                        00021200
021300     ADD +1 TO WS-REQUESTS-READ.                                 00021300
021400     MOVE 'N' TO WS-ACTION-OK-SW.                                00021400
021500     MOVE SPACES TO WS-FAIL-REASON.                              00021500
021600     EVALUATE TRUE                                                00021600
021700         WHEN WS-CRQ-IS-LOGIN                                    00021700
021800             PERFORM 200-PROCESS-LOGIN THRU 200-EXIT             00021800
021900         WHEN WS-CRQ-IS-CHGPWD                                   00021900
022000             PERFORM 210-PROCESS-CHGPWD THRU 210-EXIT            00022000
022100         WHEN OTHER                                              00022100
022200             MOVE 'INVALID ACTION CODE' TO WS-FAIL-REASON        00022200
022300     END-EVALUATE.                                               00022300
022400     IF NOT ACTION-OK                                            00022400
022500         ADD +1 TO WS-REJECTED                                   00022500
022600     END-IF.                                                     00022600
022700     PERFORM 710-READ-CREQ-FILE.                                 00022700
022800****************************************************************** 00022800
022900*    200-PROCESS-LOGIN -- USERNAME+PASSWORD MUST MATCH           * 00022900
023000*    A CREDENTIAL, THREE FAILED ATTEMPTS LOCK THE RUN'S SESSION   * 00023000
023100*    OUT FOR ALL FURTHER LOGIN REQUESTS                          * 00023100
023200****************************************************************** 00023200
023300 200-PROCESS-LOGIN.                                              00023300
023400     IF SESSION-LOCKED                                           00023400
023500         MOVE 'SESSION LOCKED OUT' TO WS-FAIL-REASON              00023500
023600         MOVE 'LOCKOUT   ' TO WS-AUD-ACTION                       00023600
023700         PERFORM 620-AUDIT-LOGIN-FAILURE                         00023700
023800         ADD +1 TO WS-LOGIN-FAILED                                00023800
023900         GO TO 200-EXIT                                          00023900
024000     END-IF.                                                     00024000
024100     MOVE WS-CRQ-USERNAME TO WS-LOOKUP-USERNAME.                 00024100
024200     PERFORM 400-FIND-USER.                                      00024200
024300     IF USER-FOUND                                               00024300
024400        AND TAB-USER-PASSWORD(WS-FOUND-IDX) = WS-CRQ-PASSWORD    00024400
024500         MOVE +0 TO WS-FAILED-ATTEMPTS                            00024500
024600         MOVE 'N' TO WS-SESSION-LOCKED-SW                         00024600
024700         MOVE 'LOGIN_SUCCESS' TO WS-AUD-ACTION                    00024700
024800         PERFORM 610-WRITE-AUDIT-RECORD                          00024800
024900         MOVE 'Y' TO WS-ACTION-OK-SW                             00024900
025000         ADD +1 TO WS-LOGIN-SUCCESS                               00025000
025100         GO TO 200-EXIT                                          00025100
025200     END-IF.                                                     00025200
025300     MOVE 'INVALID USERNAME OR PASSWORD' TO WS-FAIL-REASON       00025300
025400     MOVE 'LOGIN_FAILED' TO WS-AUD-ACTION                         00025400
025500     PERFORM 620-AUDIT-LOGIN-FAILURE.                             00025500
025600     ADD +1 TO WS-LOGIN-FAILED.                                   00025600
025700     ADD +1 TO WS-FAILED-ATTEMPTS.                                00025700
025800     IF WS-FAILED-ATTEMPTS >= 3                                  00025800
025900         MOVE 'Y' TO WS-SESSION-LOCKED-SW                         00025900
026000         ADD +1 TO WS-LOGIN-LOCKED                                00026000
026100     END-IF.                                                     00026100
026200 200-EXIT.                                                       00026200
026300     EXIT.                                                       00026300
026400****************************************************************** 00026400
026500*    210-PROCESS-CHGPWD -- PASSWORD CHANGE: USER MUST EXIST,     * 00026500
026600*    OLD PASSWORD MUST MATCH, NEW PASSWORD NON-BLANK, AT LEAST   * 00026600
026700*    4 CHARACTERS, AND DIFFERENT FROM THE OLD ONE                * 00026700
026800****************************************************************** 00026800
026900 210-PROCESS-CHGPWD.                                             00026900
027000     MOVE WS-CRQ-USERNAME TO WS-LOOKUP-USERNAME.                 00027000
027100     PERFORM 400-FIND-USER.                                      00027100
027200     IF NOT USER-FOUND                                           00027200
027300         MOVE 'USER NOT FOUND' TO WS-FAIL-REASON                 00027300
027400         GO TO 210-EXIT                                          00027400
027500     END-IF.                                                     00027500
027600     IF TAB-USER-PASSWORD(WS-FOUND-IDX) NOT = WS-CRQ-PASSWORD    00027600
027700         MOVE 'OLD PASSWORD INCORRECT' TO WS-FAIL-REASON          00027700
027800         GO TO 210-EXIT                                          00027800
027900     END-IF.                                                     00027900
028000     PERFORM 420-VALIDATE-NEW-PASSWORD THRU 420-EXIT.            00028000
028100     IF NOT NEW-PWD-VALID                                        00028100
028200         GO TO 210-EXIT                                          00028200
028300     END-IF.                                                     00028300
028400     MOVE WS-CRQ-NEW-PASSWORD TO TAB-USER-PASSWORD(WS-FOUND-IDX). 00028400
028500     MOVE 'N' TO TAB-USER-PWD-CHG-SW(WS-FOUND-IDX).              00028500
028600     MOVE 'CHANGE_PASSWORD' TO WS-AUD-ACTION.                     00028600
028700     MOVE TAB-USER-USERNAME(WS-FOUND-IDX) TO WS-AUD-USERNAME.    00028700
028800     MOVE TAB-USER-ROLE(WS-FOUND-IDX)     TO WS-AUD-ROLE.        00028800
028900     MOVE SPACES TO WS-AUD-DETAILS.                               00028900
029000     STRING 'USER=' WS-CRQ-USERNAME DELIMITED BY SIZE             00029000
029100         INTO WS-AUD-DETAILS.                                     00029100
029200     WRITE AUD-REC-FD FROM WS-AUD-REC.                            00029200
029300     MOVE 'Y' TO WS-ACTION-OK-SW.                                00029300
029400     ADD +1 TO WS-PWD-CHANGED.                                   00029400
029500 210-EXIT.                                                       00029500
029600     EXIT.                                                       00029600
029700****************************************************************** 00029700
029800*    400-FIND-USER -- LINEAR SCAN BY USERNAME                    * 00029800
029900****************************************************************** 00029900
030000 400-FIND-USER.                                                  00030000
030100     MOVE 'N' TO WS-USER-FOUND-SW.                               00030100
030200     MOVE +0 TO WS-FOUND-IDX.                                    00030200
030300     SET USER-IDX TO 1.                                          00030300
030400     PERFORM 405-SCAN-ONE-USER                                   00030400
030500         UNTIL USER-IDX > TAB-USER-COUNT OR USER-FOUND.          00030500
030600 405-SCAN-ONE-USER.                                               00030600
030700     IF TAB-USER-USERNAME(USER-IDX) = WS-LOOKUP-USERNAME          00030700
030800         MOVE 'Y' TO WS-USER-FOUND-SW                            00030800
030900         SET WS-FOUND-IDX TO USER-IDX                            00030900
031000     ELSE                                                         00031000
031100         SET USER-IDX UP BY 1                                    00031100
031200     END-IF.                                                     00031200
031300****************************************************************** 00031300
031400*    420-VALIDATE-NEW-PASSWORD -- NON-BLANK, 4+ CHARACTERS,      * 00031400
031500*    DIFFERENT FROM THE OLD PASSWORD.  TRIMMED LENGTH IS FOUND BY * 00031500
031600*    SCANNING BACK FROM THE LAST BYTE FOR THE FIRST NON-SPACE     * 00031600
031700****************************************************************** 00031700
031800 420-VALIDATE-NEW-PASSWORD.                                      00031800
031900     MOVE 'N' TO WS-NEW-PWD-VALID-SW.                            00031900
032000     IF WS-CRQ-NEW-PASSWORD = SPACES                             00032000
032100         MOVE 'NEW PASSWORD IS BLANK' TO WS-FAIL-REASON           00032100
032200         GO TO 420-EXIT                                          00032200
032300     END-IF.                                                     00032300
032400     MOVE 20 TO WS-PWD-SCAN-IDX.                                 00032400
032500     PERFORM 425-BACK-UP-ONE-BYTE                                 00032500
032600         UNTIL WS-PWD-SCAN-IDX = 0                               00032600
032700         OR WS-CRQ-NEW-PASSWORD(WS-PWD-SCAN-IDX:1) NOT = SPACE.   00032700
032800     MOVE WS-PWD-SCAN-IDX TO WS-NEW-PWD-TRIMMED-LEN.              00032800
032900     IF WS-NEW-PWD-TRIMMED-LEN < 4                               00032900
033000         MOVE 'NEW PASSWORD TOO SHORT' TO WS-FAIL-REASON          00033000
033100         GO TO 420-EXIT                                          00033100
033200     END-IF.                                                     00033200
033300     IF WS-CRQ-NEW-PASSWORD = TAB-USER-PASSWORD(WS-FOUND-IDX)     00033300
033400         MOVE 'NEW PASSWORD SAME AS OLD' TO WS-FAIL-REASON        00033400
033500         GO TO 420-EXIT                                          00033500
033600     END-IF.                                                     00033600
033700     MOVE 'Y' TO WS-NEW-PWD-VALID-SW.                            00033700
033800 420-EXIT.                                                       00033800
033900     EXIT.                                                       00033900
034000 425-BACK-UP-ONE-BYTE.                                           00034000
034100     SUBTRACT 1 FROM WS-PWD-SCAN-IDX.                            00034100
034200****************************************************************** 00034200
034300*    610-WRITE-AUDIT-RECORD -- SUCCESSFUL LOGIN ONLY, CHGPWD      * 00034300
034400*    WRITES ITS OWN AUDIT RECORD DIRECTLY ABOVE                  * 00034400
034500****************************************************************** 00034500
034600 610-WRITE-AUDIT-RECORD.                                         00034600
034700     MOVE TAB-USER-USERNAME(WS-FOUND-IDX) TO WS-AUD-USERNAME.    00034700
034800     MOVE TAB-USER-ROLE(WS-FOUND-IDX)     TO WS-AUD-ROLE.        00034800
034900     MOVE SPACES TO WS-AUD-DETAILS.                               00034900
035000     STRING 'USER=' WS-CRQ-USERNAME DELIMITED BY SIZE             00035000
035100         INTO WS-AUD-DETAILS.                                     00035100
035200     WRITE AUD-REC-FD FROM WS-AUD-REC.                            00035200
035300****************************************************************** 00035300
035400*    620-AUDIT-LOGIN-FAILURE -- USERNAME MAY NOT BE ON FILE, SO   * 00035400
035500*    THE ATTEMPTED USERNAME IS CARRIED FROM THE REQUEST, NOT THE  * 00035500
035600*    TABLE; NO USER IS ACTUALLY KNOWN SO ROLE IS LOGGED ADMIN AS  * 00035600
035650*    A PLACEHOLDER, PER STD #REQ-840                              * 00035650
035700****************************************************************** 00035700
035800 620-AUDIT-LOGIN-FAILURE.                                        00035800
035900     MOVE WS-CRQ-USERNAME TO WS-AUD-USERNAME.                    00035900
036000     MOVE 'ADMIN   ' TO WS-AUD-ROLE.                              00036000
036100     MOVE SPACES TO WS-AUD-DETAILS.                               00036100
036200     STRING 'ATTEMPT=' WS-CRQ-USERNAME DELIMITED BY SIZE          00036200
036300         INTO WS-AUD-DETAILS.                                     00036300
036400     WRITE AUD-REC-FD FROM WS-AUD-REC.                            00036400
036500****************************************************************** 00036500
036600*    700-OPEN-FILES                                               * 00036600
036700****************************************************************** 00036700
036800 700-OPEN-FILES.                                                 00036800
036900     OPEN INPUT  USER-FILE CREQ-FILE.                            00036900
037000     OPEN OUTPUT USER-FILE-OUT AUDIT-FILE REPORT-FILE.           00037000
037100     IF WS-USERFILE-STATUS NOT = '00'                             00037100
037200         DISPLAY 'CREDMAINT: ERROR OPENING USER FILE, RC='       00037200
037300                 WS-USERFILE-STATUS                               00037300
037400         MOVE 16 TO RETURN-CODE                                  00037400
037500         MOVE 'Y' TO WS-CRQ-EOF-SW                                00037500
037600     END-IF.                                                     00037600
037700     IF WS-CREQFIL-STATUS NOT = '00'                              00037700
037800         DISPLAY 'CREDMAINT: ERROR OPENING CREQ FILE, RC='        00037800
037900                 WS-CREQFIL-STATUS                                00037900
038000         MOVE 16 TO RETURN-CODE                                  00038000
038100         MOVE 'Y' TO WS-CRQ-EOF-SW                                00038100
038200     END-IF.                                                     00038200
038300****************************************************************** 00038300
038400*    710-READ-CREQ-FILE                                          * 00038400
038500****************************************************************** 00038500
038600 710-READ-CREQ-FILE.                                             00038600
038700     READ CREQ-FILE INTO WS-CRQ-REC                               00038700
038800         AT END MOVE 'Y' TO WS-CRQ-EOF-SW                         00038800
038900     END-READ.                                                    00038900
039000****************************************************************** 00039000
039100*    720-LOAD-USER-TABLE                                         * 00039100
039200****************************************************************** 00039200
039300 720-LOAD-USER-TABLE.                                            00039300
039400     MOVE +0 TO TAB-USER-COUNT.                                  00039400
039500     PERFORM 725-LOAD-ONE-USER                                   00039500
039600         UNTIL WS-USERFILE-STATUS = '10'.                        00039600
039700 725-LOAD-ONE-USER.                                               00039700
039800     READ USER-FILE INTO WS-USR-REC                               00039800
039900         AT END MOVE '10' TO WS-USERFILE-STATUS                   00039900
040000         NOT AT END                                               00040000
040100             ADD +1 TO TAB-USER-COUNT                             00040100
040200             MOVE WS-USR-USERNAME TO                              00040200
040300                 TAB-USER-USERNAME(TAB-USER-COUNT)                00040300
040400             MOVE WS-USR-PASSWORD TO                              00040400
040500                 TAB-USER-PASSWORD(TAB-USER-COUNT)                00040500
040600             MOVE WS-USR-ROLE TO                                  00040600
040700                 TAB-USER-ROLE(TAB-USER-COUNT)                    00040700
040800             MOVE WS-USR-LINKED-CUST TO                           00040800
040900                 TAB-USER-LINKED-CUST(TAB-USER-COUNT)             00040900
041000             MOVE WS-USR-PWD-CHG-REQ TO                           00041000
041100                 TAB-USER-PWD-CHG-SW(TAB-USER-COUNT)              00041100
041200     END-READ.                                                    00041200
041300****************************************************************** 00041300
041400*    760-REWRITE-USER-MASTER -- WRITE THE TABLE BACK OUT         * 00041400
041500****************************************************************** 00041500
041600 760-REWRITE-USER-MASTER.                                        00041600
041700     SET USER-IDX TO 1.                                          00041700
041800     PERFORM 765-WRITE-ONE-USER                                   00041800
041900         UNTIL USER-IDX > TAB-USER-COUNT.                        00041900
042000 765-WRITE-ONE-USER.                                              00042000
042100     MOVE TAB-USER-USERNAME(USER-IDX)    TO WS-USR-USERNAME.     00042100
042200     MOVE TAB-USER-PASSWORD(USER-IDX)    TO WS-USR-PASSWORD.     00042200
042300     MOVE TAB-USER-ROLE(USER-IDX)        TO WS-USR-ROLE.         00042300
042400     MOVE TAB-USER-LINKED-CUST(USER-IDX) TO WS-USR-LINKED-CUST.   00042400
042500     MOVE TAB-USER-PWD-CHG-SW(USER-IDX)  TO WS-USR-PWD-CHG-REQ.   00042500
042600     WRITE USER-OUT-REC-FD FROM WS-USR-REC.                       00042600
042700     SET USER-IDX UP BY 1.                                        00042700
042800****************************************************************** 00042800
042900*    790-CLOSE-FILES                                              * 00042900
043000****************************************************************** 00043000
043100 790-CLOSE-FILES.                                                00043100
043200     CLOSE USER-FILE USER-FILE-OUT CREQ-FILE AUDIT-FILE           00043200
043300           REPORT-FILE.                                          00043300
043400****************************************************************** 00043400
043500*    800-INIT-REPORT                                              * 00043500
043600****************************************************************** 00043600
043700 800-INIT-REPORT.                                                00043700
043800     MOVE REF-CURRENT-YEAR  TO RPT-YY.                           00043800
043900     MOVE REF-CURRENT-MONTH TO RPT-MM.                           00043900
044000     MOVE REF-CURRENT-DAY   TO RPT-DD.                           00044000
044100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00044100
044200****************************************************************** 00044200
044300*    850-REPORT-TOTALS                                            * 00044300
044400****************************************************************** 00044400
044500 850-REPORT-TOTALS.                                              00044500
044600     MOVE WS-REQUESTS-READ  TO RPT-READ.                         00044600
044700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE1 AFTER 2.          00044700
044800     MOVE WS-LOGIN-SUCCESS  TO RPT-LOGIN-OK.                     00044800
044900     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.          00044900
045000     MOVE WS-LOGIN-FAILED   TO RPT-LOGIN-BAD.                    00045000
045100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.          00045100
045200     MOVE WS-LOGIN-LOCKED   TO RPT-LOCKED.                       00045200
045300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE4 AFTER 1.          00045300
045400     MOVE WS-PWD-CHANGED    TO RPT-PWDCHG.                       00045400
045500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE5 AFTER 1.          00045500
045600     MOVE WS-REJECTED       TO RPT-REJECTED.                     00045600
045700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE6 AFTER 1.          00045700
