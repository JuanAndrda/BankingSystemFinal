000100******************************************************************
000200*    CRQCOPY  --  CREDENTIAL REQUEST RECORD LAYOUT               *
000300*    ----------------------------------------------------------  *
000400*    INPUT TO CREDMAINT.  ONE RECORD PER LOGIN ATTEMPT OR        *
000500*    PASSWORD-CHANGE REQUEST, PROCESSED IN ARRIVAL ORDER.        *
000600*        COPY CRQCOPY REPLACING ==:TAG:== BY ==WS-CRQ==.         *
000700*    HISTORY.                                                    *
000800*    26-03-06  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2603 *
000900******************************************************************
001000 01  :TAG:-REC.
001100     05  :TAG:-ACTION                PIC X(06).
001200         88  :TAG:-IS-LOGIN          VALUE 'LOGIN '.
001300         88  :TAG:-IS-CHGPWD         VALUE 'CHGPWD'.
001400     05  :TAG:-USERNAME              PIC X(20).
001500     05  :TAG:-PASSWORD              PIC X(20).
001600     05  :TAG:-NEW-PASSWORD          PIC X(20).
001700     05  FILLER                      PIC X(06).
