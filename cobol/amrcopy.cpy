000100******************************************************************
000200*    AMRCOPY  --  ACCOUNT MAINTENANCE REQUEST RECORD LAYOUT      *
000300*    ----------------------------------------------------------  *
000400*    INPUT TO ACCTMAINT.  ONE RECORD PER CREATE, DELETE OR       *
000500*    OVERDRAFT-LIMIT-UPDATE REQUEST, PROCESSED IN ARRIVAL ORDER. *
000600*        COPY AMRCOPY REPLACING ==:TAG:== BY ==WS-AMR==.         *
000700*    HISTORY.                                                    *
000800*    26-03-04  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2602 *
000900******************************************************************
001000 01  :TAG:-REC.
001100     05  :TAG:-ACTION                PIC X(08).
001200         88  :TAG:-IS-CREATE         VALUE 'CREATE  '.
001300         88  :TAG:-IS-DELETE         VALUE 'DELETE  '.
001400         88  :TAG:-IS-UPD-LIMIT      VALUE 'UPDLIMIT'.
001500     05  :TAG:-ACCT-NO               PIC X(06).
001600     05  :TAG:-OWNER-ID              PIC X(04).
001700     05  :TAG:-ACCT-TYPE             PIC X(08).
001800     05  :TAG:-NEW-OD-LIMIT          PIC 9(07)V99.
001900     05  FILLER                      PIC X(06).
