000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               * 00000200
000300* ALL RIGHTS RESERVED                                             * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     CREDGEN.                                         00000600
000700 AUTHOR.         L. BAUTISTA.                                     00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   11/02/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300* REMARKS.                                                        * 00001300
001400* CREDGEN BUILDS A LOGON USERNAME FROM A CUSTOMER'S FULL NAME AND  * 00001400
001500* A MATCHING TEMPORARY PASSWORD, FOR CUSTMAINT TO HAND TO A NEW    * 00001500
001600* CUSTOMER'S CREDENTIAL RECORD.  THE NUMBER SUFFIX LOGIC WAS       * 00001600
001700* ADAPTED FROM THE OLD PARTS-DATABASE KEY GENERATOR, WHICH HAD     * 00001700
001800* THE SAME DUPLICATE-KEY PROBLEM WHEN TWO SUPPLIERS SHARED A       * 00001800
001900* SHORT NAME.                                                     * 00001900
002000****************************************************************** 00002000
002100* CHANGE LOG.                                                     * 00002100
002200* 89-11-02  LB   ORIGINAL PROGRAM -- PARTS DATABASE SHORT-NAME KEY * 00002200
002300*                GENERATOR WITH DUPLICATE SUFFIX LOGIC             * 00002300
002400* 94-02-17  LB   WIDENED KEY FIELD TO 20 BYTES PER REQ #1975       * 00002400
002500* 98-11-22  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED       * 00002500
002600* 26-03-06  JFH  REBUILT AS THE LOGON-CREDENTIAL GENERATOR FOR     * 00002600
002700*                THE LEDGER CONVERSION, REQ #B2603 -- NAME IS     * 00002700
002800*                NOW LOWER-CASED WITH UNDERSCORES, AND A MATCHING * 00002800
002900*                TEMPORARY PASSWORD IS BUILT FROM A CALLER SEED    * 00002900
002950* 26-03-20  JFH  100-BUILD-CANDIDATE/110-COPY-ONE-CHAR AND         * 00002950
002960*                200-TRY-CANDIDATE/205-COMPARE-ONE-ENTRY RESTYLED * 00002960
002970*                WITH GO TO/PERFORM...THRU RANGES TO MATCH THE    * 00002970
002980*                REST OF THE SHOP; NAME/PASSWORD LOGIC UNCHANGED  * 00002980
003000****************************************************************** 00003000
003100 ENVIRONMENT DIVISION.                                             00003100
003200 CONFIGURATION SECTION.                                            00003200
003300 SOURCE-COMPUTER. IBM-390.                                         00003300
003400 OBJECT-COMPUTER. IBM-390.                                         00003400
003500 SPECIAL-NAMES.                                                    00003500
003600     C01 IS TOP-OF-FORM.                                           00003600
003700****************************************************************** 00003700
003800 DATA DIVISION.                                                    00003800
003900 WORKING-STORAGE SECTION.                                          00003900
004000 01  WS-BUILD-AREA.                                                00004000
004100     05  WS-NAME-UPPER       PIC X(30).                            00004100
004200     05  WS-CANDIDATE        PIC X(20).                            00004200
004300     05  WS-OUT-IDX          PIC S9(04) COMP VALUE +0.             00004300
004400     05  WS-SCAN-IDX         PIC S9(04) COMP VALUE +0.             00004400
004500     05  WS-PREV-WAS-US-SW   PIC X(01) VALUE 'N'.                  00004500
004600         88  WS-PREV-WAS-US  VALUE 'Y'.                            00004600
004700 01  WS-BUILD-REDEF REDEFINES WS-BUILD-AREA.                       00004700
004800     05  WS-BUILD-ALPHA      PIC X(58).                            00004800
004900 01  WS-SUFFIX-WORK.                                                00004900
005000     05  WS-SUFFIX-NUM       PIC S9(04) COMP VALUE +0.             00005000
005100     05  WS-SUFFIX-DISP      PIC 9(01).                            00005100
005200     05  WS-TABLE-IDX        PIC S9(04) COMP VALUE +0.             00005200
005300     05  WS-DUP-FOUND-SW     PIC X(01) VALUE 'N'.                  00005300
005400         88  WS-DUP-FOUND    VALUE 'Y'.                            00005400
005500     05  FILLER              PIC X(03) VALUE SPACES.               00005500
005600 01  WS-SUFFIX-REDEF REDEFINES WS-SUFFIX-WORK.                     00005600
005700     05  WS-SUFFIX-ALPHA     PIC X(08).                            00005700
005800 01  WS-PASSWORD-WORK.                                             00005800
005900     05  WS-PWD-NUM          PIC 9(04) VALUE 0.                    00005900
006000     05  FILLER              PIC X(04) VALUE SPACES.               00006000
006010 01  WS-PASSWORD-REDEF REDEFINES WS-PASSWORD-WORK.                 00006010
006020     05  WS-PASSWORD-ALPHA   PIC X(08).                            00006020
006030 01  WS-SEED-WORK.                                                 00006030
006040     05  WS-SEED-QUOTIENT    PIC S9(09) COMP VALUE +0.             00006040
006050     05  WS-SEED-REMAINDER   PIC S9(09) COMP VALUE +0.             00006050
006060     05  FILLER              PIC X(02) VALUE SPACES.               00006060
006100*                                                                  00006100
006200 LINKAGE SECTION.                                                  00006200
006300 01  LS-FULL-NAME            PIC X(30).                            00006300
006400 01  LS-SEED-NUMBER          PIC S9(09) COMP.                      00006400
006500 01  LS-USER-COUNT           PIC S9(04) COMP.                      00006500
006600 01  LS-EXISTING-USERNAMES.                                        00006600
006700     05  LS-ONE-USERNAME OCCURS 0 TO 100 TIMES                    00006700
006800             DEPENDING ON LS-USER-COUNT  PIC X(20).                00006800
006900 01  LS-GEN-USERNAME         PIC X(20).                            00006900
007000 01  LS-GEN-PASSWORD         PIC X(20).                            00007000
007100****************************************************************** 00007100
007200 PROCEDURE DIVISION USING LS-FULL-NAME, LS-SEED-NUMBER,            00007200
007300         LS-USER-COUNT, LS-EXISTING-USERNAMES,                    00007300
007400         LS-GEN-USERNAME, LS-GEN-PASSWORD.                        00007400
007500****************************************************************** 00007500
007600 000-MAIN.                                                         00007600
007700     PERFORM 100-BUILD-CANDIDATE THRU 100-EXIT.                    00007700
007800     MOVE +0 TO WS-SUFFIX-NUM.                                     00007800
007900     PERFORM 200-TRY-CANDIDATE THRU 200-EXIT.                      00007900
008000     PERFORM 210-ADD-SUFFIX-AND-RETRY                              00008000
008100         UNTIL NOT WS-DUP-FOUND OR WS-SUFFIX-NUM > 9.              00008100
008200     MOVE WS-CANDIDATE TO LS-GEN-USERNAME.                         00008200
008300     PERFORM 300-BUILD-PASSWORD.                                   00008300
008400     GOBACK.                                                       00008400
008500****************************************************************** 00008500
008600* 100-BUILD-CANDIDATE -- LOWER-CASE THE NAME, COLLAPSE EACH RUN    * 00008600
008700* OF SPACES TO A SINGLE UNDERSCORE                                 * 00008700
008800****************************************************************** 00008800
008900 100-BUILD-CANDIDATE.                                              00008900
009000     MOVE LS-FULL-NAME TO WS-NAME-UPPER.                           00009000
009100     INSPECT WS-NAME-UPPER                                         00009100
009200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                   00009200
009300         TO         'abcdefghijklmnopqrstuvwxyz'.                  00009300
009400     MOVE SPACES TO WS-CANDIDATE.                                  00009400
009500     MOVE +0 TO WS-OUT-IDX.                                        00009500
009600     MOVE 'Y' TO WS-PREV-WAS-US-SW.                                00009600
009700     PERFORM 110-COPY-ONE-CHAR THRU 110-EXIT                       00009700
009800         VARYING WS-SCAN-IDX FROM 1 BY 1                           00009800
009900         UNTIL WS-SCAN-IDX > 30 OR WS-OUT-IDX >= 20.               00009900
009950 100-EXIT.                                                         00009950
009980     EXIT.                                                         00009980
010000****************************************************************** 00010000
010100* 110-COPY-ONE-CHAR                                                * 00010100
010200****************************************************************** 00010200
010300 110-COPY-ONE-CHAR.                                                00010300
010320     IF WS-NAME-UPPER(WS-SCAN-IDX:1) NOT = SPACE                   00010320
010340         GO TO 110-NON-SPACE                                       00010340
010360     END-IF.                                                       00010360
010400     IF NOT WS-PREV-WAS-US AND WS-OUT-IDX > 0                      00010400
010600         ADD +1 TO WS-OUT-IDX                                      00010600
010700         MOVE '_' TO WS-CANDIDATE(WS-OUT-IDX:1)                    00010700
010800         MOVE 'Y' TO WS-PREV-WAS-US-SW                             00010800
010900     END-IF.                                                       00010900
010920     GO TO 110-EXIT.                                               00010920
010940 110-NON-SPACE.                                                    00010940
011100     ADD +1 TO WS-OUT-IDX.                                         00011100
011200     MOVE WS-NAME-UPPER(WS-SCAN-IDX:1)                             00011200
011300         TO WS-CANDIDATE(WS-OUT-IDX:1).                            00011300
011400     MOVE 'N' TO WS-PREV-WAS-US-SW.                                00011400
011550 110-EXIT.                                                         00011550
011580     EXIT.                                                         00011580
011600****************************************************************** 00011600
011700* 200-TRY-CANDIDATE -- SCAN THE EXISTING-USERNAME TABLE FOR A      * 00011700
011800* MATCH ON THE CURRENT CANDIDATE                                   * 00011800
011900****************************************************************** 00011900
012000 200-TRY-CANDIDATE.                                                00012000
012100     MOVE 'N' TO WS-DUP-FOUND-SW.                                  00012100
012200     PERFORM 205-COMPARE-ONE-ENTRY THRU 205-EXIT                   00012200
012300         VARYING WS-TABLE-IDX FROM 1 BY 1                          00012300
012400         UNTIL WS-TABLE-IDX > LS-USER-COUNT.                       00012400
012450 200-EXIT.                                                         00012450
012480     EXIT.                                                         00012480
012500 205-COMPARE-ONE-ENTRY.                                            00012500
012550     IF LS-ONE-USERNAME(WS-TABLE-IDX) NOT = WS-CANDIDATE           00012550
012560         GO TO 205-EXIT                                            00012560
012570     END-IF.                                                       00012570
012700     MOVE 'Y' TO WS-DUP-FOUND-SW.                                  00012700
012750 205-EXIT.                                                         00012750
012780     EXIT.                                                         00012780
012900****************************************************************** 00012900
013000* 210-ADD-SUFFIX-AND-RETRY -- APPEND 1, 2, 3 ... UNTIL UNIQUE      * 00013000
013100****************************************************************** 00013100
013200 210-ADD-SUFFIX-AND-RETRY.                                         00013200
013300     ADD +1 TO WS-SUFFIX-NUM.                                      00013300
013400     MOVE WS-SUFFIX-NUM TO WS-SUFFIX-DISP.                         00013400
013500     MOVE WS-SUFFIX-DISP TO WS-CANDIDATE(20:1).                    00013500
013600     PERFORM 200-TRY-CANDIDATE THRU 200-EXIT.                      00013600
013700****************************************************************** 00013700
013800* 300-BUILD-PASSWORD -- FIRST TWO CHARACTERS OF THE USERNAME PLUS  * 00013800
013900* A DETERMINISTIC FOUR-DIGIT NUMBER DERIVED FROM THE CALLER'S SEED * 00013900
014000****************************************************************** 00014000
014100 300-BUILD-PASSWORD.                                               00014100
014200     MOVE SPACES TO LS-GEN-PASSWORD.                               00014200
014210     DIVIDE LS-SEED-NUMBER BY 9000                                 00014210
014220         GIVING WS-SEED-QUOTIENT                                   00014220
014230         REMAINDER WS-SEED-REMAINDER.                              00014230
014240     COMPUTE WS-PWD-NUM = 1000 + WS-SEED-REMAINDER.                00014240
014400     MOVE WS-CANDIDATE(1:2) TO LS-GEN-PASSWORD(1:2).               00014400
014500     MOVE WS-PWD-NUM TO LS-GEN-PASSWORD(3:4).                      00014500
