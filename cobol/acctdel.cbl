000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               * 00000200
000300* ALL RIGHTS RESERVED                                             * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     ACCTDEL.                                         00000600
000700 AUTHOR.         KEN JANKOWSKI.                                   00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   08/20/91.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300* REMARKS.                                                        * 00001300
001400* ACCTDEL REMOVES ONE ACCOUNT FROM THE IN-MEMORY ACCOUNT TABLE    * 00001400
001500* THAT ACCTMAINT AND CUSTMAINT BOTH BUILD AT OPEN TIME.  SHARED    * 00001500
001600* HERE SO THE SAME CLOSE-THE-GAP LOGIC RUNS WHETHER THE ACCOUNT    * 00001600
001700* IS BEING REMOVED ON ITS OWN (ACCOUNT DELETE) OR AS PART          * 00001700
001800* OF A CUSTOMER DELETE CASCADE.  ORIGINALLY WRITTEN AS A           * 00001800
001900* GENERAL-PURPOSE TABLE-COMPRESS ROUTINE FOR THE OLD DEBIT-CARD    * 00001900
002000* WORK FILE, REUSED HERE WITHOUT CHANGE TO THE ALGORITHM.          * 00002000
002100****************************************************************** 00002100
002200* CHANGE LOG.                                                     * 00002200
002300* 91-08-20  KAJ  ORIGINAL PROGRAM -- DEBIT CARD WORK-FILE ENTRY    * 00002300
002400*                DELETE/COMPRESS ROUTINE                          * 00002400
002500* 95-03-11  KAJ  ADDED NOT-FOUND RETURN CODE, PREVIOUSLY ABENDED   * 00002500
002600*                ON A MISSING KEY (PROBLEM TICKET 95-118)         * 00002600
002700* 98-11-30  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED       * 00002700
002800* 26-03-05  JFH  REBUILT AS THE SHARED ACCOUNT-TABLE DELETE FOR    * 00002800
002900*                THE LEDGER CONVERSION, REQ #B2602 -- ENTRY IS     * 00002900
003000*                NOW AN ACCOUNT-MASTER ROW, KEYED ON ACCOUNT NO.   * 00003000
003010* 26-03-20  JFH  100-FIND-ACCOUNT/200-CLOSE-THE-GAP RESTYLED       * 00003010
003020*                WITH GO TO/PERFORM...THRU RANGES TO MATCH         * 00003020
003030*                THE REST OF THE SHOP'S CONTROL FLOW -- NO         * 00003030
003040*                CHANGE TO THE DELETE/SHIFT ALGORITHM ITSELF       * 00003040
003100****************************************************************** 00003100
003200 ENVIRONMENT DIVISION.                                             00003200
003300 CONFIGURATION SECTION.                                            00003300
003400 SOURCE-COMPUTER. IBM-390.                                         00003400
003500 OBJECT-COMPUTER. IBM-390.                                         00003500
003600 SPECIAL-NAMES.                                                    00003600
003700     C01 IS TOP-OF-FORM.                                           00003700
003800****************************************************************** 00003800
003900 DATA DIVISION.                                                    00003900
004000 WORKING-STORAGE SECTION.                                          00004000
004100 01  WS-DELETE-WORK.                                               00004100
004200     05  WS-FOUND-IDX        PIC S9(04) COMP VALUE +0.             00004200
004300     05  WS-SCAN-IDX         PIC S9(04) COMP VALUE +0.             00004300
004400     05  FILLER              PIC X(04) VALUE SPACES.               00004400
004500 01  WS-DELETE-REDEF REDEFINES WS-DELETE-WORK.                     00004500
004600     05  WS-DELETE-ALPHA     PIC X(12).                            00004600
004650 01  WS-ROW-HOLD.                                                  00004650
004660     05  WS-HOLD-ACCT-NO     PIC X(06).                            00004660
004670     05  WS-HOLD-TYPE        PIC X(01).                            00004670
004680     05  FILLER              PIC X(01) VALUE SPACES.               00004680
004690 01  WS-ROW-HOLD-REDEF REDEFINES WS-ROW-HOLD.                      00004690
004700     05  WS-HOLD-ALPHA       PIC X(08).                            00004700
004710 01  WS-BYTE-COUNTS.                                               00004710
004720     05  WS-ROWS-SHIFTED     PIC S9(05) COMP-3 VALUE +0.           00004720
004730     05  FILLER              PIC X(02) VALUE SPACES.               00004730
004740 01  WS-BYTE-COUNTS-REDEF REDEFINES WS-BYTE-COUNTS.                00004740
004750     05  WS-BYTE-COUNTS-ALPHA PIC X(05).                           00004750
004760*                                                                  00004760
004800 LINKAGE SECTION.                                                  00004800
004900 01  LS-ACCOUNT-COUNT        PIC S9(04) COMP.                      00004900
005000 01  LS-TARGET-ACCT-NO       PIC X(06).                            00005000
005100 01  LS-DELETE-OK-SW         PIC X(01).                            00005100
005200     88  LS-DELETE-OK        VALUE 'Y'.                            00005200
005300 01  LS-ACCOUNT-TABLE.                                             00005300
005400     05  LS-ACCT-ENTRY OCCURS 0 TO 200 TIMES                      00005400
005500             DEPENDING ON LS-ACCOUNT-COUNT.                       00005500
005600         10  LS-ENTRY-ACCT-NO    PIC X(06).                        00005600
005700         10  LS-ENTRY-TYPE       PIC X(01).                        00005700
005800         10  LS-ENTRY-OWNER-ID   PIC X(04).                        00005800
005900         10  LS-ENTRY-BALANCE    PIC S9(09)V99.                    00005900
006000         10  LS-ENTRY-INT-RATE   PIC V9(05).                       00006000
006100         10  LS-ENTRY-OD-LIMIT   PIC 9(07)V99.                     00006100
006200****************************************************************** 00006200
006300 PROCEDURE DIVISION USING LS-ACCOUNT-COUNT, LS-TARGET-ACCT-NO,     00006300
006400         LS-DELETE-OK-SW, LS-ACCOUNT-TABLE.                       00006400
006500****************************************************************** 00006500
006600 000-MAIN.                                                         00006600
006700     MOVE 'N' TO LS-DELETE-OK-SW.                                  00006700
006800     MOVE +0 TO WS-FOUND-IDX.                                      00006800
006850     SET WS-SCAN-IDX TO 1.                                         00006850
006900     PERFORM 100-FIND-ACCOUNT THRU 100-EXIT                        00006900
007000         UNTIL WS-SCAN-IDX > LS-ACCOUNT-COUNT                      00007000
007100            OR WS-FOUND-IDX NOT = 0.                               00007100
007300     IF WS-FOUND-IDX = 0                                           00007300
007320         GO TO 000-EXIT                                            00007320
007340     END-IF.                                                       00007340
007400     PERFORM 200-CLOSE-THE-GAP THRU 200-EXIT.                      00007400
007500     SUBTRACT 1 FROM LS-ACCOUNT-COUNT.                             00007500
007600     MOVE 'Y' TO LS-DELETE-OK-SW.                                  00007600
007610 000-EXIT.                                                         00007610
007800     GOBACK.                                                       00007800
007900*******************************************************************00007900
008000* 100-FIND-ACCOUNT -- LINEAR SCAN, DROPS OUT OF THE PERFORM        * 00008000
008050* RANGE THE MOMENT A MATCH IS SET SO THE UNTIL TEST NEVER          * 00008050
008060* SEES A WASTED EXTRA PASS                                         * 00008060
008100*******************************************************************00008100
008200 100-FIND-ACCOUNT.                                                 00008200
008300     IF LS-ENTRY-ACCT-NO(WS-SCAN-IDX) NOT = LS-TARGET-ACCT-NO      00008300
008320         SET WS-SCAN-IDX UP BY 1                                   00008320
008340         GO TO 100-EXIT                                            00008340
008360     END-IF.                                                       00008360
008400     SET WS-FOUND-IDX TO WS-SCAN-IDX.                              00008400
008500 100-EXIT.                                                         00008500
008550     EXIT.                                                         00008550
008600*******************************************************************00008600
008700* 200-CLOSE-THE-GAP -- SLIDE EVERY ROW AFTER THE DELETED ONE       * 00008700
008800* BACK ONE SLOT SO THE TABLE STAYS DENSE FROM 1 TO COUNT-1         * 00008800
008900*******************************************************************00008900
009000 200-CLOSE-THE-GAP.                                                00009000
009100     PERFORM 210-SHIFT-ONE-ROW THRU 210-EXIT                       00009100
009200         VARYING WS-SCAN-IDX FROM WS-FOUND-IDX BY 1                00009200
009300         UNTIL WS-SCAN-IDX >= LS-ACCOUNT-COUNT.                    00009300
009350 200-EXIT.                                                         00009350
009380     EXIT.                                                         00009380
009400 210-SHIFT-ONE-ROW.                                                00009400
009500     MOVE LS-ENTRY-ACCT-NO(WS-SCAN-IDX + 1)  TO                    00009500
009600         LS-ENTRY-ACCT-NO(WS-SCAN-IDX).                            00009600
009700     MOVE LS-ENTRY-TYPE(WS-SCAN-IDX + 1)     TO                    00009700
009800         LS-ENTRY-TYPE(WS-SCAN-IDX).                               00009800
009900     MOVE LS-ENTRY-OWNER-ID(WS-SCAN-IDX + 1) TO                    00009900
010000         LS-ENTRY-OWNER-ID(WS-SCAN-IDX).                           00010000
010100     MOVE LS-ENTRY-BALANCE(WS-SCAN-IDX + 1)  TO                    00010100
010200         LS-ENTRY-BALANCE(WS-SCAN-IDX).                            00010200
010300     MOVE LS-ENTRY-INT-RATE(WS-SCAN-IDX + 1) TO                    00010300
010400         LS-ENTRY-INT-RATE(WS-SCAN-IDX).                           00010400
010500     MOVE LS-ENTRY-OD-LIMIT(WS-SCAN-IDX + 1) TO                    00010500
010600         LS-ENTRY-OD-LIMIT(WS-SCAN-IDX).                           00010600
010700     ADD +1 TO WS-ROWS-SHIFTED.                                    00010700
010800 210-EXIT.                                                         00010800
010900     EXIT.                                                         00010900
