000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               * 00000200
000300* ALL RIGHTS RESERVED                                             * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     ACCTRPT.                                         00000600
000700 AUTHOR.         T. OKAFOR.                                       00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   05/14/90.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300* REMARKS.                                                        * 00001300
001400* ACCTRPT PRINTS THE STANDARD SET OF ACCOUNT AND CUSTOMER         * 00001400
001500* LISTINGS OFF THE TABLE-LOADED MASTERS -- ALL ACCOUNTS, THE      * 00001500
001600* SAME LIST SORTED TWO WAYS (BY ACCTSORT), ALL CUSTOMERS WITH     * 00001600
001700* THEIR HOLDINGS, A DETAIL SECTION PER CUSTOMER AND PER           * 00001700
001800* ACCOUNT, AND A PER-ACCOUNT TRANSACTION HISTORY OFF THE          * 00001800
001900* JOURNAL.  READ-ONLY -- NO MASTER IS EVER REWRITTEN HERE.        * 00001900
002000* DESCENDS FROM THE OLD CONTRACT-REDEMPTION YEAR-END PRINT        * 00002000
002100* JOB -- THAT JOB'S HABIT OF RUNNING EVERY BREAKDOWN OF THE       * 00002100
002200* SAME DATA IN ONE PASS SUITED THIS REPORT NICELY.                * 00002200
002300****************************************************************** 00002300
002400* CHANGE LOG.                                                     * 00002400
002500* 90-05-14  TJO  ORIGINAL PROGRAM -- ADAPTED FROM THE YEAR-END    * 00002500
002600*                CONTRACT REDEMPTION ANALYSIS JOB, CONTRACT       * 00002600
002700*                BUSINESS CONTENT DROPPED, KEPT THE MULTI-        * 00002700
002800*                SECTION PRINT SHAPE (REQ #0742)                  * 00002800
002900* 92-11-19  TJO  ADDED THE SORT-BY-BALANCE SECTION, CALLS THE     * 00002900
003000*                NEW ACCTSORT ROUTINE (REQ #1188)                 * 00003000
003100* 96-03-08  KAJ  ADDED CUSTOMER-DETAIL AND ACCOUNT-DETAIL         * 00003100
003200*                SECTIONS PER BRANCH OPERATIONS REQUEST #2509     * 00003200
003300* 98-10-22  RTM  Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS FOUND     * 00003300
003400*                EXCEPT THE PRINTED RUN DATE, NONE REQUIRED       * 00003400
003500* 01-02-14  RTM  WIDENED PRINT LINE TO 100 COLUMNS SO THE         * 00003500
003600*                CUSTOMER PROFILE LINES STOP TRUNCATING           * 00003600
003700* 26-03-18  JFH  REBUILT FOR RETAIL LEDGER CONVERSION, REQ        * 00003700
003800*                #B2610 -- ADDED TRANSACTION HISTORY SECTION      * 00003800
003900*                OFF THE JOURNAL, SOURCE IS NOW ACCTCOPY /        * 00003900
004000*                CUSTCOPY / JRNLCOPY, SORTING DELEGATED TO        * 00004000
004100*                ACCTSORT                                         * 00004100
004200****************************************************************** 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00005100
005200         ORGANIZATION IS SEQUENTIAL                               00005200
005300         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00005300
005400     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       00005400
005500         ORGANIZATION IS SEQUENTIAL                               00005500
005600         FILE STATUS  IS WS-ACCTFILE-STATUS.                      00005600
005700     SELECT JOURNAL-FILE ASSIGN TO JRNLFILE                       00005700
005800         ORGANIZATION IS SEQUENTIAL                               00005800
005900         FILE STATUS  IS WS-JRNLFILE-STATUS.                      00005900
006000     SELECT REPORT-FILE ASSIGN TO ACRPT                           00006000
006100         ORGANIZATION IS SEQUENTIAL                               00006100
006200         FILE STATUS  IS WS-REPORT-STATUS.                        00006200
006300****************************************************************** 00006300
006400 DATA DIVISION.                                                   00006400
006500 FILE SECTION.                                                    00006500
006600 FD  CUSTOMER-FILE                                                00006600
006700     RECORDING MODE IS F.                                         00006700
006800 01  CUST-REC-FD                 PIC X(134).                      00006800
006900 FD  ACCOUNT-FILE                                                 00006900
007000     RECORDING MODE IS F.                                         00007000
007100 01  ACCT-REC-FD                 PIC X(40).                       00007100
007200 FD  JOURNAL-FILE                                                 00007200
007300     RECORDING MODE IS F.                                         00007300
007400 01  TXN-REC-FD                  PIC X(45).                       00007400
007500 FD  REPORT-FILE                                                  00007500
007600     RECORDING MODE IS F.                                         00007600
007700 01  REPORT-RECORD               PIC X(100).                      00007700
007800****************************************************************** 00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000 COPY REFCPY.                                                     00008000
008100*                                                                  00008100
008200 01  WS-FILE-STATUSES.                                            00008200
008300     05  WS-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.          00008300
008400     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.          00008400
008500     05  WS-JRNLFILE-STATUS      PIC X(02) VALUE SPACES.          00008500
008600     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00008600
008700*                                                                  00008700
008800 01  WS-CUST-REC.                                                 00008800
008900 COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.                00008900
009000*                                                                  00009000
009100 01  WS-ACCT-REC.                                                 00009100
009200 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-ACCT==.                00009200
009300*                                                                  00009300
009400 01  WS-TXN-REC.                                                  00009400
009500 COPY JRNLCOPY REPLACING ==:TAG:== BY ==WS-TXN==.                 00009500
009600*                                                                  00009600
009700* CUSTOMER TABLE -- PROFILE FIELDS CARRIED IN-LINE, NO PROF-ID    * 00009700
009800* NEEDED HERE (ACCTMAINT/CUSTMAINT TABLES CARRY IT, WE DON'T)     * 00009800
009900****************************************************************** 00009900
010000 01  TAB-CUST-COUNT              PIC S9(04) COMP VALUE +0.        00010000
010100 01  TAB-CUSTOMERS.                                               00010100
010200     05  TAB-CUST-ENTRY OCCURS 0 TO 100 TIMES                     00010200
010300             DEPENDING ON TAB-CUST-COUNT                          00010300
010400             INDEXED BY CUST-IDX.                                 00010400
010500         10  TAB-CUST-ID         PIC X(04).                       00010500
010600         10  TAB-CUST-NAME       PIC X(30).                       00010600
010700         10  TAB-CUST-PROF-FLAG  PIC X(01).                       00010700
010800         10  TAB-CUST-PROF-ADDR  PIC X(40).                       00010800
010900         10  TAB-CUST-PROF-PHONE PIC X(15).                       00010900
011000         10  TAB-CUST-PROF-EMAIL PIC X(40).                       00011000
011100*                                                                  00011100
011200****************************************************************** 00011200
011300* ACCOUNT TABLE -- SAME SHAPE ACCTMAINT/CUSTMAINT TABLE-LOAD      * 00011300
011400****************************************************************** 00011400
011500 01  TAB-ACCT-COUNT              PIC S9(04) COMP VALUE +0.        00011500
011600 01  TAB-ACCOUNTS.                                                00011600
011700     05  TAB-ACCT-ENTRY OCCURS 0 TO 200 TIMES                     00011700
011800             DEPENDING ON TAB-ACCT-COUNT                          00011800
011900             INDEXED BY ACCT-IDX.                                 00011900
012000         10  TAB-ACCT-NO         PIC X(06).                       00012000
012100         10  TAB-ACCT-TYPE       PIC X(01).                       00012100
012200         10  TAB-ACCT-OWNER-ID   PIC X(04).                       00012200
012300         10  TAB-ACCT-BALANCE    PIC S9(09)V99.                   00012300
012400         10  TAB-ACCT-INT-RATE   PIC V9(05).                      00012400
012500         10  TAB-ACCT-OD-LIMIT   PIC 9(07)V99.                    00012500
012600*                                                                  00012600
012700****************************************************************** 00012700
012800* JOURNAL TABLE -- WHOLE FILE, 500 ENTRIES COVERS A RUN PER       * 00012800
012900* THE FILES TABLE CAPACITY NOTE                                   * 00012900
013000****************************************************************** 00013000
013100 01  TAB-TXN-COUNT               PIC S9(04) COMP VALUE +0.        00013100
013200 01  TAB-JOURNAL.                                                 00013200
013300     05  TAB-TXN-ENTRY OCCURS 0 TO 500 TIMES                      00013300
013400             DEPENDING ON TAB-TXN-COUNT                           00013400
013500             INDEXED BY TXN-IDX.                                  00013500
013600         10  TAB-TXN-ID          PIC X(05).                       00013600
013700         10  TAB-TXN-TYPE        PIC X(08).                       00013700
013800         10  TAB-TXN-FROM-ACCT   PIC X(06).                       00013800
013900         10  TAB-TXN-TO-ACCT     PIC X(06).                       00013900
014000         10  TAB-TXN-AMOUNT      PIC 9(09)V99.                    00014000
014100         10  TAB-TXN-STATUS      PIC X(09).                       00014100
014200*                                                                  00014200
014300****************************************************************** 00014300
014400* SORT WORK TABLE -- PASSED TO ACCTSORT, MUST LINE UP BYTE        * 00014400
014500* FOR BYTE WITH ITS LS-ACCT-ENTRY PARAMETER                       * 00014500
014600****************************************************************** 00014600
014700 01  WS-SORT-COUNT               PIC S9(04) COMP VALUE +0.        00014700
014800 01  WS-SORT-TABLE.                                               00014800
014900     05  WS-SORT-ENTRY OCCURS 0 TO 200 TIMES                      00014900
015000             DEPENDING ON WS-SORT-COUNT                           00015000
015100             INDEXED BY SORT-IDX.                                 00015100
015200         10  WS-SORT-NAME        PIC X(30).                       00015200
015300         10  WS-SORT-BALANCE     PIC S9(09)V99.                   00015300
015400         10  WS-SORT-ACCT-NO     PIC X(06).                       00015400
015500         10  WS-SORT-OWNER-ID    PIC X(04).                       00015500
015600*                                                                  00015600
015700 01  WS-LOOKUP-WORK.                                              00015700
015800     05  WS-LOOKUP-KEY           PIC X(06) VALUE SPACES.          00015800
015900     05  WS-FOUND-IDX            PIC S9(04) COMP VALUE +0.        00015900
016000     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.             00016000
016100         88  CUST-FOUND          VALUE 'Y'.                       00016100
016200     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE 'N'.             00016200
016300         88  ACCT-FOUND          VALUE 'Y'.                       00016300
016400     05  WS-ACCT-FOUND-IDX       PIC S9(04) COMP VALUE +0.        00016400
016500     05  FILLER                  PIC X(02) VALUE SPACES.          00016500
016600 01  WS-LOOKUP-REDEF REDEFINES WS-LOOKUP-WORK.                    00016600
016700     05  WS-LOOKUP-ALPHA         PIC X(14).                       00016700
016800*                                                                  00016800
016900 01  WS-OWNER-WORK.                                               00016900
017000     05  WS-RESOLVED-OWNER-NAME  PIC X(30) VALUE SPACES.          00017000
017100     05  FILLER                  PIC X(02) VALUE SPACES.          00017100
017150 01  WS-OWNER-REDEF REDEFINES WS-OWNER-WORK.                      00017150
017160     05  WS-OWNER-ALPHA     PIC X(32).                            00017160
017200*                                                                  00017200
017300 01  WS-CUST-SUMMARY-WORK.                                        00017300
017400     05  WS-CUST-ACCT-COUNT      PIC S9(04) COMP VALUE +0.        00017400
017500     05  WS-CUST-TOTAL-BAL       PIC S9(09)V99 VALUE +0.          00017500
017600     05  FILLER                  PIC X(03) VALUE SPACES.          00017600
017700*                                                                  00017700
017800 01  WS-ACCTDET-WORK.                                             00017800
017900     05  WS-JRNL-TOUCH-COUNT     PIC S9(04) COMP VALUE +0.        00017900
018000     05  WS-AVAIL-CREDIT         PIC S9(09)V99 VALUE +0.          00018000
018100     05  WS-RATE-PCT             PIC 9(03)V99 VALUE 0.            00018100
018200     05  FILLER                  PIC X(02) VALUE SPACES.          00018200
018300*                                                                  00018300
018400 01  WS-RUN-COUNTERS.                                             00018400
018500     05  WS-ACCOUNTS-LISTED      PIC S9(07) COMP-3 VALUE +0.      00018500
018600     05  WS-CUSTOMERS-LISTED     PIC S9(07) COMP-3 VALUE +0.      00018600
018700     05  FILLER                  PIC X(02) VALUE SPACES.          00018700
018800 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00018800
018900     05  WS-RUN-COUNTERS-ALPHA   PIC X(10).                       00018900
019000*                                                                  00019000
019100 01  RPT-HEADER1.                                                 00019100
019200     05  FILLER   PIC X(40) VALUE                                 00019200
019300              'BANK ACCOUNT REPORTS              DATE: '.         00019300
019400     05  RPT-MM   PIC 99.                                         00019400
019500     05  FILLER   PIC X(01) VALUE '/'.                            00019500
019600     05  RPT-DD   PIC 99.                                         00019600
019700     05  FILLER   PIC X(01) VALUE '/'.                            00019700
019800     05  RPT-YY   PIC 99.                                         00019800
019900     05  FILLER   PIC X(50) VALUE SPACES.                         00019900
020000*                                                                  00020000
020100 01  RPT-BANNER-LINE.                                             00020100
020200     05  FILLER          PIC X(03) VALUE SPACES.                  00020200
020300     05  RPT-BANNER-TEXT PIC X(40) VALUE SPACES.                  00020300
020400     05  FILLER          PIC X(57) VALUE SPACES.                  00020400
020500*                                                                  00020500
020600 01  RPT-ACCT-COL-HDR.                                            00020600
020700     05  FILLER PIC X(15) VALUE '  ACCOUNT NO  '.                 00020700
020800     05  FILLER PIC X(12) VALUE 'PRODUCT     '.                   00020800
020900     05  FILLER PIC X(33) VALUE 'OWNER NAME                     '.00020900
021000     05  FILLER PIC X(40) VALUE                                   00021000
021100             '                        BALANCE'.                   00021100
021200*                                                                  00021200
021300 01  RPT-ACCT-DETAIL-LINE.                                        00021300
021400     05  RPT-ACCT-NO      PIC X(06).                              00021400
021500     05  FILLER           PIC X(06) VALUE SPACES.                 00021500
021600     05  RPT-PRODUCT      PIC X(08).                              00021600
021700     05  FILLER           PIC X(05) VALUE SPACES.                 00021700
021800     05  RPT-OWNER-NAME   PIC X(30).                              00021800
021900     05  FILLER           PIC X(03) VALUE SPACES.                 00021900
022000     05  RPT-BALANCE      PIC $$,$$$,$$9.99.                      00022000
022100     05  FILLER           PIC X(26) VALUE SPACES.                 00022100
022200*                                                                  00022200
022300 01  RPT-TOTAL-LINE.                                              00022300
022400     05  RPT-TOTAL-LABEL  PIC X(30) VALUE SPACES.                 00022400
022500     05  RPT-TOTAL-COUNT  PIC ZZZ,ZZ9.                            00022500
022600     05  FILLER           PIC X(63) VALUE SPACES.                 00022600
022700*                                                                  00022700
022800 01  RPT-CUST-COL-HDR.                                            00022800
022900     05  FILLER PIC X(15) VALUE '  CUST ID     '.                 00022900
023000     05  FILLER PIC X(35) VALUE                                   00023000
023100             'NAME                               '.               00023100
023200     05  FILLER PIC X(10) VALUE '# ACCTS   '.                     00023200
023300     05  FILLER PIC X(40) VALUE                                   00023300
023400             '           TOTAL BALANCE             '.             00023400
023500*                                                                  00023500
023600 01  RPT-CUST-DETAIL-LINE.                                        00023600
023700     05  RPT-CUST-ID         PIC X(04).                           00023700
023800     05  FILLER              PIC X(06) VALUE SPACES.              00023800
023900     05  RPT-CUST-NAME       PIC X(30).                           00023900
024000     05  FILLER              PIC X(04) VALUE SPACES.              00024000
024100     05  RPT-ACCT-COUNT      PIC ZZ9.                             00024100
024200     05  FILLER              PIC X(07) VALUE SPACES.              00024200
024300     05  RPT-CUST-TOTAL-BAL  PIC $$,$$$,$$9.99.                   00024300
024400     05  FILLER              PIC X(23) VALUE SPACES.              00024400
024500*                                                                  00024500
024600 01  RPT-CUSTDET-ID-LINE.                                         00024600
024700     05  FILLER     PIC X(10) VALUE 'CUSTOMER  '.                 00024700
024800     05  RPT-CD-ID  PIC X(04).                                    00024800
024900     05  FILLER     PIC X(03) VALUE SPACES.                       00024900
025000     05  RPT-CD-NAME PIC X(30).                                   00025000
025100     05  FILLER     PIC X(53) VALUE SPACES.                       00025100
025200*                                                                  00025200
025300 01  RPT-CUSTDET-PROFILE-LINE1.                                   00025300
025400     05  FILLER        PIC X(12) VALUE '  ADDRESS: '.             00025400
025500     05  RPT-CD-ADDRESS PIC X(40).                                00025500
025600     05  FILLER        PIC X(03) VALUE SPACES.                    00025600
025700     05  FILLER        PIC X(08) VALUE 'PHONE: '.                 00025700
025800     05  RPT-CD-PHONE  PIC X(15).                                 00025800
025900     05  FILLER        PIC X(22) VALUE SPACES.                    00025900
026000*                                                                  00026000
026100 01  RPT-CUSTDET-EMAIL-LINE.                                      00026100
026200     05  FILLER        PIC X(10) VALUE '  EMAIL: '.               00026200
026300     05  RPT-CD-EMAIL  PIC X(40).                                 00026300
026400     05  FILLER        PIC X(50) VALUE SPACES.                    00026400
026500*                                                                  00026500
026600 01  RPT-CUSTDET-NOPROF-LINE.                                     00026600
026700     05  FILLER PIC X(100) VALUE '  PROFILE: NOT CREATED'.        00026700
026800*                                                                  00026800
026900 01  RPT-CUSTDET-ACCT-LINE.                                       00026900
027000     05  FILLER          PIC X(06) VALUE SPACES.                  00027000
027100     05  FILLER          PIC X(08) VALUE '- ACCT '.               00027100
027200     05  RPT-CA-ACCT-NO  PIC X(06).                               00027200
027300     05  FILLER          PIC X(03) VALUE SPACES.                  00027300
027400     05  RPT-CA-PRODUCT  PIC X(08).                               00027400
027500     05  FILLER          PIC X(03) VALUE SPACES.                  00027500
027600     05  RPT-CA-BALANCE  PIC $$,$$$,$$9.99.                       00027600
027700     05  FILLER          PIC X(53) VALUE SPACES.                  00027700
027800*                                                                  00027800
027900 01  RPT-ACCTDET-LINE1.                                           00027900
028000     05  FILLER            PIC X(10) VALUE 'ACCOUNT  '.           00028000
028100     05  RPT-AD-ACCT-NO    PIC X(06).                             00028100
028200     05  FILLER            PIC X(03) VALUE SPACES.                00028200
028300     05  RPT-AD-PRODUCT    PIC X(08).                             00028300
028400     05  FILLER            PIC X(03) VALUE SPACES.                00028400
028500     05  FILLER            PIC X(07) VALUE 'OWNER '.              00028500
028600     05  RPT-AD-OWNER-NAME PIC X(30).                             00028600
028700     05  FILLER            PIC X(02) VALUE SPACES.                00028700
028800     05  RPT-AD-OWNER-ID   PIC X(04).                             00028800
028900     05  FILLER            PIC X(02) VALUE SPACES.                00028900
029000     05  RPT-AD-BALANCE    PIC $$,$$$,$$9.99.                     00029000
029100*                                                                  00029100
029200 01  RPT-ACCTDET-RATE-LINE.                                       00029200
029300     05  FILLER      PIC X(25) VALUE '  INTEREST RATE....... '.   00029300
029400     05  RPT-AD-RATE-PCT PIC ZZ9.99.                              00029400
029500     05  FILLER          PIC X(02) VALUE '%'.                     00029500
029600     05  FILLER          PIC X(67) VALUE SPACES.                  00029600
029700*                                                                  00029700
029800 01  RPT-ACCTDET-CHECK-LINE.                                      00029800
029900     05  FILLER              PIC X(25) VALUE                      00029900
030000             '  OVERDRAFT LIMIT..... '.                           00030000
030100     05  RPT-AD-OD-LIMIT     PIC $$,$$$,$$9.99.                   00030100
030200     05  FILLER              PIC X(05) VALUE SPACES.              00030200
030300     05  FILLER              PIC X(20) VALUE                      00030300
030400             'AVAILABLE CREDIT: '.                                00030400
030500     05  RPT-AD-AVAIL-CREDIT PIC $$,$$$,$$9.99.                   00030500
030600     05  FILLER              PIC X(24) VALUE SPACES.              00030600
030700*                                                                  00030700
030800 01  RPT-ACCTDET-JRNL-LINE.                                       00030800
030900     05  FILLER             PIC X(25) VALUE                       00030900
031000             '  JOURNAL RECORDS...... '.                          00031000
031100     05  RPT-AD-JRNL-COUNT  PIC ZZZ,ZZ9.                          00031100
031200     05  FILLER             PIC X(68) VALUE SPACES.               00031200
031300*                                                                  00031300
031400 01  RPT-TH-HDR-LINE.                                             00031400
031500     05  FILLER          PIC X(10) VALUE 'ACCOUNT  '.             00031500
031600     05  RPT-TH-ACCT-NO  PIC X(06).                               00031600
031700     05  FILLER          PIC X(84) VALUE SPACES.                  00031700
031800*                                                                  00031800
031900 01  RPT-TXN-COL-HDR.                                             00031900
032000     05  FILLER   PIC X(100) VALUE                                00032000
032100         '    TXN ID  TYPE            AMOUNT    STATUS'.          00032100
032200*                                                                  00032200
032300 01  RPT-TH-DETAIL-LINE.                                          00032300
032400     05  FILLER        PIC X(04) VALUE SPACES.                    00032400
032500     05  RPT-TH-ID     PIC X(05).                                 00032500
032600     05  FILLER        PIC X(04) VALUE SPACES.                    00032600
032700     05  RPT-TH-TYPE   PIC X(08).                                 00032700
032800     05  FILLER        PIC X(03) VALUE SPACES.                    00032800
032900     05  RPT-TH-AMOUNT PIC $$,$$$,$$9.99.                         00032900
033000     05  FILLER        PIC X(03) VALUE SPACES.                    00033000
033100     05  RPT-TH-STATUS PIC X(09).                                 00033100
033200     05  FILLER        PIC X(51) VALUE SPACES.                    00033200
033300*                                                                  00033300
033400 01  RPT-TH-TOTAL-LINE.                                           00033400
033500     05  FILLER        PIC X(30) VALUE                            00033500
033600             '  TOTAL TRANSACTIONS....... '.                      00033600
033700     05  RPT-TH-COUNT  PIC ZZZ,ZZ9.                               00033700
033800     05  FILLER        PIC X(63) VALUE SPACES.                    00033800
033900****************************************************************** 00033900
034000 PROCEDURE DIVISION.                                              00034000
034100****************************************************************** 00034100
034200 000-MAIN.                                                        00034200
034300     ACCEPT REF-CURRENT-DATE FROM DATE.                           00034300
034400     PERFORM 700-OPEN-FILES.                                      00034400
034500     PERFORM 720-LOAD-CUSTOMER-TABLE.                             00034500
034600     PERFORM 730-LOAD-ACCOUNT-TABLE.                              00034600
034700     PERFORM 740-LOAD-JOURNAL-TABLE.                              00034700
034800     PERFORM 800-INIT-REPORT.                                     00034800
034900     PERFORM 100-PRINT-ALL-ACCOUNTS.                              00034900
035000     PERFORM 200-PRINT-SORT-BY-NAME.                              00035000
035100     PERFORM 300-PRINT-SORT-BY-BALANCE.                           00035100
035200     PERFORM 400-PRINT-ALL-CUSTOMERS.                             00035200
035300     PERFORM 500-PRINT-CUSTOMER-DETAILS.                          00035300
035400     PERFORM 600-PRINT-ACCOUNT-DETAILS.                           00035400
035500     PERFORM 650-PRINT-TRANSACTION-HISTORY.                       00035500
035600     PERFORM 790-CLOSE-FILES.                                     00035600
035700     GOBACK.                                                      00035700
035800****************************************************************** 00035800
035900* 100-PRINT-ALL-ACCOUNTS -- ALL-ACCOUNTS LISTING, TABLE           * 00035900
036000* ORDER AS LOADED (NO SORT)                                       * 00036000
036100****************************************************************** 00036100
036200 100-PRINT-ALL-ACCOUNTS.                                          00036200
036300     MOVE 'ALL ACCOUNTS' TO RPT-BANNER-TEXT.                      00036300
036400     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00036400
036500     WRITE REPORT-RECORD FROM RPT-ACCT-COL-HDR AFTER 1.           00036500
036600     SET ACCT-IDX TO 1.                                           00036600
036700     PERFORM 110-PRINT-ONE-ACCT-LINE                              00036700
036800         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00036800
036900     MOVE TAB-ACCT-COUNT TO WS-ACCOUNTS-LISTED.                   00036900
037000     MOVE 'TOTAL ACCOUNTS: ' TO RPT-TOTAL-LABEL.                  00037000
037100     MOVE WS-ACCOUNTS-LISTED TO RPT-TOTAL-COUNT.                  00037100
037200     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00037200
037300****************************************************************** 00037300
037400 110-PRINT-ONE-ACCT-LINE.                                         00037400
037500     MOVE TAB-ACCT-NO(ACCT-IDX) TO RPT-ACCT-NO.                   00037500
037600     IF TAB-ACCT-TYPE(ACCT-IDX) = 'S'                             00037600
037700         MOVE 'SAVINGS ' TO RPT-PRODUCT                           00037700
037800     ELSE                                                         00037800
037900         MOVE 'CHECKING' TO RPT-PRODUCT                           00037900
038000     END-IF.                                                      00038000
038100     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO WS-LOOKUP-KEY.           00038100
038200     PERFORM 910-LOOKUP-OWNER-NAME THRU 910-EXIT.                 00038200
038300     MOVE WS-RESOLVED-OWNER-NAME TO RPT-OWNER-NAME.               00038300
038400     MOVE TAB-ACCT-BALANCE(ACCT-IDX) TO RPT-BALANCE.              00038400
038500     WRITE REPORT-RECORD FROM RPT-ACCT-DETAIL-LINE AFTER 1.       00038500
038600     SET ACCT-IDX UP BY 1.                                        00038600
038700****************************************************************** 00038700
038800* 200/300-PRINT-SORT-BY-... -- BUILD A FRESH WORK TABLE AND       * 00038800
038900* HAND IT TO ACCTSORT WITH THE APPROPRIATE SORT-CODE (REQ         * 00038900
039000* #B2610); SORT TABLE IS REBUILT EACH TIME SINCE ACCTSORT         * 00039000
039100* REORDERS IT IN PLACE                                            * 00039100
039200****************************************************************** 00039200
039300 200-PRINT-SORT-BY-NAME.                                          00039300
039400     PERFORM 210-BUILD-SORT-TABLE.                                00039400
039500     CALL 'ACCTSORT' USING WS-SORT-COUNT, 'N', WS-SORT-TABLE.     00039500
039600     MOVE 'ACCOUNTS BY OWNER NAME (A-Z)' TO RPT-BANNER-TEXT.      00039600
039700     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00039700
039800     WRITE REPORT-RECORD FROM RPT-ACCT-COL-HDR AFTER 1.           00039800
039900     SET SORT-IDX TO 1.                                           00039900
040000     PERFORM 220-PRINT-ONE-SORT-LINE                              00040000
040100         UNTIL SORT-IDX > WS-SORT-COUNT.                          00040100
040200     MOVE 'TOTAL ACCOUNTS: ' TO RPT-TOTAL-LABEL.                  00040200
040300     MOVE WS-SORT-COUNT TO RPT-TOTAL-COUNT.                       00040300
040400     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00040400
040500****************************************************************** 00040500
040600 210-BUILD-SORT-TABLE.                                            00040600
040700     MOVE TAB-ACCT-COUNT TO WS-SORT-COUNT.                        00040700
040800     PERFORM 215-BUILD-ONE-SORT-ENTRY                             00040800
040900         VARYING ACCT-IDX FROM 1 BY 1                             00040900
041000         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00041000
041100****************************************************************** 00041100
041200 215-BUILD-ONE-SORT-ENTRY.                                        00041200
041300     SET SORT-IDX TO ACCT-IDX.                                    00041300
041400     IF TAB-ACCT-OWNER-ID(ACCT-IDX) = SPACES                      00041400
041500         MOVE SPACES TO WS-SORT-NAME(SORT-IDX)                    00041500
041600     ELSE                                                         00041600
041700         MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO WS-LOOKUP-KEY        00041700
041800         PERFORM 900-FIND-CUSTOMER-BY-ID                          00041800
041900         IF CUST-FOUND                                            00041900
042000             MOVE TAB-CUST-NAME(WS-FOUND-IDX)                     00042000
042100                 TO WS-SORT-NAME(SORT-IDX)                        00042100
042200         ELSE                                                     00042200
042300             MOVE SPACES TO WS-SORT-NAME(SORT-IDX)                00042300
042400         END-IF                                                   00042400
042500     END-IF.                                                      00042500
042600     INSPECT WS-SORT-NAME(SORT-IDX) CONVERTING                    00042600
042700         'abcdefghijklmnopqrstuvwxyz'                             00042700
042800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00042800
042900     MOVE TAB-ACCT-BALANCE(ACCT-IDX)                              00042900
043000         TO WS-SORT-BALANCE(SORT-IDX).                            00043000
043100     MOVE TAB-ACCT-NO(ACCT-IDX) TO WS-SORT-ACCT-NO(SORT-IDX).     00043100
043200     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX)                             00043200
043300         TO WS-SORT-OWNER-ID(SORT-IDX).                           00043300
043400****************************************************************** 00043400
043500 220-PRINT-ONE-SORT-LINE.                                         00043500
043600     MOVE WS-SORT-ACCT-NO(SORT-IDX) TO WS-LOOKUP-KEY.             00043600
043700     PERFORM 940-FIND-ACCOUNT-BY-NO.                              00043700
043800     IF ACCT-FOUND                                                00043800
043900         IF TAB-ACCT-TYPE(WS-ACCT-FOUND-IDX) = 'S'                00043900
044000             MOVE 'SAVINGS ' TO RPT-PRODUCT                       00044000
044100         ELSE                                                     00044100
044200             MOVE 'CHECKING' TO RPT-PRODUCT                       00044200
044300         END-IF                                                   00044300
044400     ELSE                                                         00044400
044500         MOVE SPACES TO RPT-PRODUCT                               00044500
044600     END-IF.                                                      00044600
044700     MOVE WS-SORT-ACCT-NO(SORT-IDX) TO RPT-ACCT-NO.               00044700
044800     IF WS-SORT-NAME(SORT-IDX) = SPACES                           00044800
044900         MOVE 'N/A' TO RPT-OWNER-NAME                             00044900
045000     ELSE                                                         00045000
045100         MOVE WS-SORT-NAME(SORT-IDX) TO RPT-OWNER-NAME            00045100
045200     END-IF.                                                      00045200
045300     MOVE WS-SORT-BALANCE(SORT-IDX) TO RPT-BALANCE.               00045300
045400     WRITE REPORT-RECORD FROM RPT-ACCT-DETAIL-LINE AFTER 1.       00045400
045500     SET SORT-IDX UP BY 1.                                        00045500
045600****************************************************************** 00045600
045700 300-PRINT-SORT-BY-BALANCE.                                       00045700
045800     PERFORM 210-BUILD-SORT-TABLE.                                00045800
045900     CALL 'ACCTSORT' USING WS-SORT-COUNT, 'B', WS-SORT-TABLE.     00045900
046000     MOVE 'ACCOUNTS BY BALANCE (HIGH TO LOW)' TO RPT-BANNER-TEXT. 00046000
046100     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00046100
046200     WRITE REPORT-RECORD FROM RPT-ACCT-COL-HDR AFTER 1.           00046200
046300     SET SORT-IDX TO 1.                                           00046300
046400     PERFORM 220-PRINT-ONE-SORT-LINE                              00046400
046500         UNTIL SORT-IDX > WS-SORT-COUNT.                          00046500
046600     MOVE 'TOTAL ACCOUNTS: ' TO RPT-TOTAL-LABEL.                  00046600
046700     MOVE WS-SORT-COUNT TO RPT-TOTAL-COUNT.                       00046700
046800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00046800
046900****************************************************************** 00046900
047000* 400-PRINT-ALL-CUSTOMERS -- CUSTOMER SUMMARY, ACCOUNT            * 00047000
047100* COUNT AND BALANCE TOTAL PER CUSTOMER VIA 920                    * 00047100
047200****************************************************************** 00047200
047300 400-PRINT-ALL-CUSTOMERS.                                         00047300
047400     MOVE 'ALL CUSTOMERS' TO RPT-BANNER-TEXT.                     00047400
047500     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00047500
047600     WRITE REPORT-RECORD FROM RPT-CUST-COL-HDR AFTER 1.           00047600
047700     SET CUST-IDX TO 1.                                           00047700
047800     PERFORM 410-PRINT-ONE-CUSTOMER-LINE                          00047800
047900         UNTIL CUST-IDX > TAB-CUST-COUNT.                         00047900
048000     MOVE TAB-CUST-COUNT TO WS-CUSTOMERS-LISTED.                  00048000
048100     MOVE 'TOTAL CUSTOMERS: ' TO RPT-TOTAL-LABEL.                 00048100
048200     MOVE WS-CUSTOMERS-LISTED TO RPT-TOTAL-COUNT.                 00048200
048300     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.             00048300
048400****************************************************************** 00048400
048500 410-PRINT-ONE-CUSTOMER-LINE.                                     00048500
048600     MOVE TAB-CUST-ID(CUST-IDX) TO WS-LOOKUP-ALPHA.               00048600
048700     PERFORM 920-COUNT-CUST-ACCOUNTS.                             00048700
048800     MOVE TAB-CUST-ID(CUST-IDX) TO RPT-CUST-ID.                   00048800
048900     MOVE TAB-CUST-NAME(CUST-IDX) TO RPT-CUST-NAME.               00048900
049000     MOVE WS-CUST-ACCT-COUNT TO RPT-ACCT-COUNT.                   00049000
049100     MOVE WS-CUST-TOTAL-BAL TO RPT-CUST-TOTAL-BAL.                00049100
049200     WRITE REPORT-RECORD FROM RPT-CUST-DETAIL-LINE AFTER 1.       00049200
049300     SET CUST-IDX UP BY 1.                                        00049300
049400****************************************************************** 00049400
049500* 920-COUNT-CUST-ACCOUNTS -- SCANS THE ACCOUNT TABLE FOR THE      * 00049500
049600* CUSTOMER ID SITTING IN WS-LOOKUP-KEY(1:4); USED BY BOTH THE     * 00049600
049700* ALL-CUSTOMERS SUMMARY AND CUSTOMER-DETAIL SECTIONS              * 00049700
049800****************************************************************** 00049800
049900 920-COUNT-CUST-ACCOUNTS.                                         00049900
050000     MOVE +0 TO WS-CUST-ACCT-COUNT.                               00050000
050100     MOVE +0 TO WS-CUST-TOTAL-BAL.                                00050100
050200     SET ACCT-IDX TO 1.                                           00050200
050300     PERFORM 925-CHECK-ONE-ACCT-FOR-CUST                          00050300
050400         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00050400
050500****************************************************************** 00050500
050600 925-CHECK-ONE-ACCT-FOR-CUST.                                     00050600
050700     IF TAB-ACCT-OWNER-ID(ACCT-IDX) = WS-LOOKUP-KEY(1:4)          00050700
050800         ADD +1 TO WS-CUST-ACCT-COUNT                             00050800
050900         ADD TAB-ACCT-BALANCE(ACCT-IDX) TO WS-CUST-TOTAL-BAL      00050900
051000     END-IF.                                                      00051000
051100     SET ACCT-IDX UP BY 1.                                        00051100
051200****************************************************************** 00051200
051300* 500-PRINT-CUSTOMER-DETAILS -- CUSTOMER DETAIL, PROFILE          * 00051300
051400* FIELDS OR 'NOT CREATED', THEN EACH OWNED ACCOUNT                * 00051400
051500****************************************************************** 00051500
051600 500-PRINT-CUSTOMER-DETAILS.                                      00051600
051700     MOVE 'CUSTOMER DETAIL' TO RPT-BANNER-TEXT.                   00051700
051800     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00051800
051900     SET CUST-IDX TO 1.                                           00051900
052000     PERFORM 510-PRINT-ONE-CUSTOMER-DETAIL                        00052000
052100         UNTIL CUST-IDX > TAB-CUST-COUNT.                         00052100
052200****************************************************************** 00052200
052300 510-PRINT-ONE-CUSTOMER-DETAIL.                                   00052300
052400     MOVE TAB-CUST-ID(CUST-IDX) TO RPT-CD-ID.                     00052400
052500     MOVE TAB-CUST-NAME(CUST-IDX) TO RPT-CD-NAME.                 00052500
052600     WRITE REPORT-RECORD FROM RPT-CUSTDET-ID-LINE AFTER 2.        00052600
052700     IF TAB-CUST-PROF-FLAG(CUST-IDX) = 'Y'                        00052700
052800         MOVE TAB-CUST-PROF-ADDR(CUST-IDX) TO RPT-CD-ADDRESS      00052800
052900         MOVE TAB-CUST-PROF-PHONE(CUST-IDX) TO RPT-CD-PHONE       00052900
053000         WRITE REPORT-RECORD FROM RPT-CUSTDET-PROFILE-LINE1       00053000
053100             AFTER 1                                              00053100
053200         MOVE TAB-CUST-PROF-EMAIL(CUST-IDX) TO RPT-CD-EMAIL       00053200
053300         WRITE REPORT-RECORD FROM RPT-CUSTDET-EMAIL-LINE AFTER 1  00053300
053400     ELSE                                                         00053400
053500         WRITE REPORT-RECORD FROM RPT-CUSTDET-NOPROF-LINE AFTER 1 00053500
053600     END-IF.                                                      00053600
053700     MOVE TAB-CUST-ID(CUST-IDX) TO WS-LOOKUP-ALPHA.               00053700
053800     SET ACCT-IDX TO 1.                                           00053800
053900     PERFORM 520-PRINT-ONE-OWNED-ACCT                             00053900
054000         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00054000
054100     SET CUST-IDX UP BY 1.                                        00054100
054200****************************************************************** 00054200
054300 520-PRINT-ONE-OWNED-ACCT.                                        00054300
054400     IF TAB-ACCT-OWNER-ID(ACCT-IDX) = WS-LOOKUP-KEY(1:4)          00054400
054500         MOVE TAB-ACCT-NO(ACCT-IDX) TO RPT-CA-ACCT-NO             00054500
054600         IF TAB-ACCT-TYPE(ACCT-IDX) = 'S'                         00054600
054700             MOVE 'SAVINGS ' TO RPT-CA-PRODUCT                    00054700
054800         ELSE                                                     00054800
054900             MOVE 'CHECKING' TO RPT-CA-PRODUCT                    00054900
055000         END-IF                                                   00055000
055100         MOVE TAB-ACCT-BALANCE(ACCT-IDX) TO RPT-CA-BALANCE        00055100
055200         WRITE REPORT-RECORD FROM RPT-CUSTDET-ACCT-LINE AFTER 1   00055200
055300     END-IF.                                                      00055300
055400     SET ACCT-IDX UP BY 1.                                        00055400
055500****************************************************************** 00055500
055600* 600-PRINT-ACCOUNT-DETAILS -- ACCOUNT DETAIL: RATE % FOR         * 00055600
055700* SAVINGS, OR LIMIT + AVAILABLE CREDIT FOR CHECKING, PLUS A       * 00055700
055800* JOURNAL-TOUCH COUNT VIA 930                                     * 00055800
055900****************************************************************** 00055900
056000 600-PRINT-ACCOUNT-DETAILS.                                       00056000
056100     MOVE 'ACCOUNT DETAIL' TO RPT-BANNER-TEXT.                    00056100
056200     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00056200
056300     SET ACCT-IDX TO 1.                                           00056300
056400     PERFORM 610-PRINT-ONE-ACCOUNT-DETAIL                         00056400
056500         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00056500
056600****************************************************************** 00056600
056700 610-PRINT-ONE-ACCOUNT-DETAIL.                                    00056700
056800     MOVE TAB-ACCT-NO(ACCT-IDX) TO RPT-AD-ACCT-NO.                00056800
056900     IF TAB-ACCT-TYPE(ACCT-IDX) = 'S'                             00056900
057000         MOVE 'SAVINGS ' TO RPT-AD-PRODUCT                        00057000
057100     ELSE                                                         00057100
057200         MOVE 'CHECKING' TO RPT-AD-PRODUCT                        00057200
057300     END-IF.                                                      00057300
057400     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO WS-LOOKUP-KEY.           00057400
057500     PERFORM 910-LOOKUP-OWNER-NAME THRU 910-EXIT.                 00057500
057600     MOVE WS-RESOLVED-OWNER-NAME TO RPT-AD-OWNER-NAME.            00057600
057700     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO RPT-AD-OWNER-ID.         00057700
057800     MOVE TAB-ACCT-BALANCE(ACCT-IDX) TO RPT-AD-BALANCE.           00057800
057900     WRITE REPORT-RECORD FROM RPT-ACCTDET-LINE1 AFTER 2.          00057900
058000     IF TAB-ACCT-TYPE(ACCT-IDX) = 'S'                             00058000
058100         COMPUTE WS-RATE-PCT =                                    00058100
058200             TAB-ACCT-INT-RATE(ACCT-IDX) * 100                    00058200
058300         MOVE WS-RATE-PCT TO RPT-AD-RATE-PCT                      00058300
058400         WRITE REPORT-RECORD FROM RPT-ACCTDET-RATE-LINE AFTER 1   00058400
058500     ELSE                                                         00058500
058600         COMPUTE WS-AVAIL-CREDIT = TAB-ACCT-BALANCE(ACCT-IDX)     00058600
058700             + TAB-ACCT-OD-LIMIT(ACCT-IDX)                        00058700
058800         MOVE TAB-ACCT-OD-LIMIT(ACCT-IDX) TO RPT-AD-OD-LIMIT      00058800
058900         MOVE WS-AVAIL-CREDIT TO RPT-AD-AVAIL-CREDIT              00058900
059000         WRITE REPORT-RECORD FROM RPT-ACCTDET-CHECK-LINE AFTER 1  00059000
059100     END-IF.                                                      00059100
059200     MOVE TAB-ACCT-NO(ACCT-IDX) TO WS-LOOKUP-KEY.                 00059200
059300     PERFORM 930-COUNT-JOURNAL-FOR-ACCT.                          00059300
059400     MOVE WS-JRNL-TOUCH-COUNT TO RPT-AD-JRNL-COUNT.               00059400
059500     WRITE REPORT-RECORD FROM RPT-ACCTDET-JRNL-LINE AFTER 1.      00059500
059600     SET ACCT-IDX UP BY 1.                                        00059600
059700****************************************************************** 00059700
059800 930-COUNT-JOURNAL-FOR-ACCT.                                      00059800
059900     MOVE +0 TO WS-JRNL-TOUCH-COUNT.                              00059900
060000     SET TXN-IDX TO 1.                                            00060000
060100     PERFORM 935-CHECK-ONE-JOURNAL-ENTRY                          00060100
060200         UNTIL TXN-IDX > TAB-TXN-COUNT.                           00060200
060300****************************************************************** 00060300
060400 935-CHECK-ONE-JOURNAL-ENTRY.                                     00060400
060500     IF TAB-TXN-FROM-ACCT(TXN-IDX) = WS-LOOKUP-KEY                00060500
060600        OR TAB-TXN-TO-ACCT(TXN-IDX) = WS-LOOKUP-KEY               00060600
060700         ADD +1 TO WS-JRNL-TOUCH-COUNT                            00060700
060800     END-IF.                                                      00060800
060900     SET TXN-IDX UP BY 1.                                         00060900
061000****************************************************************** 00061000
061100* 650-PRINT-TRANSACTION-HISTORY -- PER ACCOUNT, JOURNAL WALKED    * 00061100
061200* BACK TO FRONT SO THE MOST RECENT ENTRY PRINTS FIRST, SAME       * 00061200
061300* REVERSE-WALK IDIOM AS AUDITRPTS LOG SECTION                     * 00061300
061400****************************************************************** 00061400
061500 650-PRINT-TRANSACTION-HISTORY.                                   00061500
061600     MOVE 'TRANSACTION HISTORY' TO RPT-BANNER-TEXT.               00061600
061700     WRITE REPORT-RECORD FROM RPT-BANNER-LINE AFTER TOP-OF-FORM.  00061700
061800     SET ACCT-IDX TO 1.                                           00061800
061900     PERFORM 660-PRINT-ONE-ACCOUNT-HISTORY                        00061900
062000         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00062000
062100****************************************************************** 00062100
062200 660-PRINT-ONE-ACCOUNT-HISTORY.                                   00062200
062300     MOVE TAB-ACCT-NO(ACCT-IDX) TO WS-LOOKUP-KEY.                 00062300
062400     MOVE TAB-ACCT-NO(ACCT-IDX) TO RPT-TH-ACCT-NO.                00062400
062500     WRITE REPORT-RECORD FROM RPT-TH-HDR-LINE AFTER 2.            00062500
062600     WRITE REPORT-RECORD FROM RPT-TXN-COL-HDR AFTER 1.            00062600
062700     MOVE +0 TO WS-JRNL-TOUCH-COUNT.                              00062700
062800     SET TXN-IDX TO TAB-TXN-COUNT.                                00062800
062900     PERFORM 670-PRINT-ONE-HISTORY-LINE                           00062900
063000         UNTIL TXN-IDX < 1.                                       00063000
063100     MOVE WS-JRNL-TOUCH-COUNT TO RPT-TH-COUNT.                    00063100
063200     WRITE REPORT-RECORD FROM RPT-TH-TOTAL-LINE AFTER 1.          00063200
063300     SET ACCT-IDX UP BY 1.                                        00063300
063400****************************************************************** 00063400
063500 670-PRINT-ONE-HISTORY-LINE.                                      00063500
063600     IF TAB-TXN-FROM-ACCT(TXN-IDX) = WS-LOOKUP-KEY                00063600
063700        OR TAB-TXN-TO-ACCT(TXN-IDX) = WS-LOOKUP-KEY               00063700
063800         ADD +1 TO WS-JRNL-TOUCH-COUNT                            00063800
063900         MOVE TAB-TXN-ID(TXN-IDX)     TO RPT-TH-ID                00063900
064000         MOVE TAB-TXN-TYPE(TXN-IDX)   TO RPT-TH-TYPE              00064000
064100         MOVE TAB-TXN-AMOUNT(TXN-IDX) TO RPT-TH-AMOUNT            00064100
064200         MOVE TAB-TXN-STATUS(TXN-IDX) TO RPT-TH-STATUS            00064200
064300         WRITE REPORT-RECORD FROM RPT-TH-DETAIL-LINE AFTER 1      00064300
064400     END-IF.                                                      00064400
064500     SET TXN-IDX DOWN BY 1.                                       00064500
064600****************************************************************** 00064600
064700* 900/905 AND 940/945 -- LINEAR LOOKUPS AGAINST THE TABLE-        * 00064700
064800* LOADED MASTERS.  SAME SHOP HABIT AS CUSTMAINTS CASCADE          * 00064800
064900* LOOKUPS, JUST TWO TABLES INSTEAD OF ONE                         * 00064900
065000****************************************************************** 00065000
065100 900-FIND-CUSTOMER-BY-ID.                                         00065100
065200     MOVE 'N' TO WS-CUST-FOUND-SW.                                00065200
065300     MOVE +0 TO WS-FOUND-IDX.                                     00065300
065400     SET CUST-IDX TO 1.                                           00065400
065500     PERFORM 905-SCAN-ONE-CUSTOMER                                00065500
065600         UNTIL CUST-IDX > TAB-CUST-COUNT OR CUST-FOUND.           00065600
065700****************************************************************** 00065700
065800 905-SCAN-ONE-CUSTOMER.                                           00065800
065900     IF TAB-CUST-ID(CUST-IDX) = WS-LOOKUP-KEY(1:4)                00065900
066000         MOVE 'Y' TO WS-CUST-FOUND-SW                             00066000
066100         SET WS-FOUND-IDX TO CUST-IDX                             00066100
066200     ELSE                                                         00066200
066300         SET CUST-IDX UP BY 1                                     00066300
066400     END-IF.                                                      00066400
066500****************************************************************** 00066500
066600 910-LOOKUP-OWNER-NAME.                                           00066600
066700     IF WS-LOOKUP-KEY = SPACES                                    00066700
066800         MOVE 'N/A' TO WS-RESOLVED-OWNER-NAME                     00066800
066900         GO TO 910-EXIT                                           00066900
067000     END-IF.                                                      00067000
067100     PERFORM 900-FIND-CUSTOMER-BY-ID.                             00067100
067200     IF CUST-FOUND                                                00067200
067300         MOVE TAB-CUST-NAME(WS-FOUND-IDX)                         00067300
067400             TO WS-RESOLVED-OWNER-NAME                            00067400
067500     ELSE                                                         00067500
067600         MOVE 'N/A' TO WS-RESOLVED-OWNER-NAME                     00067600
067700     END-IF.                                                      00067700
067800 910-EXIT.                                                        00067800
067900     EXIT.                                                        00067900
068000****************************************************************** 00068000
068100 940-FIND-ACCOUNT-BY-NO.                                          00068100
068200     MOVE 'N' TO WS-ACCT-FOUND-SW.                                00068200
068300     MOVE +0 TO WS-ACCT-FOUND-IDX.                                00068300
068400     SET ACCT-IDX TO 1.                                           00068400
068500     PERFORM 945-SCAN-ONE-ACCOUNT                                 00068500
068600         UNTIL ACCT-IDX > TAB-ACCT-COUNT OR ACCT-FOUND.           00068600
068700****************************************************************** 00068700
068800 945-SCAN-ONE-ACCOUNT.                                            00068800
068900     IF TAB-ACCT-NO(ACCT-IDX) = WS-LOOKUP-KEY                     00068900
069000         MOVE 'Y' TO WS-ACCT-FOUND-SW                             00069000
069100         SET WS-ACCT-FOUND-IDX TO ACCT-IDX                        00069100
069200     ELSE                                                         00069200
069300         SET ACCT-IDX UP BY 1                                     00069300
069400     END-IF.                                                      00069400
069500****************************************************************** 00069500
069600* 700-790 -- FILE OPEN, TABLE LOAD AND CLOSE PARAGRAPHS, SAME     * 00069600
069700* SHAPE AS CUSTMAINTS LOAD SECTION                                * 00069700
069800****************************************************************** 00069800
069900 700-OPEN-FILES.                                                  00069900
070000     OPEN INPUT CUSTOMER-FILE ACCOUNT-FILE JOURNAL-FILE.          00070000
070100     OPEN OUTPUT REPORT-FILE.                                     00070100
070200****************************************************************** 00070200
070300 720-LOAD-CUSTOMER-TABLE.                                         00070300
070400     MOVE +0 TO TAB-CUST-COUNT.                                   00070400
070500     READ CUSTOMER-FILE INTO WS-CUST-REC.                         00070500
070600     PERFORM 725-LOAD-ONE-CUSTOMER                                00070600
070700         UNTIL WS-CUSTFILE-STATUS = '10'.                         00070700
070800****************************************************************** 00070800
070900 725-LOAD-ONE-CUSTOMER.                                           00070900
071000     ADD +1 TO TAB-CUST-COUNT.                                    00071000
071100     MOVE WS-CUST-ID TO TAB-CUST-ID(TAB-CUST-COUNT).              00071100
071200     MOVE WS-CUST-NAME TO TAB-CUST-NAME(TAB-CUST-COUNT).          00071200
071300     MOVE WS-CUST-PROFILE-FLAG                                    00071300
071400         TO TAB-CUST-PROF-FLAG(TAB-CUST-COUNT).                   00071400
071500     MOVE WS-CUST-PROF-ADDRESS                                    00071500
071600         TO TAB-CUST-PROF-ADDR(TAB-CUST-COUNT).                   00071600
071700     MOVE WS-CUST-PROF-PHONE                                      00071700
071800         TO TAB-CUST-PROF-PHONE(TAB-CUST-COUNT).                  00071800
071900     MOVE WS-CUST-PROF-EMAIL                                      00071900
072000         TO TAB-CUST-PROF-EMAIL(TAB-CUST-COUNT).                  00072000
072100     READ CUSTOMER-FILE INTO WS-CUST-REC.                         00072100
072200****************************************************************** 00072200
072300 730-LOAD-ACCOUNT-TABLE.                                          00072300
072400     MOVE +0 TO TAB-ACCT-COUNT.                                   00072400
072500     READ ACCOUNT-FILE INTO WS-ACCT-REC.                          00072500
072600     PERFORM 735-LOAD-ONE-ACCOUNT                                 00072600
072700         UNTIL WS-ACCTFILE-STATUS = '10'.                         00072700
072800****************************************************************** 00072800
072900 735-LOAD-ONE-ACCOUNT.                                            00072900
073000     ADD +1 TO TAB-ACCT-COUNT.                                    00073000
073100     MOVE WS-ACCT-NO TO TAB-ACCT-NO(TAB-ACCT-COUNT).              00073100
073200     MOVE WS-ACCT-TYPE TO TAB-ACCT-TYPE(TAB-ACCT-COUNT).          00073200
073300     MOVE WS-ACCT-OWNER-ID TO TAB-ACCT-OWNER-ID(TAB-ACCT-COUNT).  00073300
073400     MOVE WS-ACCT-BALANCE TO TAB-ACCT-BALANCE(TAB-ACCT-COUNT).    00073400
073500     MOVE WS-ACCT-INT-RATE TO TAB-ACCT-INT-RATE(TAB-ACCT-COUNT).  00073500
073600     MOVE WS-ACCT-OD-LIMIT TO TAB-ACCT-OD-LIMIT(TAB-ACCT-COUNT).  00073600
073700     READ ACCOUNT-FILE INTO WS-ACCT-REC.                          00073700
073800****************************************************************** 00073800
073900 740-LOAD-JOURNAL-TABLE.                                          00073900
074000     MOVE +0 TO TAB-TXN-COUNT.                                    00074000
074100     READ JOURNAL-FILE INTO WS-TXN-REC.                           00074100
074200     PERFORM 745-LOAD-ONE-JOURNAL-ENTRY                           00074200
074300         UNTIL WS-JRNLFILE-STATUS = '10'.                         00074300
074400****************************************************************** 00074400
074500 745-LOAD-ONE-JOURNAL-ENTRY.                                      00074500
074600     ADD +1 TO TAB-TXN-COUNT.                                     00074600
074700     MOVE WS-TXN-ID TO TAB-TXN-ID(TAB-TXN-COUNT).                 00074700
074800     MOVE WS-TXN-TYPE TO TAB-TXN-TYPE(TAB-TXN-COUNT).             00074800
074900     MOVE WS-TXN-FROM-ACCT TO TAB-TXN-FROM-ACCT(TAB-TXN-COUNT).   00074900
075000     MOVE WS-TXN-TO-ACCT TO TAB-TXN-TO-ACCT(TAB-TXN-COUNT).       00075000
075100     MOVE WS-TXN-AMOUNT TO TAB-TXN-AMOUNT(TAB-TXN-COUNT).         00075100
075200     MOVE WS-TXN-STATUS TO TAB-TXN-STATUS(TAB-TXN-COUNT).         00075200
075300     READ JOURNAL-FILE INTO WS-TXN-REC.                           00075300
075400****************************************************************** 00075400
075500 790-CLOSE-FILES.                                                 00075500
075600     CLOSE CUSTOMER-FILE ACCOUNT-FILE JOURNAL-FILE REPORT-FILE.   00075600
075700****************************************************************** 00075700
075800* 800-INIT-REPORT -- STAMPS THE RUN-DATE BANNER ON THE FIRST      * 00075800
075900* PAGE, SAME HEADER STYLE AS INTAPPLY                             * 00075900
076000****************************************************************** 00076000
076100 800-INIT-REPORT.                                                 00076100
076200     MOVE REF-CURRENT-MONTH TO RPT-MM.                            00076200
076300     MOVE REF-CURRENT-DAY   TO RPT-DD.                            00076300
076400     MOVE REF-CURRENT-YEAR  TO RPT-YY.                            00076400
076500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00076500
