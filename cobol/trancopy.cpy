000100******************************************************************
000200*    TRANCOPY  --  TRANSACTION REQUEST RECORD LAYOUT             *
000300*    ----------------------------------------------------------  *
000400*    INPUT TO TXNPOST.  ONE RECORD PER REQUESTED DEPOSIT,        *
000500*    WITHDRAWAL OR TRANSFER, PROCESSED IN ARRIVAL ORDER.         *
000600*    RECORD IS FULLY PACKED -- NO FILLER ROOM AT 28 BYTES.       *
000700*        COPY TRANCOPY REPLACING ==:TAG:== BY ==WS-TXR==.        *
000800*    HISTORY.                                                    *
000900*    26-03-02  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2601 *
001000******************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-TYPE                  PIC X(01).
001300         88  :TAG:-IS-DEPOSIT         VALUE 'D'.
001400         88  :TAG:-IS-WITHDRAW        VALUE 'W'.
001500         88  :TAG:-IS-TRANSFER        VALUE 'T'.
001600     05  :TAG:-FROM-ACCT              PIC X(06).
001700     05  :TAG:-TO-ACCT                PIC X(06).
001800     05  :TAG:-AMOUNT                 PIC 9(09)V99.
001900     05  :TAG:-USER-ID                PIC X(04).
002000         88  :TAG:-IS-ADMIN-USER      VALUE 'ADMN'.
002100*
002200 01  :TAG:-DIAG-VIEW REDEFINES :TAG:-REC.
002300     05  FILLER                      PIC X(13).
002400     05  :TAG:-AMOUNT-WHOLE           PIC 9(09).
002500     05  :TAG:-AMOUNT-DEC             PIC 9(02).
002600     05  FILLER                      PIC X(04).
