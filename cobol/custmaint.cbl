000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     CUSTMAINT.                                       00000600
000700 AUTHOR.         D. STROM.                                        00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   04/20/87.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                     * 00001300
001400*    CUSTMAINT IS THE CUSTOMER REGISTRY MAINTENANCE RUN.  IT       * 00001400
001500*    READS THE CUSTOMER MAINTENANCE REQUEST FILE SEQUENTIALLY      * 00001500
001600*    AND PROCESSES EACH CREATE OR DELETE REQUEST AGAINST TABLE-    * 00001600
001700*    LOADED CUSTOMER, ACCOUNT AND CREDENTIAL MASTERS, REWRITTEN    * 00001700
001800*    AT END OF RUN.  A CREATE CALLS CREDGEN FOR A LOGON AND A      * 00001800
001900*    TEMPORARY PASSWORD; A DELETE CASCADES THROUGH ACCTDEL FOR     * 00001900
002000*    EVERY OWNED ACCOUNT AND DROPS THE LINKED CREDENTIAL ROW.      * 00002000
002100*    GREW OUT OF THE OLD "MAIN MENU -> INQUIRY SCREEN" PC CICS     * 00002100
002200*    CLASS SHELL -- THE A/B/C/X SELECTION SWITCH BECAME OUR        * 00002200
002300*    CREATE/DELETE ACTION-CODE DISPATCH WHEN WE WENT TO BATCH.     * 00002300
002400****************************************************************** 00002400
002500*    CHANGE LOG.                                                  * 00002500
002600*    87-04-20  DWS  ORIGINAL PROGRAM -- PC CICS CLASS MENU SHELL,  * 00002600
002700*                   XCTL TO INQUIRY/ADD/DELETE TRANSACTIONS        * 00002700
002800*    93-09-02  DWS  ADDED A DIRECT-ENTRY MODE FOR BRANCH CLOSEOUT  * 00002800
002900*                   BATCHES (PROBLEM TICKET 93-204)                * 00002900
003000*    98-11-08  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED    * 00003000
003100*    26-03-10  JFH  REBUILT AS THE CUSTOMER REGISTRY MAINTENANCE   * 00003100
003200*                   RUN FOR THE LEDGER CONVERSION, REQ #B2607 --   * 00003200
003300*                   DROPPED THE SCREEN ENTIRELY, DRIVEN FROM THE   * 00003300
003400*                   CMREQ FILE, CASCADE DELETE NOW CALLS ACCTDEL   * 00003400
003500*                   ONCE PER OWNED ACCOUNT                        * 00003500
003510*    26-03-19  JFH  A CASCADE ACCOUNT DELETE THAT ACCTDEL COULD    * 00003510
003520*                   NOT COMPLETE WAS SET ON A SWITCH AND THEN      * 00003520
003530*                   DROPPED -- NOW COUNTED, LOGGED IN THE AUDIT    * 00003530
003540*                   DETAIL, AND TOTALLED ON THE REPORT, PER THE    * 00003540
003550*                   WARNING-BUT-STILL-REMOVE RULE IN STD #REQ-841  * 00003550
003600****************************************************************** 00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                      00004500
004600         ORGANIZATION IS SEQUENTIAL                               00004600
004700         FILE STATUS  IS WS-CUSTFILE-STATUS.                      00004700
004800     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT                   00004800
004900         ORGANIZATION IS SEQUENTIAL                               00004900
005000         FILE STATUS  IS WS-CUSTOUT-STATUS.                       00005000
005100     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       00005100
005200         ORGANIZATION IS SEQUENTIAL                               00005200
005300         FILE STATUS  IS WS-ACCTFILE-STATUS.                      00005300
005400     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00005400
005500         ORGANIZATION IS SEQUENTIAL                               00005500
005600         FILE STATUS  IS WS-ACCTOUT-STATUS.                       00005600
005700     SELECT USER-FILE ASSIGN TO USERFILE                          00005700
005800         ORGANIZATION IS SEQUENTIAL                               00005800
005900         FILE STATUS  IS WS-USERFILE-STATUS.                      00005900
006000     SELECT USER-FILE-OUT ASSIGN TO USEROUT                       00006000
006100         ORGANIZATION IS SEQUENTIAL                               00006100
006200         FILE STATUS  IS WS-USEROUT-STATUS.                       00006200
006300     SELECT CMREQ-FILE ASSIGN TO CMREQFIL                         00006300
006400         ORGANIZATION IS SEQUENTIAL                               00006400
006500         FILE STATUS  IS WS-CMREQFIL-STATUS.                      00006500
006600     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                         00006600
006700         ORGANIZATION IS SEQUENTIAL                               00006700
006800         FILE STATUS  IS WS-AUDTFILE-STATUS.                      00006800
006900     SELECT REPORT-FILE ASSIGN TO CMRPT                           00006900
007000         ORGANIZATION IS SEQUENTIAL                               00007000
007100         FILE STATUS  IS WS-REPORT-STATUS.                        00007100
007200****************************************************************** 00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500 FD  CUSTOMER-FILE                                                00007500
007600     RECORDING MODE IS F.                                         00007600
007700 01  CUST-REC-FD                 PIC X(134).                      00007700
007800 FD  CUSTOMER-FILE-OUT                                            00007800
007900     RECORDING MODE IS F.                                         00007900
008000 01  CUST-OUT-REC-FD             PIC X(134).                      00008000
008100 FD  ACCOUNT-FILE                                                 00008100
008200     RECORDING MODE IS F.                                         00008200
008300 01  ACCT-REC-FD                 PIC X(40).                       00008300
008400 FD  ACCOUNT-FILE-OUT                                             00008400
008500     RECORDING MODE IS F.                                         00008500
008600 01  ACCT-OUT-REC-FD             PIC X(40).                       00008600
008700 FD  USER-FILE                                                   00008700
008800     RECORDING MODE IS F.                                         00008800
008900 01  USER-REC-FD                 PIC X(73).                      00008900
009000 FD  USER-FILE-OUT                                                00009000
009100     RECORDING MODE IS F.                                         00009100
009200 01  USER-OUT-REC-FD             PIC X(73).                      00009200
009300 FD  CMREQ-FILE                                                  00009300
009400     RECORDING MODE IS F.                                         00009400
009500 01  CMR-REC-FD                  PIC X(50).                      00009500
009600 FD  AUDIT-FILE                                                   00009600
009700     RECORDING MODE IS F.                                         00009700
009800 01  AUD-REC-FD                  PIC X(113).                     00009800
009900 FD  REPORT-FILE                                                 00009900
010000     RECORDING MODE IS F.                                         00010000
010100 01  REPORT-RECORD               PIC X(80).                      00010100
010200****************************************************************** 00010200
010300 WORKING-STORAGE SECTION.                                         00010300
010400 COPY REFCPY.                                                     00010400
010500*                                                                 00010500
010600 01  WS-FILE-STATUSES.                                            00010600
010700     05  WS-CUSTFILE-STATUS      PIC X(02) VALUE SPACES.          00010700
010800     05  WS-CUSTOUT-STATUS       PIC X(02) VALUE SPACES.          00010800
010900     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.          00010900
011000     05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.          00011000
011100     05  WS-USERFILE-STATUS      PIC X(02) VALUE SPACES.          00011100
011200     05  WS-USEROUT-STATUS       PIC X(02) VALUE SPACES.          00011200
011300     05  WS-CMREQFIL-STATUS      PIC X(02) VALUE SPACES.          00011300
011400     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.          00011400
011500     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00011500
011600     05  WS-CMR-EOF-SW           PIC X(01) VALUE 'N'.             00011600
011700         88  CMR-EOF             VALUE 'Y'.                       00011700
011800*                                                                 00011800
011900 01  WS-CMR-REC.                                                  00011900
012000 COPY CMRCOPY REPLACING ==:TAG:== BY ==WS-CMR==.                  00012000
012100*                                                                 00012100
012200 01  WS-CUST-REC.                                                 00012200
012300 COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.                00012300
012400*                                                                 00012400
012500 01  WS-ACCT-REC.                                                 00012500
012600 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-ACCT==.                00012600
012700*                                                                 00012700
012800 01  WS-USR-REC.                                                  00012800
012900 COPY USERCOPY REPLACING ==:TAG:== BY ==WS-USR==.                 00012900
013000*                                                                 00013000
013100 01  WS-AUD-REC.                                                  00013100
013200 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                 00013200
013300*                                                                 00013300
013400***************************************************************** 00013400
013500*    CUSTOMER MASTER TABLE -- FULL RECORD, ONE ENTRY PER CUSTOMER * 00013500
013600***************************************************************** 00013600
013700 01  TAB-CUST-COUNT              PIC S9(04) COMP VALUE +0.        00013700
013800 01  TAB-CUSTOMERS.                                                00013800
013900     05  TAB-CUST-ENTRY OCCURS 0 TO 100 TIMES                    00013900
014000             DEPENDING ON TAB-CUST-COUNT                          00014000
014100             INDEXED BY CUST-IDX.                                 00014100
014200         10  TAB-CUST-ID         PIC X(04).                       00014200
014300         10  TAB-CUST-NAME       PIC X(30).                       00014300
014400         10  TAB-CUST-PROF-FLAG  PIC X(01).                       00014400
014500         10  TAB-CUST-PROF-ID    PIC X(04).                       00014500
014600         10  TAB-CUST-PROF-ADDR  PIC X(40).                       00014600
014700         10  TAB-CUST-PROF-PHONE PIC X(15).                       00014700
014800         10  TAB-CUST-PROF-EMAIL PIC X(40).                       00014800
014900*                                                                 00014900
015000***************************************************************** 00015000
015100*    ACCOUNT MASTER TABLE -- SAME LAYOUT ACCTDEL EXPECTS ON ITS   * 00015100
015200*    LS-ACCOUNT-TABLE PARAMETER                                   * 00015200
015300***************************************************************** 00015300
015400 01  TAB-ACCT-COUNT              PIC S9(04) COMP VALUE +0.        00015400
015500 01  TAB-ACCOUNTS.                                                00015500
015600     05  TAB-ACCT-ENTRY OCCURS 0 TO 200 TIMES                    00015600
015700             DEPENDING ON TAB-ACCT-COUNT                          00015700
015800             INDEXED BY ACCT-IDX.                                 00015800
015900         10  TAB-ACCT-NO         PIC X(06).                       00015900
016000         10  TAB-ACCT-TYPE       PIC X(01).                       00016000
016100         10  TAB-ACCT-OWNER-ID   PIC X(04).                       00016100
016200         10  TAB-ACCT-BALANCE    PIC S9(09)V99.                   00016200
016300         10  TAB-ACCT-INT-RATE   PIC V9(05).                      00016300
016400         10  TAB-ACCT-OD-LIMIT   PIC 9(07)V99.                    00016400
016500*                                                                 00016500
016600***************************************************************** 00016600
016700*    CREDENTIAL TABLE, PLUS A PARALLEL USERNAME-ONLY ARRAY FOR    * 00016700
016800*    THE CALL TO CREDGEN, WHICH TAKES A FLAT USERNAME TABLE       * 00016800
016900***************************************************************** 00016900
017000 01  TAB-USER-COUNT              PIC S9(04) COMP VALUE +0.        00017000
017100 01  TAB-USERS.                                                   00017100
017200     05  TAB-USER-ENTRY OCCURS 0 TO 100 TIMES                     00017200
017300             DEPENDING ON TAB-USER-COUNT                          00017300
017400             INDEXED BY USER-IDX.                                 00017400
017500         10  TAB-USR-USERNAME    PIC X(20).                       00017500
017600         10  TAB-USR-PASSWORD    PIC X(20).                       00017600
017700         10  TAB-USR-ROLE        PIC X(08).                       00017700
017800         10  TAB-USR-LINKED-CUST PIC X(04).                       00017800
017900         10  TAB-USR-PWD-CHG-REQ PIC X(01).                       00017900
018000         10  FILLER              PIC X(20).                       00018000
018100 01  TAB-USERNAMES.                                               00018100
018200     05  TAB-USERNAME-ONLY OCCURS 0 TO 100 TIMES                  00018200
018300             DEPENDING ON TAB-USER-COUNT  PIC X(20).              00018300
018400*                                                                 00018400
018500 01  WS-LOOKUP-WORK.                                              00018500
018600     05  WS-LOOKUP-KEY           PIC X(06) VALUE SPACES.          00018600
018700     05  WS-FOUND-IDX            PIC S9(04) COMP VALUE +0.        00018700
018800     05  WS-CUST-FOUND-SW        PIC X(01) VALUE 'N'.             00018800
018900         88  CUST-FOUND          VALUE 'Y'.                       00018900
019000     05  FILLER                  PIC X(03) VALUE SPACES.          00019000
019100 01  WS-LOOKUP-REDEF REDEFINES WS-LOOKUP-WORK.                    00019100
019200     05  WS-LOOKUP-ALPHA         PIC X(12).                      00019200
019300*                                                                 00019300
019400 01  WS-NEXT-ID-WORK.                                             00019400
019500     05  WS-HIGH-SUFFIX          PIC 9(03) VALUE 0.               00019500
019600     05  WS-THIS-SUFFIX          PIC 9(03) VALUE 0.               00019600
019700     05  WS-NEW-CUST-ID          PIC X(04) VALUE SPACES.          00019700
019800 01  WS-NEXT-ID-REDEF REDEFINES WS-NEXT-ID-WORK.                  00019800
019900     05  WS-NEXT-ID-ALPHA        PIC X(10).                      00019900
020000*                                                                 00020000
020100 01  WS-MAINT-WORK.                                                00020100
020200     05  WS-ACTION-OK-SW         PIC X(01) VALUE 'N'.             00020200
020300         88  ACTION-OK           VALUE 'Y'.                       00020300
020400     05  WS-VALID-SW             PIC X(01) VALUE 'N'.             00020400
020500         88  FIELD-VALID         VALUE 'Y'.                       00020500
020600     05  WS-DELETE-OK-SW         PIC X(01) VALUE 'N'.             00020600
020700         88  DELETE-OK           VALUE 'Y'.                       00020700
020800     05  WS-CRED-DUP-SW          PIC X(01) VALUE 'N'.             00020800
020900         88  CRED-DUP            VALUE 'Y'.                       00020900
021000     05  WS-FAIL-REASON          PIC X(25) VALUE SPACES.          00021000
021100     05  WS-AMOUNT-IN            PIC S9(09)V99 VALUE +0.          00021100
021200     05  WS-VALRULES-VALUE-IN    PIC X(40) VALUE SPACES.          00021200
021300     05  WS-DELETE-WARN-SW       PIC X(01) VALUE 'N'.             00021300
021400         88  DELETE-HAD-WARNING  VALUE 'Y'.                       00021400
021500*                                                                 00021500
021600 01  WS-CREDGEN-WORK.                                              00021600
021700     05  WS-SEED-NUMBER          PIC S9(09) COMP VALUE +0.        00021700
021800     05  WS-GEN-USERNAME         PIC X(20) VALUE SPACES.          00021800
021900     05  WS-GEN-PASSWORD         PIC X(20) VALUE SPACES.          00021900
022000*                                                                 00022000
022100 01  WS-RUN-COUNTERS.                                              00022100
022200     05  WS-REQUESTS-READ        PIC S9(07) COMP-3 VALUE +0.      00022200
022300     05  WS-CREATED              PIC S9(07) COMP-3 VALUE +0.      00022300
022400     05  WS-DELETED              PIC S9(07) COMP-3 VALUE +0.      00022400
022500     05  WS-REJECTED             PIC S9(07) COMP-3 VALUE +0.      00022500
022600     05  WS-ACCTS-CASCADED       PIC S9(07) COMP-3 VALUE +0.      00022600
022650     05  WS-DELETE-WARNINGS      PIC S9(07) COMP-3 VALUE +0.      00022650
022700     05  FILLER                  PIC X(02) VALUE SPACES.          00022700
022800 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00022800
022900     05  WS-RUN-COUNTERS-ALPHA   PIC X(26).                       00022900
023000*                                                                00023000
023100 01  RPT-HEADER1.                                                 00023100
023200     05  FILLER   PIC X(40) VALUE                                 00023200
023300              'CUSTOMER MAINTENANCE REPORT       DATE: '.         00023300
023400     05  RPT-MM   PIC 99.                                        00023400
023500     05  FILLER   PIC X(01) VALUE '/'.                            00023500
023600     05  RPT-DD   PIC 99.                                        00023600
023700     05  FILLER   PIC X(01) VALUE '/'.                            00023700
023800     05  RPT-YY   PIC 99.                                        00023800
023900     05  FILLER   PIC X(30) VALUE SPACES.                         00023900
024000*                                                                 00024000
024100 01  RPT-TOTALS-LINE1.                                             00024100
024200     05  FILLER         PIC X(24) VALUE 'REQUESTS READ......... '. 00024200
024300     05  RPT-READ       PIC ZZZ,ZZ9.                              00024300
024400     05  FILLER         PIC X(49) VALUE SPACES.                   00024400
024500 01  RPT-TOTALS-LINE2.                                             00024500
024600     05  FILLER         PIC X(24) VALUE 'CUSTOMERS CREATED..... '. 00024600
024700     05  RPT-CREATED    PIC ZZZ,ZZ9.                              00024700
024800     05  FILLER         PIC X(49) VALUE SPACES.                   00024800
024900 01  RPT-TOTALS-LINE3.                                             00024900
025000     05  FILLER         PIC X(24) VALUE 'CUSTOMERS DELETED..... '. 00025000
025100     05  RPT-DELETED    PIC ZZZ,ZZ9.                              00025100
025200     05  FILLER         PIC X(49) VALUE SPACES.                   00025200
025300 01  RPT-TOTALS-LINE4.                                             00025300
025400     05  FILLER         PIC X(24) VALUE 'ACCOUNTS CASCADE-DEL.. '. 00025400
025500     05  RPT-CASCADED   PIC ZZZ,ZZ9.                              00025500
025600     05  FILLER         PIC X(49) VALUE SPACES.                   00025600
025700 01  RPT-TOTALS-LINE5.                                             00025700
025800     05  FILLER         PIC X(24) VALUE 'REQUESTS REJECTED..... '. 00025800
025900     05  RPT-REJECTED   PIC ZZZ,ZZ9.                              00025900
026000     05  FILLER         PIC X(49) VALUE SPACES.                   00026000
026010 01  RPT-TOTALS-LINE6.                                             00026010
026020     05  FILLER         PIC X(24) VALUE 'ACCOUNT DELETE WARNINGS'. 00026020
026030     05  RPT-WARNED     PIC ZZZ,ZZ9.                              00026030
026040     05  FILLER         PIC X(49) VALUE SPACES.                   00026040
026100****************************************************************** 00026100
026200 PROCEDURE DIVISION.                                              00026200
026300****************************************************************** 00026300
026400 000-MAIN.                                                        00026400
026500     ACCEPT REF-CURRENT-DATE FROM DATE.                           00026500
026600     PERFORM 700-OPEN-FILES.                                      00026600
026700     PERFORM 720-LOAD-CUSTOMER-TABLE.                              00026700
026800     PERFORM 722-LOAD-ACCOUNT-TABLE.                              00026800
026900     PERFORM 724-LOAD-USER-TABLE.                                  00026900
027000     PERFORM 800-INIT-REPORT.                                     00027000
027100     PERFORM 710-READ-CMREQ-FILE.                                 00027100
027200     PERFORM 100-PROCESS-ONE-REQUEST UNTIL CMR-EOF.               00027200
027300     PERFORM 760-REWRITE-CUSTOMER-MASTER.                         00027300
027400     PERFORM 762-REWRITE-ACCOUNT-MASTER.                          00027400
027500     PERFORM 764-REWRITE-USER-MASTER.                             00027500
027600     PERFORM 850-REPORT-TOTALS.                                   00027600
027700     PERFORM 790-CLOSE-FILES.                                     00027700
027800     GOBACK.                                                      00027800
027900****************************************************************** 00027900
028000*    100-PROCESS-ONE-REQUEST -- ONE MAINTENANCE REQUEST PER PASS * 00028000
028100****************************************************************** 00028100
028200 100-PROCESS-ONE-REQUEST.                                         00028200
028300     ADD +1 TO WS-REQUESTS-READ.                                  00028300
028400     MOVE 'N' TO WS-ACTION-OK-SW.                                 00028400
028500     MOVE SPACES TO WS-FAIL-REASON.                               00028500
028600     EVALUATE TRUE                                                00028600
028700         WHEN WS-CMR-IS-CREATE                                    00028700
028800             PERFORM 200-CREATE-CUSTOMER THRU 200-EXIT             00028800
028900         WHEN WS-CMR-IS-DELETE                                    00028900
029000             PERFORM 210-DELETE-CUSTOMER THRU 210-EXIT             00029000
029100         WHEN OTHER                                               00029100
029200             MOVE 'INVALID ACTION CODE' TO WS-FAIL-REASON         00029200
029300     END-EVALUATE.                                                00029300
029400     IF ACTION-OK                                                 00029400
029500         PERFORM 610-WRITE-AUDIT-RECORD                           00029500
029600     ELSE                                                        00029600
029700         ADD +1 TO WS-REJECTED                                    00029700
029800     END-IF.                                                      00029800
029900     PERFORM 710-READ-CMREQ-FILE.                                 00029900
030000****************************************************************** 00030000
030100*    200-CREATE-CUSTOMER -- NAME MUST VALIDATE, ID IS             * 00030100
030200*    GENERATED, CREDGEN BUILDS THE LOGON, DUPLICATE USERNAME      * 00030200
030300*    FAILS THE WHOLE REQUEST                                      * 00030300
030400****************************************************************** 00030400
030500 200-CREATE-CUSTOMER.                                             00030500
030600     MOVE 'N' TO WS-VALID-SW.                                     00030600
030700     MOVE SPACES TO WS-VALRULES-VALUE-IN.                         00030700
030800     MOVE WS-CMR-CUST-NAME TO WS-VALRULES-VALUE-IN.               00030800
030900     CALL 'VALRULES' USING 'NAME    ', WS-VALRULES-VALUE-IN,      00030900
031000         WS-AMOUNT-IN, WS-VALID-SW.                               00031000
031100     IF NOT FIELD-VALID                                           00031100
031200         MOVE 'INVALID CUSTOMER NAME' TO WS-FAIL-REASON           00031200
031300         GO TO 200-EXIT                                           00031300
031400     END-IF.                                                      00031400
031500     PERFORM 410-BUILD-NEXT-CUST-ID.                              00031500
031700     COMPUTE WS-SEED-NUMBER = TAB-CUST-COUNT + WS-REQUESTS-READ.  00031700
031800     CALL 'CREDGEN' USING WS-CMR-CUST-NAME, WS-SEED-NUMBER,       00031800
031900         TAB-USER-COUNT, TAB-USERNAMES, WS-GEN-USERNAME,          00031900
032000         WS-GEN-PASSWORD.                                        00032000
032100     PERFORM 420-CHECK-USERNAME-DUP.                              00032100
032200     IF CRED-DUP                                                 00032200
032300         MOVE 'DUPLICATE USERNAME' TO WS-FAIL-REASON              00032300
032400         GO TO 200-EXIT                                           00032400
032500     END-IF.                                                      00032500
032600     ADD +1 TO TAB-CUST-COUNT.                                    00032600
032700     MOVE WS-NEW-CUST-ID  TO TAB-CUST-ID(TAB-CUST-COUNT).         00032700
032800     MOVE WS-CMR-CUST-NAME TO TAB-CUST-NAME(TAB-CUST-COUNT).      00032800
032900     MOVE 'N' TO TAB-CUST-PROF-FLAG(TAB-CUST-COUNT).              00032900
033000     MOVE SPACES TO TAB-CUST-PROF-ID(TAB-CUST-COUNT).             00033000
033100     MOVE SPACES TO TAB-CUST-PROF-ADDR(TAB-CUST-COUNT).           00033100
033200     MOVE SPACES TO TAB-CUST-PROF-PHONE(TAB-CUST-COUNT).          00033200
033300     MOVE SPACES TO TAB-CUST-PROF-EMAIL(TAB-CUST-COUNT).          00033300
033400     ADD +1 TO TAB-USER-COUNT.                                    00033400
033500     MOVE WS-GEN-USERNAME TO TAB-USR-USERNAME(TAB-USER-COUNT).    00033500
033600     MOVE WS-GEN-PASSWORD TO TAB-USR-PASSWORD(TAB-USER-COUNT).    00033600
033700     MOVE 'CUSTOMER' TO TAB-USR-ROLE(TAB-USER-COUNT).             00033700
033800     MOVE WS-NEW-CUST-ID TO TAB-USR-LINKED-CUST(TAB-USER-COUNT).  00033800
033900     MOVE 'Y' TO TAB-USR-PWD-CHG-REQ(TAB-USER-COUNT).             00033900
034000     MOVE WS-GEN-USERNAME TO TAB-USERNAME-ONLY(TAB-USER-COUNT).   00034000
034100     MOVE 'Y' TO WS-ACTION-OK-SW.                                 00034100
034200     ADD +1 TO WS-CREATED.                                        00034200
034300 200-EXIT.                                                        00034300
034400     EXIT.                                                        00034400
034500****************************************************************** 00034500
034600*    210-DELETE-CUSTOMER -- CASCADES THROUGH ACCTDEL              * 00034600
034700*    ONE OWNED ACCOUNT AT A TIME, THEN DROPS THE CREDENTIAL ROW   * 00034700
034800****************************************************************** 00034800
034900 210-DELETE-CUSTOMER.                                             00034900
035000     MOVE WS-CMR-CUST-ID TO WS-LOOKUP-KEY(1:4).                   00035000
035100     PERFORM 400-FIND-CUSTOMER.                                   00035100
035200     IF NOT CUST-FOUND                                            00035200
035300         MOVE 'CUSTOMER NOT FOUND' TO WS-FAIL-REASON              00035300
035400         GO TO 210-EXIT                                           00035400
035500     END-IF.                                                      00035500
035600     MOVE 'N' TO WS-DELETE-WARN-SW.                               00035600
035700     PERFORM 430-CASCADE-DELETE-ACCOUNTS.                         00035700
035750     IF DELETE-HAD-WARNING                                        00035750
035760         ADD +1 TO WS-DELETE-WARNINGS                             00035760
035770     END-IF.                                                      00035770
035800     PERFORM 440-DELETE-CUSTOMER-ROW.                             00035800
035900     PERFORM 450-DELETE-LINKED-CREDENTIAL.                        00035900
036000     MOVE 'Y' TO WS-ACTION-OK-SW.                                 00036000
036100     ADD +1 TO WS-DELETED.                                        00036100
036200 210-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400****************************************************************** 00036400
036500*    400-FIND-CUSTOMER -- LOCATE BY CUST-ID, SETS WS-FOUND-IDX    * 00036500
036600****************************************************************** 00036600
036700 400-FIND-CUSTOMER.                                               00036700
036800     MOVE 'N' TO WS-CUST-FOUND-SW.                                00036800
036900     MOVE +0 TO WS-FOUND-IDX.                                     00036900
037000     SET CUST-IDX TO 1.                                           00037000
037100     PERFORM 405-SCAN-ONE-CUSTOMER                                00037100
037200         UNTIL CUST-IDX > TAB-CUST-COUNT OR CUST-FOUND.           00037200
037300 405-SCAN-ONE-CUSTOMER.                                           00037300
037400     IF TAB-CUST-ID(CUST-IDX) = WS-LOOKUP-KEY(1:4)                00037400
037500         MOVE 'Y' TO WS-CUST-FOUND-SW                             00037500
037600         SET WS-FOUND-IDX TO CUST-IDX                             00037600
037700     ELSE                                                        00037700
037800         SET CUST-IDX UP BY 1                                     00037800
037900     END-IF.                                                      00037900
038000****************************************************************** 00038000
038100*    410-BUILD-NEXT-CUST-ID -- HIGHEST "C"+3-DIGIT SUFFIX PLUS    * 00038100
038200*    ONE, MALFORMED IDS SKIPPED                                   * 00038200
038300****************************************************************** 00038300
038400 410-BUILD-NEXT-CUST-ID.                                          00038400
038500     MOVE 0 TO WS-HIGH-SUFFIX.                                    00038500
038600     SET CUST-IDX TO 1.                                           00038600
038700     PERFORM 415-CHECK-ONE-CUST-ID                                00038700
038800         UNTIL CUST-IDX > TAB-CUST-COUNT.                         00038800
038900     ADD 1 TO WS-HIGH-SUFFIX.                                     00038900
039000     STRING 'C' WS-HIGH-SUFFIX DELIMITED BY SIZE                  00039000
039100         INTO WS-NEW-CUST-ID.                                     00039100
039200 415-CHECK-ONE-CUST-ID.                                           00039200
039300     IF TAB-CUST-ID(CUST-IDX)(1:1) = 'C'                          00039300
039400        AND TAB-CUST-ID(CUST-IDX)(2:3) IS NUMERIC                 00039400
039500         MOVE TAB-CUST-ID(CUST-IDX)(2:3) TO WS-THIS-SUFFIX        00039500
039600         IF WS-THIS-SUFFIX > WS-HIGH-SUFFIX                       00039600
039700             MOVE WS-THIS-SUFFIX TO WS-HIGH-SUFFIX                00039700
039800         END-IF                                                   00039800
039900     END-IF.                                                      00039900
040000     SET CUST-IDX UP BY 1.                                        00040000
040100****************************************************************** 00040100
040200*    420-CHECK-USERNAME-DUP -- CREDGEN RETURNS A CANDIDATE EVEN   * 00040200
040300*    WHEN EVERY SUFFIX 0-9 IS ALREADY TAKEN, SO WE CHECK AGAIN    * 00040300
040400****************************************************************** 00040400
040500 420-CHECK-USERNAME-DUP.                                          00040500
040600     MOVE 'N' TO WS-CRED-DUP-SW.                                  00040600
040700     SET USER-IDX TO 1.                                           00040700
040800     PERFORM 425-COMPARE-ONE-USERNAME                             00040800
040900         UNTIL USER-IDX > TAB-USER-COUNT OR CRED-DUP.             00040900
041000 425-COMPARE-ONE-USERNAME.                                       00041000
041100     IF TAB-USERNAME-ONLY(USER-IDX) = WS-GEN-USERNAME             00041100
041200         MOVE 'Y' TO WS-CRED-DUP-SW                               00041200
041300     ELSE                                                        00041300
041400         SET USER-IDX UP BY 1                                     00041400
041500     END-IF.                                                      00041500
041600****************************************************************** 00041600
041700*    430-CASCADE-DELETE-ACCOUNTS -- REMOVE EVERY ACCOUNT OWNED BY * 00041700
041800*    THE CUSTOMER BEING DELETED, VIA ACCTDEL, ONE AT A TIME       * 00041800
041900****************************************************************** 00041900
042000 430-CASCADE-DELETE-ACCOUNTS.                                     00042000
042100     SET ACCT-IDX TO 1.                                           00042100
042200     PERFORM 435-CASCADE-ONE-ACCOUNT                              00042200
042300         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00042300
042400 435-CASCADE-ONE-ACCOUNT.                                         00042400
042500     IF TAB-ACCT-OWNER-ID(ACCT-IDX) = WS-CMR-CUST-ID              00042500
042600         MOVE TAB-ACCT-NO(ACCT-IDX) TO WS-LOOKUP-KEY               00042600
042700         CALL 'ACCTDEL' USING TAB-ACCT-COUNT, WS-LOOKUP-KEY,      00042700
042800             WS-DELETE-OK-SW, TAB-ACCOUNTS                        00042800
042900         IF DELETE-OK                                             00042900
043000             ADD +1 TO WS-ACCTS-CASCADED                         00043000
043100         ELSE                                                    00043100
043200             MOVE 'Y' TO WS-DELETE-WARN-SW                        00043200
043300             SET ACCT-IDX UP BY 1                                 00043300
043400         END-IF                                                  00043400
043500     ELSE                                                        00043500
043600         SET ACCT-IDX UP BY 1                                     00043600
043700     END-IF.                                                      00043700
043800****************************************************************** 00043800
043900*    440-DELETE-CUSTOMER-ROW -- CLOSE THE GAP IN TAB-CUSTOMERS    * 00043900
044000****************************************************************** 00044000
044100 440-DELETE-CUSTOMER-ROW.                                         00044100
044200     PERFORM 445-SHIFT-ONE-CUST-ROW                               00044200
044300         VARYING CUST-IDX FROM WS-FOUND-IDX BY 1                  00044300
044400         UNTIL CUST-IDX >= TAB-CUST-COUNT.                        00044400
044500     SUBTRACT 1 FROM TAB-CUST-COUNT.                              00044500
044600 445-SHIFT-ONE-CUST-ROW.                                          00044600
044700     MOVE TAB-CUST-ENTRY(CUST-IDX + 1) TO TAB-CUST-ENTRY(CUST-IDX).00044700
044800****************************************************************** 00044800
044900*    450-DELETE-LINKED-CREDENTIAL -- CLOSE THE GAP IN TAB-USERS   * 00044900
045000****************************************************************** 00045000
045100 450-DELETE-LINKED-CREDENTIAL.                                    00045100
045200     MOVE +0 TO WS-FOUND-IDX.                                     00045200
045300     SET USER-IDX TO 1.                                           00045300
045400     PERFORM 455-SCAN-ONE-CREDENTIAL                              00045400
045500         UNTIL USER-IDX > TAB-USER-COUNT OR WS-FOUND-IDX NOT = 0. 00045500
045600     IF WS-FOUND-IDX NOT = 0                                      00045600
045700         PERFORM 460-SHIFT-ONE-USER-ROW                           00045700
045800             VARYING USER-IDX FROM WS-FOUND-IDX BY 1               00045800
045900             UNTIL USER-IDX >= TAB-USER-COUNT                      00045900
046000         SUBTRACT 1 FROM TAB-USER-COUNT                            00046000
046200     END-IF.                                                      00046200
046300 455-SCAN-ONE-CREDENTIAL.                                         00046300
046400     IF TAB-USR-LINKED-CUST(USER-IDX) = WS-CMR-CUST-ID            00046400
046500         SET WS-FOUND-IDX TO USER-IDX                             00046500
046600     ELSE                                                        00046600
046700         SET USER-IDX UP BY 1                                     00046700
046800     END-IF.                                                      00046800
046900 460-SHIFT-ONE-USER-ROW.                                          00046900
047000     MOVE TAB-USER-ENTRY(USER-IDX + 1) TO TAB-USER-ENTRY(USER-IDX).00047000
047100****************************************************************** 00047100
047200*    610-WRITE-AUDIT-RECORD                                      * 00047200
047300****************************************************************** 00047300
047400 610-WRITE-AUDIT-RECORD.                                          00047400
047500     MOVE 'BATCH     '     TO WS-AUD-USERNAME.                    00047500
047600     MOVE 'ADMIN   '       TO WS-AUD-ROLE.                        00047600
047700     MOVE SPACES TO WS-AUD-DETAILS.                               00047700
047800     EVALUATE TRUE                                                00047800
047900         WHEN WS-CMR-IS-CREATE                                    00047900
048000             MOVE 'CREATE_CUSTOMER' TO WS-AUD-ACTION               00048000
048100             STRING 'CUST=' WS-NEW-CUST-ID ' NAME=' WS-CMR-CUST-NAME00048100
048200                 DELIMITED BY SIZE INTO WS-AUD-DETAILS             00048200
048300         WHEN WS-CMR-IS-DELETE                                    00048300
048400             MOVE 'DELETE_CUSTOMER' TO WS-AUD-ACTION               00048400
048450             IF DELETE-HAD-WARNING                                 00048450
048460                 STRING 'CUST=' WS-CMR-CUST-ID                     00048460
048470                     ' WARN=ACCT-DEL-FAILED' DELIMITED BY SIZE     00048470
048480                     INTO WS-AUD-DETAILS                           00048480
048490             ELSE                                                  00048490
048500                 STRING 'CUST=' WS-CMR-CUST-ID DELIMITED BY SIZE   00048500
048600                     INTO WS-AUD-DETAILS                           00048600
048650             END-IF                                                00048650
048700     END-EVALUATE.                                                00048700
048800     WRITE AUD-REC-FD FROM WS-AUD-REC.                             00048800
048900****************************************************************** 00048900
049000*    700-OPEN-FILES                                               * 00049000
049100****************************************************************** 00049100
049200 700-OPEN-FILES.                                                  00049200
049300     OPEN INPUT  CUSTOMER-FILE ACCOUNT-FILE USER-FILE CMREQ-FILE. 00049300
049400     OPEN OUTPUT CUSTOMER-FILE-OUT ACCOUNT-FILE-OUT USER-FILE-OUT 00049400
049500                 AUDIT-FILE REPORT-FILE.                          00049500
049600     IF WS-CUSTFILE-STATUS NOT = '00'                             00049600
049700         DISPLAY 'CUSTMAINT: ERROR OPENING CUSTOMER FILE, RC='    00049700
049800                 WS-CUSTFILE-STATUS                                00049800
049900         MOVE 16 TO RETURN-CODE                                   00049900
050000         MOVE 'Y' TO WS-CMR-EOF-SW                                00050000
050100     END-IF.                                                      00050100
050200     IF WS-CMREQFIL-STATUS NOT = '00'                             00050200
050300         DISPLAY 'CUSTMAINT: ERROR OPENING CMREQ FILE, RC='        00050300
050400                 WS-CMREQFIL-STATUS                                00050400
050500         MOVE 16 TO RETURN-CODE                                   00050500
050600         MOVE 'Y' TO WS-CMR-EOF-SW                                00050600
050700     END-IF.                                                      00050700
050800****************************************************************** 00050800
050900*    710-READ-CMREQ-FILE                                         * 00050900
051000****************************************************************** 00051000
051100 710-READ-CMREQ-FILE.                                             00051100
051200     READ CMREQ-FILE INTO WS-CMR-REC                              00051200
051300         AT END MOVE 'Y' TO WS-CMR-EOF-SW                         00051300
051400     END-READ.                                                    00051400
051500****************************************************************** 00051500
051600*    720-LOAD-CUSTOMER-TABLE                                     * 00051600
051700****************************************************************** 00051700
051800 720-LOAD-CUSTOMER-TABLE.                                         00051800
051900     MOVE +0 TO TAB-CUST-COUNT.                                   00051900
052000     PERFORM 721-LOAD-ONE-CUSTOMER                                00052000
052100         UNTIL WS-CUSTFILE-STATUS = '10'.                         00052100
052200 721-LOAD-ONE-CUSTOMER.                                           00052200
052300     READ CUSTOMER-FILE INTO WS-CUST-REC                          00052300
052400         AT END MOVE '10' TO WS-CUSTFILE-STATUS                   00052400
052500         NOT AT END                                               00052500
052600             ADD +1 TO TAB-CUST-COUNT                             00052600
052700             MOVE WS-CUST-ID        TO                            00052700
052800                 TAB-CUST-ID(TAB-CUST-COUNT)                      00052800
052900             MOVE WS-CUST-NAME      TO                            00052900
053000                 TAB-CUST-NAME(TAB-CUST-COUNT)                    00053000
053100             MOVE WS-CUST-PROFILE-FLAG TO                         00053100
053200                 TAB-CUST-PROF-FLAG(TAB-CUST-COUNT)                00053200
053300             MOVE WS-CUST-PROF-ID   TO                            00053300
053400                 TAB-CUST-PROF-ID(TAB-CUST-COUNT)                 00053400
053500             MOVE WS-CUST-PROF-ADDRESS TO                         00053500
053600                 TAB-CUST-PROF-ADDR(TAB-CUST-COUNT)                00053600
053700             MOVE WS-CUST-PROF-PHONE TO                           00053700
053800                 TAB-CUST-PROF-PHONE(TAB-CUST-COUNT)               00053800
053900             MOVE WS-CUST-PROF-EMAIL TO                           00053900
054000                 TAB-CUST-PROF-EMAIL(TAB-CUST-COUNT)               00054000
054100     END-READ.                                                    00054100
054200****************************************************************** 00054200
054300*    722-LOAD-ACCOUNT-TABLE                                      * 00054300
054400****************************************************************** 00054400
054500 722-LOAD-ACCOUNT-TABLE.                                          00054500
054600     MOVE +0 TO TAB-ACCT-COUNT.                                   00054600
054700     PERFORM 723-LOAD-ONE-ACCOUNT                                 00054700
054800         UNTIL WS-ACCTFILE-STATUS = '10'.                         00054800
054900 723-LOAD-ONE-ACCOUNT.                                            00054900
055000     READ ACCOUNT-FILE INTO WS-ACCT-REC                           00055000
055100         AT END MOVE '10' TO WS-ACCTFILE-STATUS                   00055100
055200         NOT AT END                                               00055200
055300             ADD +1 TO TAB-ACCT-COUNT                             00055300
055400             MOVE WS-ACCT-NO        TO                            00055400
055500                 TAB-ACCT-NO(TAB-ACCT-COUNT)                      00055500
055600             MOVE WS-ACCT-TYPE      TO                            00055600
055700                 TAB-ACCT-TYPE(TAB-ACCT-COUNT)                    00055700
055800             MOVE WS-ACCT-OWNER-ID  TO                            00055800
055900                 TAB-ACCT-OWNER-ID(TAB-ACCT-COUNT)                 00055900
056000             MOVE WS-ACCT-BALANCE   TO                            00056000
056100                 TAB-ACCT-BALANCE(TAB-ACCT-COUNT)                 00056100
056200             MOVE WS-ACCT-INT-RATE  TO                            00056200
056300                 TAB-ACCT-INT-RATE(TAB-ACCT-COUNT)                00056300
056400             MOVE WS-ACCT-OD-LIMIT  TO                            00056400
056500                 TAB-ACCT-OD-LIMIT(TAB-ACCT-COUNT)                00056500
056600     END-READ.                                                    00056600
056700****************************************************************** 00056700
056800*    724-LOAD-USER-TABLE                                         * 00056800
056900****************************************************************** 00056900
057000 724-LOAD-USER-TABLE.                                             00057000
057100     MOVE +0 TO TAB-USER-COUNT.                                   00057100
057200     PERFORM 725-LOAD-ONE-USER                                    00057200
057300         UNTIL WS-USERFILE-STATUS = '10'.                         00057300
057400 725-LOAD-ONE-USER.                                               00057400
057500     READ USER-FILE INTO WS-USR-REC                               00057500
057600         AT END MOVE '10' TO WS-USERFILE-STATUS                   00057600
057700         NOT AT END                                               00057700
057800             ADD +1 TO TAB-USER-COUNT                             00057800
057900             MOVE WS-USR-USERNAME  TO                             00057900
058000                 TAB-USR-USERNAME(TAB-USER-COUNT)                 00058000
058100             MOVE WS-USR-PASSWORD  TO                             00058100
058200                 TAB-USR-PASSWORD(TAB-USER-COUNT)                 00058200
058300             MOVE WS-USR-ROLE      TO                             00058300
058400                 TAB-USR-ROLE(TAB-USER-COUNT)                     00058400
058500             MOVE WS-USR-LINKED-CUST TO                           00058500
058600                 TAB-USR-LINKED-CUST(TAB-USER-COUNT)              00058600
058700             MOVE WS-USR-PWD-CHG-REQ TO                           00058700
058800                 TAB-USR-PWD-CHG-REQ(TAB-USER-COUNT)              00058800
058900             MOVE WS-USR-USERNAME  TO                             00058900
059000                 TAB-USERNAME-ONLY(TAB-USER-COUNT)                00059000
059100     END-READ.                                                    00059100
059200****************************************************************** 00059200
059300*    760-REWRITE-CUSTOMER-MASTER                                 * 00059300
059400****************************************************************** 00059400
059500 760-REWRITE-CUSTOMER-MASTER.                                     00059500
059600     SET CUST-IDX TO 1.                                           00059600
059700     PERFORM 761-WRITE-ONE-CUSTOMER                               00059700
059800         UNTIL CUST-IDX > TAB-CUST-COUNT.                         00059800
059900 761-WRITE-ONE-CUSTOMER.                                          00059900
060000     MOVE TAB-CUST-ID(CUST-IDX)        TO WS-CUST-ID.              00060000
060100     MOVE TAB-CUST-NAME(CUST-IDX)      TO WS-CUST-NAME.           00060100
060200     MOVE TAB-CUST-PROF-FLAG(CUST-IDX) TO WS-CUST-PROFILE-FLAG.   00060200
060300     MOVE TAB-CUST-PROF-ID(CUST-IDX)   TO WS-CUST-PROF-ID.        00060300
060400     MOVE TAB-CUST-PROF-ADDR(CUST-IDX) TO WS-CUST-PROF-ADDRESS.   00060400
060500     MOVE TAB-CUST-PROF-PHONE(CUST-IDX) TO WS-CUST-PROF-PHONE.    00060500
060600     MOVE TAB-CUST-PROF-EMAIL(CUST-IDX) TO WS-CUST-PROF-EMAIL.    00060600
060700     WRITE CUST-OUT-REC-FD FROM WS-CUST-REC.                       00060700
060800     SET CUST-IDX UP BY 1.                                        00060800
060900****************************************************************** 00060900
061000*    762-REWRITE-ACCOUNT-MASTER                                  * 00061000
061100****************************************************************** 00061100
061200 762-REWRITE-ACCOUNT-MASTER.                                      00061200
061300     SET ACCT-IDX TO 1.                                           00061300
061400     PERFORM 763-WRITE-ONE-ACCOUNT                                00061400
061500         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                         00061500
061600 763-WRITE-ONE-ACCOUNT.                                           00061600
061700     MOVE TAB-ACCT-NO(ACCT-IDX)       TO WS-ACCT-NO.               00061700
061800     MOVE TAB-ACCT-TYPE(ACCT-IDX)     TO WS-ACCT-TYPE.            00061800
061900     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO WS-ACCT-OWNER-ID.        00061900
062000     MOVE TAB-ACCT-BALANCE(ACCT-IDX)  TO WS-ACCT-BALANCE.         00062000
062100     MOVE TAB-ACCT-INT-RATE(ACCT-IDX) TO WS-ACCT-INT-RATE.        00062100
062200     MOVE TAB-ACCT-OD-LIMIT(ACCT-IDX) TO WS-ACCT-OD-LIMIT.        00062200
062300     WRITE ACCT-OUT-REC-FD FROM WS-ACCT-REC.                      00062300
062400     SET ACCT-IDX UP BY 1.                                        00062400
062500****************************************************************** 00062500
062600*    764-REWRITE-USER-MASTER                                     * 00062600
062700****************************************************************** 00062700
062800 764-REWRITE-USER-MASTER.                                         00062800
062900     SET USER-IDX TO 1.                                           00062900
063000     PERFORM 765-WRITE-ONE-USER                                   00063000
063100         UNTIL USER-IDX > TAB-USER-COUNT.                         00063100
063200 765-WRITE-ONE-USER.                                              00063200
063300     MOVE TAB-USR-USERNAME(USER-IDX)    TO WS-USR-USERNAME.       00063300
063400     MOVE TAB-USR-PASSWORD(USER-IDX)    TO WS-USR-PASSWORD.       00063400
063500     MOVE TAB-USR-ROLE(USER-IDX)        TO WS-USR-ROLE.           00063500
063600     MOVE TAB-USR-LINKED-CUST(USER-IDX) TO WS-USR-LINKED-CUST.    00063600
063700     MOVE TAB-USR-PWD-CHG-REQ(USER-IDX) TO WS-USR-PWD-CHG-REQ.    00063700
063800     WRITE USER-OUT-REC-FD FROM WS-USR-REC.                       00063800
063900     SET USER-IDX UP BY 1.                                        00063900
064000****************************************************************** 00064000
064100*    790-CLOSE-FILES                                              * 00064100
064200****************************************************************** 00064200
064300 790-CLOSE-FILES.                                                 00064300
064400     CLOSE CUSTOMER-FILE CUSTOMER-FILE-OUT ACCOUNT-FILE           00064400
064500           ACCOUNT-FILE-OUT USER-FILE USER-FILE-OUT CMREQ-FILE    00064500
064600           AUDIT-FILE REPORT-FILE.                                00064600
064700****************************************************************** 00064700
064800*    800-INIT-REPORT                                              * 00064800
064900****************************************************************** 00064900
065000 800-INIT-REPORT.                                                 00065000
065100     MOVE REF-CURRENT-YEAR  TO RPT-YY.                            00065100
065200     MOVE REF-CURRENT-MONTH TO RPT-MM.                            00065200
065300     MOVE REF-CURRENT-DAY   TO RPT-DD.                            00065300
065400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00065400
065500****************************************************************** 00065500
065600*    850-REPORT-TOTALS                                            * 00065600
065700****************************************************************** 00065700
065800 850-REPORT-TOTALS.                                               00065800
065900     MOVE WS-REQUESTS-READ   TO RPT-READ.                         00065900
066000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE1 AFTER 2.           00066000
066100     MOVE WS-CREATED         TO RPT-CREATED.                      00066100
066200     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.           00066200
066300     MOVE WS-DELETED         TO RPT-DELETED.                      00066300
066400     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.           00066400
066500     MOVE WS-ACCTS-CASCADED  TO RPT-CASCADED.                     00066500
066600     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE4 AFTER 1.           00066600
066700     MOVE WS-REJECTED        TO RPT-REJECTED.                     00066700
066800     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE5 AFTER 1.           00066800
066900     MOVE WS-DELETE-WARNINGS TO RPT-WARNED.                       00066900
067000     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE6 AFTER 1.           00067000
