000100******************************************************************
000200*    PMRCOPY  --  PROFILE MAINTENANCE REQUEST RECORD LAYOUT      *
000300*    ----------------------------------------------------------  *
000400*    INPUT TO PROFMAINT.  ONE RECORD PER CREATE/REPLACE OR       *
000500*    SINGLE-FIELD UPDATE REQUEST, PROCESSED IN ARRIVAL ORDER.    *
000600*        COPY PMRCOPY REPLACING ==:TAG:== BY ==WS-PMR==.         *
000700*    HISTORY.                                                    *
000800*    26-03-05  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2602 *
000900******************************************************************
001000 01  :TAG:-REC.
001100     05  :TAG:-ACTION                PIC X(07).
001200         88  :TAG:-IS-CREATE         VALUE 'CREATE '.
001300         88  :TAG:-IS-UPDATE         VALUE 'UPDATE '.
001400     05  :TAG:-CUST-ID               PIC X(04).
001500     05  :TAG:-REPLACE-OK            PIC X(01).
001600         88  :TAG:-REPLACE-ALLOWED   VALUE 'Y'.
001700     05  :TAG:-FIELD-CODE            PIC X(07).
001800         88  :TAG:-FLD-IS-ADDRESS    VALUE 'ADDRESS'.
001900         88  :TAG:-FLD-IS-PHONE      VALUE 'PHONE  '.
002000         88  :TAG:-FLD-IS-EMAIL      VALUE 'EMAIL  '.
002100     05  :TAG:-ADDRESS               PIC X(40).
002200     05  :TAG:-PHONE                 PIC X(15).
002300     05  :TAG:-EMAIL                 PIC X(40).
002400     05  FILLER                      PIC X(06).
