000100******************************************************************
000200*    USERCOPY  --  CREDENTIAL RECORD LAYOUT                      *
000300*    ----------------------------------------------------------  *
000400*    ONE RECORD PER LOGIN CREDENTIAL.  ADMIN RECORDS CARRY       *
000500*    USR-LINKED-CUST OF SPACES.  PASSWORD IS CARRIED PLAIN TEXT, *
000600*    MATCHING THE SOURCE SYSTEM -- NOT OUR CHOICE, SEE REQ #B2601*
000700*    COVER MEMO.                                                 *
000800*        COPY USERCOPY REPLACING ==:TAG:== BY ==WS-USR==.        *
000900*    HISTORY.                                                    *
001000*    26-03-02  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2601 *
001100*    26-03-16  JFH  RESERVED 20 BYTES FOR A FUTURE LAST-LOGIN    *
001200*                   TIMESTAMP (REQ #B2614, NOT YET BUILT)        *
001300******************************************************************
001400 01  :TAG:-REC.
001500     05  :TAG:-USERNAME              PIC X(20).
001600     05  :TAG:-PASSWORD              PIC X(20).
001700     05  :TAG:-ROLE                  PIC X(08).
001800         88  :TAG:-ROLE-ADMIN        VALUE 'ADMIN   '.
001900         88  :TAG:-ROLE-CUSTOMER     VALUE 'CUSTOMER'.
002000     05  :TAG:-LINKED-CUST           PIC X(04).
002100     05  :TAG:-PWD-CHG-REQ           PIC X(01).
002200         88  :TAG:-MUST-CHANGE-PWD   VALUE 'Y'.
002300     05  FILLER                      PIC X(20).
002400*
002500 01  :TAG:-NAME-VIEW REDEFINES :TAG:-REC.
002600     05  :TAG:-UNAME-FIRST2          PIC X(02).
002700     05  FILLER                      PIC X(71).
