000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     INTAPPLY.                                        00000600
000700 AUTHOR.         DOUG STOUT.                                      00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   09/02/88.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                     * 00001300
001400*    INTAPPLY IS THE PERIODIC INTEREST RUN.  IT READS THE ACCOUNT * 00001400
001500*    MASTER SEQUENTIALLY, POSTS ONE INTEREST CREDIT TO EVERY      * 00001500
001600*    SAVINGS ACCOUNT (BALANCE TIMES RATE, ROUNDED TO THE PENNY)   * 00001600
001700*    AND REWRITES THE MASTER.  CHECKING ACCOUNTS PASS THROUGH     * 00001700
001800*    UNCHANGED -- THIS SHOP HAS NEVER PAID INTEREST ON CHECKING.  * 00001800
001900*    SIBLING OF TXNPOST -- SAME TABLE-FREE, READ/REWRITE SHAPE AS * 00001900
002000*    THE OLD CUSTOMER-FILE-UPDATE RUN THIS WAS CUT DOWN FROM.     * 00002000
002100****************************************************************** 00002100
002200*    CHANGE LOG.                                                 * 00002200
002300*    88-09-02  DWS  ORIGINAL PROGRAM -- CUT DOWN FROM THE         * 00002300
002400*                   CUSTOMER-FILE-UPDATE RUN, TRANSACTION LEG     * 00002400
002500*                   DROPPED, KEPT ONLY THE MASTER REWRITE PASS    * 00002500
002600*    90-05-21  DWS  ADDED PER-ACCOUNT DETAIL LINE TO THE REPORT,  * 00002600
002700*                   PREVIOUSLY TOTALS ONLY (REQ #0604)            * 00002700
002800*    98-10-11  RTM  Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS FOUND, * 00002800
002900*                   NONE REQUIRED                                * 00002900
003000*    02-02-19  RTM  SWITCHED COUNTERS TO COMP PER STD #REQ-772    * 00003000
003100*    26-03-08  JFH  REBUILT FOR RETAIL LEDGER CONVERSION, REQ     * 00003100
003200*                   #B2605 -- RATE IS NOW CARRIED ON THE ACCOUNT  * 00003200
003300*                   MASTER ITSELF RATHER THAN A RATE TABLE        * 00003300
003310*    26-03-19  JFH  AUDIT WAS LOGGING ONE RECORD PER ACCOUNT      * 00003310
003320*                   CREDITED -- AUDITING STD #REQ-840 CALLS FOR   * 00003320
003330*                   ONE SUMMARY RECORD PER RUN.  ADDED A RUN      * 00003330
003340*                   TOTAL-INTEREST ACCUMULATOR AND A REPORT LINE  * 00003340
003350*                   FOR IT, AND A "NO SAVINGS ACCOUNTS" MESSAGE   * 00003350
003360*                   FOR THE DAYS THE MASTER HAS NONE (REQ #B2614) * 00003360
003370*    26-03-20  JFH  100-PROCESS-ONE-ACCOUNT RESTYLED WITH A GO TO * 00003370
003380*                   SKIP AND PERFORM...THRU ON THE MAIN READ LOOP* 00003380
003390*                   TO MATCH THE REST OF THE SHOP; INTEREST MATH * 00003390
003395*                   UNCHANGED                                    * 00003395
003400****************************************************************** 00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-390.                                        00003700
003800 OBJECT-COMPUTER. IBM-390.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 INPUT-OUTPUT SECTION.                                            00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       00004300
004400         ORGANIZATION IS SEQUENTIAL                               00004400
004500         FILE STATUS  IS WS-ACCTFILE-STATUS.                      00004500
004600     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00004600
004700         ORGANIZATION IS SEQUENTIAL                               00004700
004800         FILE STATUS  IS WS-ACCTOUT-STATUS.                       00004800
004900     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                         00004900
005000         ORGANIZATION IS SEQUENTIAL                               00005000
005100         FILE STATUS  IS WS-AUDTFILE-STATUS.                      00005100
005200     SELECT REPORT-FILE ASSIGN TO INTRPT                         00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS  IS WS-REPORT-STATUS.                        00005400
005500****************************************************************** 00005500
005600 DATA DIVISION.                                                   00005600
005700 FILE SECTION.                                                    00005700
005800 FD  ACCOUNT-FILE                                                 00005800
005900     RECORDING MODE IS F.                                         00005900
006000 01  ACCT-REC-FD                 PIC X(40).                       00006000
006100 FD  ACCOUNT-FILE-OUT                                             00006100
006200     RECORDING MODE IS F.                                         00006200
006300 01  ACCT-OUT-REC-FD             PIC X(40).                       00006300
006400 FD  AUDIT-FILE                                                   00006400
006500     RECORDING MODE IS F.                                         00006500
006600 01  AUD-REC-FD                  PIC X(113).                      00006600
006700 FD  REPORT-FILE                                                  00006700
006800     RECORDING MODE IS F.                                         00006800
006900 01  REPORT-RECORD               PIC X(80).                       00006900
007000****************************************************************** 00007000
007100 WORKING-STORAGE SECTION.                                         00007100
007200 COPY REFCPY.                                                     00007200
007300*                                                                 00007300
007400 01  WS-FILE-STATUSES.                                            00007400
007500     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.          00007500
007600     05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.          00007600
007700     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.          00007700
007800     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00007800
007900     05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.             00007900
008000         88  ACCT-EOF            VALUE 'Y'.                       00008000
008050 01  WS-FILESTAT-REDEF REDEFINES WS-FILE-STATUSES.                00008050
008060     05  WS-FILESTAT-ALPHA PIC X(09).                             00008060
008100*                                                                 00008100
008200 01  WS-ACCT-REC.                                                 00008200
008300 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-ACCT==.                00008300
008400*                                                                00008400
008500 01  WS-AUD-REC.                                                  00008500
008600 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                 00008600
008700*                                                                00008700
008800 01  WS-INTEREST-WORK.                                            00008800
008900     05  WS-OLD-BALANCE          PIC S9(09)V99 VALUE +0.          00008900
009000     05  WS-NEW-BALANCE          PIC S9(09)V99 VALUE +0.          00009000
009100     05  WS-INTEREST-EARNED      PIC S9(09)V99 VALUE +0.          00009100
009200*                                                                 00009200
009300 01  WS-INTEREST-REDEF REDEFINES WS-INTEREST-WORK.                00009300
009400     05  WS-INTEREST-ALPHA       PIC X(33).                      00009400
009500*                                                                 00009500
009600 01  WS-RUN-COUNTERS.                                             00009600
009700     05  WS-ACCOUNTS-READ        PIC S9(07) COMP-3 VALUE +0.      00009700
009800     05  WS-SAVINGS-CREDITED     PIC S9(07) COMP-3 VALUE +0.      00009800
009900     05  WS-CHECKING-SKIPPED     PIC S9(07) COMP-3 VALUE +0.      00009900
009950     05  WS-TOTAL-INTEREST-PAID  PIC S9(09)V99 COMP-3 VALUE +0.   00009950
010000     05  FILLER                  PIC X(03) VALUE SPACES.         00010000
010100*                                                                00010100
010250 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00010250
010260     05  WS-RUN-COUNTERS-ALPHA   PIC X(21).                       00010260
010350 01  WS-AUDIT-WORK.                                               00010350
010360     05  WS-AUDIT-COUNT-DISP    PIC 9(07).                        00010360
010370     05  WS-AUDIT-INTEREST-DISP PIC S9(09)V99.                    00010370
010380     05  FILLER                 PIC X(05) VALUE SPACES.           00010380
010400*                                                                00010400
010500 01  RPT-HEADER1.                                                 00010500
010600     05  FILLER   PIC X(40) VALUE                                 00010600
010700              'INTEREST APPLICATION REPORT       DATE: '.         00010700
010800     05  RPT-MM   PIC 99.                                        00010800
010900     05  FILLER   PIC X(01) VALUE '/'.                            00010900
011000     05  RPT-DD   PIC 99.                                         00011000
011100     05  FILLER   PIC X(01) VALUE '/'.                            00011100
011200     05  RPT-YY   PIC 99.                                         00011200
011300     05  FILLER   PIC X(30) VALUE SPACES.                         00011300
011400*                                                                 00011400
011500 01  RPT-COLUMN-HDR.                                              00011500
011600     05  FILLER   PIC X(12) VALUE 'ACCOUNT NO.'.                  00011600
011700     05  FILLER   PIC X(18) VALUE 'OLD BALANCE'.                  00011700
011800     05  FILLER   PIC X(18) VALUE 'NEW BALANCE'.                  00011800
011900     05  FILLER   PIC X(18) VALUE 'INTEREST EARNED'.              00011900
012000     05  FILLER   PIC X(14) VALUE SPACES.                         00012000
012100*                                                                 00012100
012200 01  RPT-DETAIL-LINE.                                             00012200
012300     05  RPT-ACCT-NO       PIC X(06).                             00012300
012400     05  FILLER            PIC X(06) VALUE SPACES.                00012400
012500     05  RPT-OLD-BAL       PIC $$,$$$,$$9.99.                    00012500
012600     05  FILLER            PIC X(06) VALUE SPACES.                00012600
012700     05  RPT-NEW-BAL       PIC $$,$$$,$$9.99.                    00012700
012800     05  FILLER            PIC X(06) VALUE SPACES.                00012800
012900     05  RPT-INTEREST      PIC $$,$$$,$$9.99.                    00012900
013000     05  FILLER            PIC X(14) VALUE SPACES.                00013000
013100*                                                                 00013100
013200 01  RPT-TOTALS-LINE1.                                            00013200
013300     05  FILLER         PIC X(24) VALUE 'INTEREST APPLIED..... '. 00013300
013400     05  RPT-APPLIED    PIC ZZZ,ZZ9.                              00013400
013500     05  FILLER         PIC X(10) VALUE ' ACCOUNTS'.              00013500
013600     05  FILLER         PIC X(39) VALUE SPACES.                   00013600
013700 01  RPT-TOTALS-LINE2.                                            00013700
013800     05  FILLER         PIC X(24) VALUE 'ACCOUNTS READ......... '. 00013800
013900     05  RPT-READ       PIC ZZZ,ZZ9.                              00013900
014000     05  FILLER         PIC X(49) VALUE SPACES.                   00014000
014010 01  RPT-TOTALS-LINE3.                                            00014010
014020     05  FILLER         PIC X(24) VALUE 'TOTAL INTEREST PAID... '.00014020
014030     05  RPT-TOTAL-INTEREST PIC $$,$$$,$$9.99.                    00014030
014040     05  FILLER         PIC X(43) VALUE SPACES.                   00014040
014050 01  RPT-NO-SAVINGS-LINE.                                         00014050
014060     05  FILLER         PIC X(20) VALUE 'NO SAVINGS ACCOUNTS'.    00014060
014070     05  FILLER         PIC X(60) VALUE SPACES.                   00014070
014100****************************************************************** 00014100
014200 PROCEDURE DIVISION.                                              00014200
014300****************************************************************** 00014300
014400 000-MAIN.                                                        00014400
014500     ACCEPT REF-CURRENT-DATE FROM DATE.                           00014500
014600     PERFORM 700-OPEN-FILES.                                      00014600
014700     PERFORM 800-INIT-REPORT.                                     00014700
014800     PERFORM 710-READ-ACCOUNT-FILE.                               00014800
014900     PERFORM 100-PROCESS-ONE-ACCOUNT THRU 100-EXIT UNTIL ACCT-EOF.00014900
015000     PERFORM 850-REPORT-TOTALS.                                   00015000
015100     PERFORM 790-CLOSE-FILES.                                     00015100
015200     GOBACK.                                                      00015200
015300****************************************************************** 00015300
015400*    100-PROCESS-ONE-ACCOUNT -- SAVINGS EARNS BALANCE TIMES RATE * 00015400
015500*    ROUNDED TO THE PENNY, CHECKING ACCOUNTS PASS THROUGH UNTOUCH* 00015500
015600****************************************************************** 00015600
015700 100-PROCESS-ONE-ACCOUNT.                                         00015700
015800     ADD +1 TO WS-ACCOUNTS-READ.                                  00015800
015900     MOVE WS-ACCT-BALANCE TO WS-OLD-BALANCE.                      00015900
016000     IF NOT WS-ACCT-IS-SAVINGS                                    00016000
016050         ADD +1 TO WS-CHECKING-SKIPPED                            00016050
016080         GO TO 100-SKIP-WRITE                                     00016080
016090     END-IF.                                                      00016090
016100     PERFORM 200-APPLY-INTEREST.                                  00016100
016200     ADD +1 TO WS-SAVINGS-CREDITED.                               00016200
016300     MOVE WS-ACCT-BALANCE TO WS-NEW-BALANCE.                      00016300
016350     ADD WS-INTEREST-EARNED TO WS-TOTAL-INTEREST-PAID.            00016350
016400     PERFORM 600-WRITE-DETAIL-LINE.                               00016400
016500 100-SKIP-WRITE.                                                  00016500
016900     WRITE ACCT-OUT-REC-FD FROM WS-ACCT-REC.                      00016900
017000     PERFORM 710-READ-ACCOUNT-FILE.                               00017000
017020 100-EXIT.                                                        00017020
017050     EXIT.                                                        00017050
017100****************************************************************** 00017100
017200*    200-APPLY-INTEREST -- ROUNDED HALF-UP TO THE PENNY          * 00017200
017300****************************************************************** 00017300
017400 200-APPLY-INTEREST.                                              00017400
017500     COMPUTE WS-INTEREST-EARNED ROUNDED =                         00017500
017600         WS-ACCT-BALANCE * WS-ACCT-INT-RATE.                      00017600
017700     ADD WS-INTEREST-EARNED TO WS-ACCT-BALANCE.                   00017700
017800****************************************************************** 00017800
017900*    600-WRITE-DETAIL-LINE                                       * 00017900
018000****************************************************************** 00018000
018100 600-WRITE-DETAIL-LINE.                                           00018100
018200     MOVE WS-ACCT-NO        TO RPT-ACCT-NO.                       00018200
018300     MOVE WS-OLD-BALANCE    TO RPT-OLD-BAL.                       00018300
018400     MOVE WS-NEW-BALANCE    TO RPT-NEW-BAL.                       00018400
018500     MOVE WS-INTEREST-EARNED TO RPT-INTEREST.                     00018500
018600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00018600
018700****************************************************************** 00018700
018800*    610-WRITE-AUDIT-RECORD                                      * 00018800
018900****************************************************************** 00018900
019000 610-WRITE-AUDIT-RECORD.                                          00019000
019100     MOVE 'BATCH     '     TO WS-AUD-USERNAME.                    00019100
019200     MOVE 'ADMIN   '       TO WS-AUD-ROLE.                        00019200
019300     MOVE 'APPLY_INTEREST' TO WS-AUD-ACTION.                      00019300
019310     MOVE WS-SAVINGS-CREDITED    TO WS-AUDIT-COUNT-DISP.          00019310
019320     MOVE WS-TOTAL-INTEREST-PAID TO WS-AUDIT-INTEREST-DISP.       00019320
019400     STRING 'COUNT=' WS-AUDIT-COUNT-DISP ' TOTAL='                00019400
019410         WS-AUDIT-INTEREST-DISP                                   00019410
019500         DELIMITED BY SIZE INTO WS-AUD-DETAILS.                   00019500
019600     WRITE AUD-REC-FD FROM WS-AUD-REC.                            00019600
019700****************************************************************** 00019700
019800*    700-OPEN-FILES                                              * 00019800
019900****************************************************************** 00019900
020000 700-OPEN-FILES.                                                  00020000
020100     OPEN INPUT  ACCOUNT-FILE.                                    00020100
020200     OPEN OUTPUT ACCOUNT-FILE-OUT AUDIT-FILE REPORT-FILE.         00020200
020300     IF WS-ACCTFILE-STATUS NOT = '00'                             00020300
020400         DISPLAY 'INTAPPLY: ERROR OPENING ACCOUNT FILE, RC='      00020400
020500                 WS-ACCTFILE-STATUS                               00020500
020600         MOVE 16 TO RETURN-CODE                                   00020600
020700         MOVE 'Y' TO WS-ACCT-EOF-SW                               00020700
020800     END-IF.                                                      00020800
020900****************************************************************** 00020900
021000*    710-READ-ACCOUNT-FILE                                       * 00021000
021100****************************************************************** 00021100
021200 710-READ-ACCOUNT-FILE.                                           00021200
021300     READ ACCOUNT-FILE INTO WS-ACCT-REC                           00021300
021400         AT END MOVE 'Y' TO WS-ACCT-EOF-SW                        00021400
021500     END-READ.                                                    00021500
021600****************************************************************** 00021600
021700*    790-CLOSE-FILES                                              * 00021700
021800****************************************************************** 00021800
021900 790-CLOSE-FILES.                                                 00021900
022000     CLOSE ACCOUNT-FILE ACCOUNT-FILE-OUT AUDIT-FILE REPORT-FILE.  00022000
022100****************************************************************** 00022100
022200*    800-INIT-REPORT                                             * 00022200
022300****************************************************************** 00022300
022400 800-INIT-REPORT.                                                 00022400
022500     MOVE REF-CURRENT-YEAR  TO RPT-YY.                            00022500
022600     MOVE REF-CURRENT-MONTH TO RPT-MM.                            00022600
022700     MOVE REF-CURRENT-DAY   TO RPT-DD.                            00022700
022800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00022800
022900     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 2.             00022900
023000****************************************************************** 00023000
023100*    850-REPORT-TOTALS                                           * 00023100
023200****************************************************************** 00023200
023300 850-REPORT-TOTALS.                                               00023300
023310     IF WS-SAVINGS-CREDITED = 0                                   00023310
023320         WRITE REPORT-RECORD FROM RPT-NO-SAVINGS-LINE AFTER 2      00023320
023330     ELSE                                                         00023330
023340         MOVE WS-SAVINGS-CREDITED TO RPT-APPLIED                  00023340
023350         WRITE REPORT-RECORD FROM RPT-TOTALS-LINE1 AFTER 2         00023350
023360         MOVE WS-ACCOUNTS-READ TO RPT-READ                        00023360
023370         WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1         00023370
023380         MOVE WS-TOTAL-INTEREST-PAID TO RPT-TOTAL-INTEREST         00023380
023390         WRITE REPORT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1         00023390
023395     END-IF.                                                      00023395
023398     PERFORM 610-WRITE-AUDIT-RECORD.                               00023398
