000100******************************************************************
000200*    CUSTCOPY  --  CUSTOMER MASTER RECORD LAYOUT                 *
000300*    ----------------------------------------------------------  *
000400*    ONE RECORD PER CUSTOMER.  THE ONE-TO-ONE CONTACT PROFILE    *
000500*    IS CARRIED IN-LINE (CUST-PROFILE-FLAG TELLS WHETHER IT IS   *
000600*    POPULATED) -- THERE IS NO SEPARATE PROFILE FILE.            *
000700*    CALLING PROGRAM SUPPLIES THE RECORD-NAME PREFIX VIA         *
000800*    REPLACING, E.G.                                             *
000900*        COPY CUSTCOPY REPLACING ==:TAG:== BY ==WS-CUST==.       *
001000*    HISTORY.                                                    *
001100*    87-04-13  DWS  ORIGINAL LAYOUT, CUSTOMER MASTER FILE         *
001200*    91-08-22  DWS  ADDED CUST-PROFILE-FLAG FOR PROFILE TRACKING *
001300*    98-11-05  RTM  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD, *
001400*                   NONE REQUIRED                                *
001500*    04-06-30  RTM  WIDENED CUST-NAME TO X(30) PER REQ #4471     *
001600*    26-03-02  JFH  REBUILT FOR RETAIL LEDGER CONVERSION, REQ    *
001700*                   #B2601 -- RECORD NOW CARRIES PROFILE FIELDS  *
001800*                   INLINE INSTEAD OF A SEPARATE PROFILE FILE    *
001900******************************************************************
001900 01  :TAG:-REC.
002000     05  :TAG:-ID                    PIC X(04).
002100     05  :TAG:-NAME                  PIC X(30).
002200     05  :TAG:-PROFILE-FLAG          PIC X(01).
002300         88  :TAG:-HAS-PROFILE       VALUE 'Y'.
002400         88  :TAG:-NO-PROFILE        VALUE 'N'.
002500     05  :TAG:-PROF-ID               PIC X(04).
002600     05  :TAG:-PROF-ADDRESS          PIC X(40).
002700     05  :TAG:-PROF-PHONE            PIC X(15).
002800     05  :TAG:-PROF-EMAIL            PIC X(40).
002900*
003000 01  :TAG:-ID-NUMERIC-VIEW REDEFINES :TAG:-REC.
003100     05  :TAG:-ID-ALPHA              PIC X(01).
003200     05  :TAG:-ID-DIGITS             PIC 9(03).
003300     05  FILLER                      PIC X(130).
