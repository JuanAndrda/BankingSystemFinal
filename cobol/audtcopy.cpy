000100******************************************************************
000200*    AUDTCOPY  --  AUDIT LOG RECORD LAYOUT                       *
000300*    ----------------------------------------------------------  *
000400*    APPEND-ONLY.  EVERY PROGRAM IN THE SYSTEM THAT LOGS AN      *
000500*    ACTION WRITES ONE OF THESE.  DISPLAYED MOST-RECENT-FIRST BY *
000600*    AUDITRPT.  RECORD IS FULLY PACKED -- NO FILLER ROOM AT 113. *
000700*        COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.        *
000800*    HISTORY.                                                    *
000900*    26-03-02  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2601 *
001000******************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-USERNAME              PIC X(20).
001300     05  :TAG:-ROLE                  PIC X(08).
001400         88  :TAG:-ROLE-ADMIN        VALUE 'ADMIN   '.
001500         88  :TAG:-ROLE-CUSTOMER     VALUE 'CUSTOMER'.
001600     05  :TAG:-ACTION                PIC X(25).
001700     05  :TAG:-DETAILS               PIC X(60).
001800*
001900 01  :TAG:-ACTION-VIEW REDEFINES :TAG:-REC.
002000     05  FILLER                      PIC X(28).
002100     05  :TAG:-ACTION-CODE           PIC X(25).
002200     05  FILLER                      PIC X(60).
