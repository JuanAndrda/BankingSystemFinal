000100****************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION               * 00000200
000300* ALL RIGHTS RESERVED                                             * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     VALRULES.                                        00000600
000700 AUTHOR.         M. OKAFOR.                                       00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   02/11/89.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300* REMARKS.                                                        * 00001300
001400* VALRULES IS THE SHOP'S ONE-STOP FIELD-EDIT ROUTINE.  EVERY       * 00001400
001500* MAINTENANCE DRIVER (CUSTMAINT, ACCTMAINT, PROFMAINT, CREDMAINT)  * 00001500
001600* CALLS HERE WITH A RULE CODE AND THE FIELD TO BE CHECKED RATHER   * 00001600
001700* THAN CODING THE EDIT ITSELF, SO THE ID-FORMAT AND CONTACT-FIELD  * 00001700
001800* RULES LIVE IN EXACTLY ONE PLACE.  GREW OUT OF A SMALL PATIENT-  * 00001800
001900* INTAKE COST ROUTINE WE USED TO MAINTAIN FOR THE CLINIC SYSTEMS   * 00001900
002000* GROUP BEFORE THAT WORK MOVED OFF THIS BOX.                       * 00002000
002100****************************************************************** 00002100
002200* CHANGE LOG.                                                     * 00002200
002300* 89-02-11  MO   ORIGINAL PROGRAM -- COST-SCHEDULE LOOKUP FOR      * 00002300
002400*                CLINIC PATIENT INTAKE                            * 00002400
002500* 92-05-08  MO   ADDED RANGE-EDIT TABLE FOR OUT-OF-SCHEDULE CODES  * 00002500
002600* 98-10-26  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED       * 00002600
002700* 00-01-04  RTM  CLINIC WORK RETIRED; ROUTINE MOTH-BALLED          * 00002700
002800* 26-03-04  JFH  REBUILT AS THE LEDGER SYSTEM FIELD-EDIT ROUTINE,  * 00002800
002900*                REQ #B2602 -- RULE CODES NOW COVER CUSTOMER/     * 00002900
003000*                ACCOUNT/PROFILE ID FORMATS, NAME, PHONE, EMAIL,   * 00003000
003100*                AMOUNT, ACCOUNT TYPE AND OVERDRAFT LIMIT         * 00003100
003200****************************************************************** 00003200
003300 ENVIRONMENT DIVISION.                                             00003300
003400 CONFIGURATION SECTION.                                            00003400
003500 SOURCE-COMPUTER. IBM-390.                                         00003500
003600 OBJECT-COMPUTER. IBM-390.                                         00003600
003700 SPECIAL-NAMES.                                                    00003700
003800     C01 IS TOP-OF-FORM.                                           00003800
003900****************************************************************** 00003900
004000 DATA DIVISION.                                                    00004000
004100 WORKING-STORAGE SECTION.                                          00004100
004200 01  WS-EDIT-COUNTERS.                                             00004200
004300     05  WS-DIGIT-COUNT      PIC S9(04) COMP VALUE +0.             00004300
004400     05  WS-SCAN-IDX         PIC S9(04) COMP VALUE +0.             00004400
004500     05  WS-AT-POS           PIC S9(04) COMP VALUE +0.             00004500
004600     05  FILLER              PIC X(04) VALUE SPACES.               00004600
004700 01  WS-COUNTERS-REDEF REDEFINES WS-EDIT-COUNTERS.                 00004700
004800     05  WS-COUNTERS-ALPHA   PIC X(16).                            00004800
004900 01  WS-EMAIL-PARTS.                                                00004900
005000     05  WS-EMAIL-LOCAL      PIC X(40).                            00005000
005100     05  WS-EMAIL-DOMAIN     PIC X(40).                            00005100
005150 01  WS-EMAIL-REDEF REDEFINES WS-EMAIL-PARTS.                      00005150
005160     05  WS-EMAIL-ALPHA      PIC X(80).                            00005160
005200 01  WS-DOMAIN-DOT-POS       PIC S9(04) COMP VALUE +0.             00005200
005210 01  WS-SPACE-CHECK.                                                00005210
005220     05  WS-CHECK-FIELD      PIC X(40).                            00005220
005230     05  WS-SAW-SPACE-SW     PIC X(01) VALUE 'N'.                  00005230
005240         88  SAW-SPACE       VALUE 'Y'.                           00005240
005250     05  FILLER              PIC X(03) VALUE SPACES.               00005250
005260 01  WS-SPCCHK-REDEF REDEFINES WS-SPACE-CHECK.                    00005260
005270     05  WS-SPCCHK-ALPHA    PIC X(44).                            00005270
005500 01  WS-ONE-CHAR-GROUP.                                             00005500
005600     05  WS-ONE-CHAR         PIC X(01).                            00005600
005700     05  FILLER              PIC X(03) VALUE SPACES.               00005700
005800 01  WS-EDIT-RESULT-SW       PIC X(01) VALUE 'N'.                  00005800
005900     88  WS-EDIT-PASSED      VALUE 'Y'.                            00005900
006000*                                                                  00006000
006100 LINKAGE SECTION.                                                  00006100
006200 01  LS-RULE-CODE            PIC X(08).                            00006200
006300 01  LS-VALUE-IN             PIC X(40).                            00006300
006400 01  LS-AMOUNT-VALUE         PIC S9(09)V99.                        00006400
006500 01  LS-VALID-SW             PIC X(01).                            00006500
006600     88  LS-VALID            VALUE 'Y'.                            00006600
006700****************************************************************** 00006700
006800 PROCEDURE DIVISION USING LS-RULE-CODE, LS-VALUE-IN,               00006800
006900         LS-AMOUNT-VALUE, LS-VALID-SW.                             00006900
007000****************************************************************** 00007000
007100 000-MAIN.                                                         00007100
007200     MOVE 'N' TO LS-VALID-SW.                                      00007200
007300     EVALUATE LS-RULE-CODE                                         00007300
007400         WHEN 'CUSTID  ' PERFORM 100-EDIT-CUSTID                   00007400
007500         WHEN 'ACCTNO  ' PERFORM 110-EDIT-ACCTNO                   00007500
007600         WHEN 'PROFID  ' PERFORM 120-EDIT-PROFID                   00007600
007700         WHEN 'TXNID   ' PERFORM 130-EDIT-TXNID                    00007700
007800         WHEN 'NAME    ' PERFORM 140-EDIT-NAME                     00007800
007900         WHEN 'PHONE   ' PERFORM 150-EDIT-PHONE                    00007900
008000         WHEN 'EMAIL   ' PERFORM 160-EDIT-EMAIL THRU 160-EXIT       00008000
008100         WHEN 'AMOUNT  ' PERFORM 170-EDIT-AMOUNT                   00008100
008200         WHEN 'ACCTTYPE' PERFORM 180-EDIT-ACCTTYPE                 00008200
008300         WHEN 'ODLIMIT ' PERFORM 190-EDIT-ODLIMIT                  00008300
008400         WHEN OTHER      CONTINUE                                  00008400
008500     END-EVALUATE.                                                 00008500
008600     GOBACK.                                                       00008600
008700****************************************************************** 00008700
008800* 100-EDIT-CUSTID -- "C" + EXACTLY 3 DIGITS, NOTHING ELSE          * 00008800
008900****************************************************************** 00008900
009000 100-EDIT-CUSTID.                                                  00009000
009100     IF LS-VALUE-IN(1:1) = 'C'                                     00009100
009200        AND LS-VALUE-IN(2:3) IS NUMERIC                            00009200
009300        AND LS-VALUE-IN(5:36) = SPACES                             00009300
009400         MOVE 'Y' TO LS-VALID-SW                                   00009400
009500     END-IF.                                                       00009500
009600****************************************************************** 00009600
009700* 110-EDIT-ACCTNO -- "ACC" + EXACTLY 3 DIGITS                      * 00009700
009800****************************************************************** 00009800
009900 110-EDIT-ACCTNO.                                                  00009900
010000     IF LS-VALUE-IN(1:3) = 'ACC'                                   00010000
010100        AND LS-VALUE-IN(4:3) IS NUMERIC                            00010100
010200        AND LS-VALUE-IN(7:34) = SPACES                             00010200
010300         MOVE 'Y' TO LS-VALID-SW                                   00010300
010400     END-IF.                                                       00010400
010500****************************************************************** 00010500
010600* 120-EDIT-PROFID -- "P" + EXACTLY 3 DIGITS                        * 00010600
010700****************************************************************** 00010700
010800 120-EDIT-PROFID.                                                  00010800
010900     IF LS-VALUE-IN(1:1) = 'P'                                     00010900
011000        AND LS-VALUE-IN(2:3) IS NUMERIC                            00011000
011100        AND LS-VALUE-IN(5:36) = SPACES                             00011100
011200         MOVE 'Y' TO LS-VALID-SW                                   00011200
011300     END-IF.                                                       00011300
011400****************************************************************** 00011400
011500* 130-EDIT-TXNID -- "TX" + EXACTLY 3 DIGITS                        * 00011500
011600****************************************************************** 00011600
011700 130-EDIT-TXNID.                                                   00011700
011800     IF LS-VALUE-IN(1:2) = 'TX'                                    00011800
011900        AND LS-VALUE-IN(3:3) IS NUMERIC                            00011900
012000        AND LS-VALUE-IN(6:35) = SPACES                             00012000
012100         MOVE 'Y' TO LS-VALID-SW                                   00012100
012200     END-IF.                                                       00012200
012300****************************************************************** 00012300
012400* 140-EDIT-NAME -- NON-BLANK                                       * 00012400
012500****************************************************************** 00012500
012600 140-EDIT-NAME.                                                    00012600
012700     IF LS-VALUE-IN NOT = SPACES                                   00012700
012800         MOVE 'Y' TO LS-VALID-SW                                   00012800
012900     END-IF.                                                       00012900
013000****************************************************************** 00013000
013100* 150-EDIT-PHONE -- AT LEAST 10 DIGIT CHARACTERS ANYWHERE IN THE   * 00013100
013200* FIELD; DASHES, SPACES AND PLUS SIGNS ARE PERMITTED BUT DO NOT    * 00013200
013300* COUNT TOWARD THE TEN                                             * 00013300
013400****************************************************************** 00013400
013500 150-EDIT-PHONE.                                                   00013500
013600     MOVE +0 TO WS-DIGIT-COUNT.                                    00013600
013700     PERFORM 155-COUNT-ONE-PHONE-CHAR                              00013700
013800         VARYING WS-SCAN-IDX FROM 1 BY 1                           00013800
013900         UNTIL WS-SCAN-IDX > 40.                                   00013900
014000     IF WS-DIGIT-COUNT >= 10                                       00014000
014100         MOVE 'Y' TO LS-VALID-SW                                   00014100
014200     END-IF.                                                       00014200
014300 155-COUNT-ONE-PHONE-CHAR.                                         00014300
014400     MOVE LS-VALUE-IN(WS-SCAN-IDX:1) TO WS-ONE-CHAR.                00014400
014500     IF WS-ONE-CHAR IS NUMERIC                                      00014500
014600         ADD +1 TO WS-DIGIT-COUNT                                  00014600
014700     END-IF.                                                       00014700
014800****************************************************************** 00014800
014900* 160-EDIT-EMAIL -- NON-BLANK LOCAL PART, EXACTLY ONE "@", A       * 00014900
015000* DOMAIN CONTAINING A "." WITH A 2+ CHARACTER PART AFTER IT, AND   * 00015000
015100* NO EMBEDDED SPACES ANYWHERE IN THE ADDRESS                       * 00015100
015200****************************************************************** 00015200
015300 160-EDIT-EMAIL.                                                   00015300
015400     MOVE SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.                00015400
015500     MOVE +0 TO WS-AT-POS.                                         00015500
015600     PERFORM 165-FIND-AT-SIGN                                      00015600
015700         VARYING WS-SCAN-IDX FROM 1 BY 1                           00015700
015800         UNTIL WS-SCAN-IDX > 40 OR WS-AT-POS NOT = 0.               00015800
015900     IF WS-AT-POS = 0 OR WS-AT-POS = 1                             00015900
016000         GO TO 160-EXIT                                            00016000
016100     END-IF.                                                       00016100
016200     UNSTRING LS-VALUE-IN DELIMITED BY '@'                         00016200
016300         INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.                      00016300
016400     IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES        00016400
016500         GO TO 160-EXIT                                            00016500
016600     END-IF.                                                       00016600
016610     MOVE WS-EMAIL-LOCAL TO WS-CHECK-FIELD.                        00016610
016620     PERFORM 166-CHECK-NO-SPACES.                                  00016620
016630     IF NOT WS-EDIT-PASSED                                         00016630
016640         GO TO 160-EXIT                                            00016640
016650     END-IF.                                                       00016650
016660     MOVE WS-EMAIL-DOMAIN TO WS-CHECK-FIELD.                       00016660
016670     PERFORM 166-CHECK-NO-SPACES.                                  00016670
017000     IF NOT WS-EDIT-PASSED                                         00017000
017100         GO TO 160-EXIT                                            00017100
017200     END-IF.                                                       00017200
017300     MOVE +0 TO WS-DOMAIN-DOT-POS.                                 00017300
017400     PERFORM 167-FIND-LAST-DOT                                     00017400
017500         VARYING WS-SCAN-IDX FROM 1 BY 1                           00017500
017600         UNTIL WS-SCAN-IDX > 40.                                   00017600
017700     IF WS-DOMAIN-DOT-POS > 0                                       00017700
017800        AND WS-DOMAIN-DOT-POS <= 38                                 00017800
017850        AND WS-EMAIL-DOMAIN(WS-DOMAIN-DOT-POS + 1:2) NOT = SPACES   00017850
017900         MOVE 'Y' TO LS-VALID-SW                                   00017900
018000     END-IF.                                                       00018000
018100 160-EXIT.                                                         00018100
018200     EXIT.                                                         00018200
018300 165-FIND-AT-SIGN.                                                 00018300
018400     IF LS-VALUE-IN(WS-SCAN-IDX:1) = '@'                           00018400
018500         SET WS-AT-POS TO WS-SCAN-IDX                              00018500
018600     END-IF.                                                       00018600
018700 166-CHECK-NO-SPACES.                                              00018700
018710     MOVE 'Y' TO WS-EDIT-RESULT-SW.                                00018710
018720     MOVE 'N' TO WS-SAW-SPACE-SW.                                  00018720
018730     PERFORM 1661-SCAN-CHECK-FIELD                                 00018730
018740         VARYING WS-SCAN-IDX FROM 1 BY 1                           00018740
018750         UNTIL WS-SCAN-IDX > 40.                                   00018750
018800 1661-SCAN-CHECK-FIELD.                                            00018800
018900     IF WS-CHECK-FIELD(WS-SCAN-IDX:1) = SPACE                      00018900
019000         MOVE 'Y' TO WS-SAW-SPACE-SW                               00019000
019100     ELSE                                                         00019100
019150         IF SAW-SPACE                                              00019150
019200             MOVE 'N' TO WS-EDIT-RESULT-SW                         00019200
019250         END-IF                                                    00019250
019300     END-IF.                                                       00019300
019400 167-FIND-LAST-DOT.                                                00019400
019500     IF WS-EMAIL-DOMAIN(WS-SCAN-IDX:1) = '.'                      00019500
019700         SET WS-DOMAIN-DOT-POS TO WS-SCAN-IDX                     00019700
019800     END-IF.                                                       00019800
019900****************************************************************** 00019900
020000* 170-EDIT-AMOUNT -- NUMERIC AND STRICTLY GREATER THAN ZERO        * 00020000
020100****************************************************************** 00020100
020200 170-EDIT-AMOUNT.                                                  00020200
020300     IF LS-AMOUNT-VALUE > 0                                        00020300
020400         MOVE 'Y' TO LS-VALID-SW                                   00020400
020500     END-IF.                                                       00020500
020600****************************************************************** 00020600
020700* 180-EDIT-ACCTTYPE -- SAVINGS OR CHECKING ONLY, CASE-INSENSITIVE  * 00020700
020800****************************************************************** 00020800
020900 180-EDIT-ACCTTYPE.                                                 00020900
021000     MOVE LS-VALUE-IN TO WS-EMAIL-ALPHA.                           00021000
021100     INSPECT WS-EMAIL-ALPHA                                        00021100
021200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   00021200
021300         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  00021300
021400     IF WS-EMAIL-ALPHA(1:8)  = 'SAVINGS '                          00021400
021500        OR WS-EMAIL-ALPHA(1:8) = 'CHECKING'                        00021500
021600         MOVE 'Y' TO LS-VALID-SW                                   00021600
021700     END-IF.                                                       00021700
021800****************************************************************** 00021800
021900* 190-EDIT-ODLIMIT -- NUMERIC AND NOT NEGATIVE                     * 00021900
022000****************************************************************** 00022000
022100 190-EDIT-ODLIMIT.                                                 00022100
022200     IF LS-AMOUNT-VALUE NOT < 0                                    00022200
022300         MOVE 'Y' TO LS-VALID-SW                                   00022300
022400     END-IF.                                                       00022400
