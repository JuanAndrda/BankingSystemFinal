000100******************************************************************
000200*    CMRCOPY  --  CUSTOMER MAINTENANCE REQUEST RECORD LAYOUT     *
000300*    ----------------------------------------------------------  *
000400*    INPUT TO CUSTMAINT.  ONE RECORD PER CREATE OR DELETE        *
000500*    REQUEST, PROCESSED IN ARRIVAL ORDER.                        *
000600*        COPY CMRCOPY REPLACING ==:TAG:== BY ==WS-CMR==.         *
000700*    HISTORY.                                                    *
000800*    26-03-04  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2602 *
000900******************************************************************
001000 01  :TAG:-REC.
001100     05  :TAG:-ACTION                PIC X(06).
001200         88  :TAG:-IS-CREATE         VALUE 'CREATE'.
001300         88  :TAG:-IS-DELETE         VALUE 'DELETE'.
001400     05  :TAG:-CUST-ID               PIC X(04).
001500     05  :TAG:-CUST-NAME             PIC X(30).
001600     05  FILLER                      PIC X(10).
