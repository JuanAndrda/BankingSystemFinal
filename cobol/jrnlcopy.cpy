000100******************************************************************
000200*    JRNLCOPY  --  POSTED TRANSACTION / JOURNAL RECORD LAYOUT    *
000300*    ----------------------------------------------------------  *
000400*    OUTPUT OF TXNPOST.  APPENDED IN POSTING ORDER -- ONE RECORD *
000500*    PER ATTEMPTED POSTING, SUCCESSFUL, FAILED OR DENIED.        *
000600*    RECORD IS FULLY PACKED -- NO FILLER ROOM AT 45 BYTES.       *
000700*        COPY JRNLCOPY REPLACING ==:TAG:== BY ==WS-TXN==.        *
000800*    HISTORY.                                                    *
000900*    26-03-02  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2601 *
001000******************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-ID                    PIC X(05).
001300     05  :TAG:-TYPE                  PIC X(08).
001400     05  :TAG:-FROM-ACCT             PIC X(06).
001500     05  :TAG:-TO-ACCT               PIC X(06).
001600     05  :TAG:-AMOUNT                PIC 9(09)V99.
001700     05  :TAG:-STATUS                PIC X(09).
001800         88  :TAG:-IS-COMPLETED      VALUE 'COMPLETED'.
001900         88  :TAG:-IS-FAILED         VALUE 'FAILED   '.
002000         88  :TAG:-IS-DENIED         VALUE 'DENIED   '.
002100*
002200 01  :TAG:-ID-NUMERIC-VIEW REDEFINES :TAG:-REC.
002300     05  FILLER                      PIC X(02).
002400     05  :TAG:-ID-DIGITS             PIC 9(03).
002500     05  FILLER                      PIC X(40).
