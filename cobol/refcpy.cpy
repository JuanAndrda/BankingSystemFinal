000100******************************************************************
000200*    REFCPY  --  COMMON REFERENCE WORK FIELDS                    *
000300*    ----------------------------------------------------------  *
000400*    COPY'D INTO EVERY BATCH PROGRAM IN THE LEDGER SYSTEM SO     *
000500*    THE RUN-DATE/TIME STAMP AND THE COMMON RETURN-CODE SWITCHES *
000600*    ARE NAMED THE SAME WAY EVERYWHERE.                          *
000700*    HISTORY.                                                    *
000800*    26-03-02  JFH  NEW FOR RETAIL LEDGER CONVERSION, REQ #B2601 *
000900******************************************************************
001000 01  REF-SYSTEM-DATE-AND-TIME.
001100     05  REF-CURRENT-DATE.
001200         10  REF-CURRENT-YEAR        PIC 9(02).
001300         10  REF-CURRENT-MONTH       PIC 9(02).
001400         10  REF-CURRENT-DAY         PIC 9(02).
001500     05  REF-CURRENT-TIME.
001600         10  REF-CURRENT-HOUR        PIC 9(02).
001700         10  REF-CURRENT-MINUTE      PIC 9(02).
001800         10  REF-CURRENT-SECOND      PIC 9(02).
001900         10  REF-CURRENT-HNDSEC      PIC 9(02).
002000*
002100 01  REF-DATE-SLASH-VIEW REDEFINES REF-SYSTEM-DATE-AND-TIME.
002200     05  FILLER                      PIC X(04).
002300     05  REF-DATE-AS-NUM             PIC 9(06).
002400     05  FILLER                      PIC X(02).
002500*
002600 01  REF-COMMON-SWITCHES.
002700     05  REF-RETURN-CODE             PIC S9(04) COMP VALUE +0.
002800     05  REF-OK-SW                   PIC X(01) VALUE 'N'.
002900         88  REF-OK                  VALUE 'Y'.
003000     05  REF-EOF-SW                  PIC X(01) VALUE 'N'.
003100         88  REF-EOF                 VALUE 'Y'.
003200     05  REF-MSG                     PIC X(60) VALUE SPACES.
