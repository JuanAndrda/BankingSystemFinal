000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     AUDITRPT.                                        00000600
000700 AUTHOR.         C. FENWICK.                                      00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                  00000800
000900 DATE-WRITTEN.   09/21/91.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                     * 00001300
001400*    AUDITRPT PRINTS THE AUDIT TRAIL, MOST RECENT ENTRY FIRST,    * 00001400
001500*    SO AN OPERATIONS REVIEWER CAN SEE WHAT JUST HAPPENED WITHOUT * 00001500
001600*    PAGING THROUGH THE WHOLE LOG.  THE LOG ITSELF IS LOADED      * 00001600
001700*    INTO A TABLE ONCE AND WALKED BACKWARD -- THE OLD ROW-KTR     * 00001700
001800*    SUBSCRIPT HABIT FROM THE DB2 CLASS PROJECT THIS WAS BUILT    * 00001800
001900*    FROM SURVIVED THE CONVERSION, THE CURSOR DID NOT.            * 00001900
002000****************************************************************** 00002000
002100*    CHANGE LOG.                                                  * 00002100
002200*    91-09-21  CF   ORIGINAL PROGRAM -- DB2 CLASS PROJECT, CURSOR  * 00002200
002300*                   JOIN GROUPED BY DEPT, AVG/MIN/MAX BY DEPT      * 00002300
002400*    94-05-11  CF   ADOPTED AS THE STANDARD HOUSEKEEPING-LOG       * 00002400
002500*                   PRINT FOR THE OVERNIGHT SUITE (REQ #2401)      * 00002500
002600*    98-11-30  RTM  Y2K REVIEW -- NO DATE FIELDS, NONE REQUIRED    * 00002600
002700*    02-08-14  RTM  LOG NOW PRINTED NEWEST-FIRST PER OPERATIONS    * 00002700
002800*                   REQUEST -- ANALYSTS WERE READING IT BACKWARDS  * 00002800
002900*                   ANYWAY (REQ #2588)                            * 00002900
003000*    26-03-17  JFH  REBUILT AS THE AUDIT TRAIL REPORT FOR THE      * 00003000
003100*                   LEDGER CONVERSION, REQ #B2609 -- SOURCE IS NOW* 00003100
003200*                   AUDTCOPY, ONE LINE PER LOGGED ACTION          * 00003200
003210*    26-03-20  JFH  200-PRINT-AUDIT-LOG AND 720-LOAD-AUDIT-TABLE   * 00003210
003220*                   RESTYLED WITH GO TO/PERFORM...THRU RANGES TO   * 00003220
003230*                   MATCH THE REST OF THE SHOP; REPORT CONTENT     * 00003230
003240*                   UNCHANGED                                      * 00003240
003300****************************************************************** 00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER. IBM-390.                                        00003600
003700 OBJECT-COMPUTER. IBM-390.                                        00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM.                                          00003900
004000 INPUT-OUTPUT SECTION.                                            00004000
004100 FILE-CONTROL.                                                    00004100
004200     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                        00004200
004300         ORGANIZATION IS SEQUENTIAL                               00004300
004400         FILE STATUS  IS WS-AUDTFILE-STATUS.                      00004400
004500     SELECT REPORT-FILE ASSIGN TO AUDRPT                        00004500
004600         ORGANIZATION IS SEQUENTIAL                               00004600
004700         FILE STATUS  IS WS-REPORT-STATUS.                        00004700
004800****************************************************************** 00004800
004900 DATA DIVISION.                                                   00004900
005000 FILE SECTION.                                                    00005000
005100 FD  AUDIT-FILE                                                   00005100
005200     RECORDING MODE IS F.                                         00005200
005300 01  AUD-REC-FD                  PIC X(113).                      00005300
005400 FD  REPORT-FILE                                                  00005400
005500     RECORDING MODE IS F.                                         00005500
005600 01  REPORT-RECORD               PIC X(100).                      00005600
005700****************************************************************** 00005700
005800 WORKING-STORAGE SECTION.                                         00005800
005900 COPY REFCPY.                                                     00005900
006000*                                                                 00006000
006100 01  WS-FILE-STATUSES.                                            00006100
006200     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.          00006200
006300     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.          00006300
006400*                                                                 00006400
006500 01  WS-AUD-REC.                                                  00006500
006600 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                 00006600
006700*                                                                 00006700
006800***************************************************************** 00006800
006900*    AUDIT LOG TABLE -- LOADED ONCE IN APPEND ORDER, PRINTED IN   * 00006900
007000*    THE OPPOSITE ORDER (ROW-KTR COUNTS DOWN, NOT UP)             * 00007000
007100***************************************************************** 00007100
007200 01  TAB-AUDIT-COUNT             PIC S9(04) COMP VALUE +0.        00007200
007300 01  TAB-AUDIT-LOG.                                               00007300
007400     05  TAB-AUDIT-ENTRY OCCURS 0 TO 2000 TIMES                  00007400
007500             DEPENDING ON TAB-AUDIT-COUNT                         00007500
007600             INDEXED BY AUD-IDX.                                  00007600
007700         10  TAB-AUD-USERNAME    PIC X(20).                       00007700
007800         10  TAB-AUD-ROLE        PIC X(08).                       00007800
007900         10  TAB-AUD-ACTION      PIC X(25).                       00007900
008000         10  TAB-AUD-DETAILS     PIC X(60).                       00008000
008100*                                                                 00008100
008200 01  WS-RPT-DETAIL-WORK.                                          00008200
008300     05  WS-RPT-USERNAME         PIC X(20) VALUE SPACES.          00008300
008400     05  WS-RPT-ROLE             PIC X(10) VALUE SPACES.          00008400
008500     05  WS-RPT-ACTION           PIC X(25) VALUE SPACES.          00008500
008600     05  WS-RPT-DETAILS          PIC X(40) VALUE SPACES.          00008600
008700*                                                                 00008700
008800 01  WS-RPT-DETAIL-REDEF REDEFINES WS-RPT-DETAIL-WORK.            00008800
008900     05  WS-RPT-DETAIL-ALPHA     PIC X(95).                      00008900
009000*                                                                 00009000
009100 01  WS-AUD-IDX-WORK.                                             00009100
009200     05  WS-AUD-IDX-DISPLAY      PIC S9(04) COMP VALUE +0.        00009200
009300     05  FILLER                  PIC X(04) VALUE SPACES.          00009300
009400*                                                                 00009400
009500 01  WS-AUD-IDX-REDEF REDEFINES WS-AUD-IDX-WORK.                  00009500
009600     05  WS-AUD-IDX-ALPHA        PIC X(06).                      00009600
009700*                                                                 00009700
009800 01  WS-RUN-COUNTERS.                                             00009800
009900     05  WS-TOTAL-LOGGED         PIC S9(07) COMP-3 VALUE +0.      00009900
010000     05  FILLER                  PIC X(03) VALUE SPACES.          00010000
010100*                                                                 00010100
010200 01  WS-RUN-COUNTERS-REDEF REDEFINES WS-RUN-COUNTERS.             00010200
010300     05  WS-RUN-COUNTERS-ALPHA   PIC X(07).                      00010300
010400*                                                                 00010400
010500 01  RPT-HEADER1.                                                 00010500
010600     05  FILLER   PIC X(40) VALUE                                 00010600
010700              'AUDIT TRAIL REPORT                DATE: '.        00010700
010800     05  RPT-MM   PIC 99.                                         00010800
010900     05  FILLER   PIC X(01) VALUE '/'.                            00010900
011000     05  RPT-DD   PIC 99.                                         00011000
011100     05  FILLER   PIC X(01) VALUE '/'.                            00011100
011200     05  RPT-YY   PIC 99.                                         00011200
011300     05  FILLER   PIC X(49) VALUE SPACES.                         00011300
011400*                                                                 00011400
011500 01  RPT-HEADER2.                                                 00011500
011600     05  FILLER   PIC X(20) VALUE 'USERNAME            '.        00011600
011700     05  FILLER   PIC X(10) VALUE 'ROLE      '.                  00011700
011800     05  FILLER   PIC X(25) VALUE 'ACTION                   '.   00011800
011900     05  FILLER   PIC X(45) VALUE 'DETAILS'.                     00011900
012000*                                                                 00012000
012100 01  RPT-RULE-LINE.                                               00012100
012200     05  FILLER   PIC X(100) VALUE ALL '-'.                      00012200
012300*                                                                 00012300
012400 01  RPT-DETAIL-LINE.                                             00012400
012500     05  RPT-USERNAME  PIC X(20).                                 00012500
012600     05  FILLER        PIC X(01) VALUE SPACE.                    00012600
012700     05  RPT-ROLE      PIC X(09).                                00012700
012800     05  FILLER        PIC X(01) VALUE SPACE.                    00012800
012900     05  RPT-ACTION    PIC X(25).                                00012900
013000     05  FILLER        PIC X(01) VALUE SPACE.                    00013000
013100     05  RPT-DETAILS   PIC X(42).                                00013100
013200*                                                                 00013200
013300 01  RPT-TOTAL-LINE.                                              00013300
013400     05  FILLER   PIC X(25) VALUE 'TOTAL OPERATIONS LOGGED: '.   00013400
013500     05  RPT-TOTAL-COUNT  PIC ZZZ,ZZ9.                           00013500
013600     05  FILLER   PIC X(68) VALUE SPACES.                        00013600
013700****************************************************************** 00013700
013800 PROCEDURE DIVISION.                                              00013800
013900****************************************************************** 00013900
014000 000-MAIN.                                                        00014000
014100     ACCEPT REF-CURRENT-DATE FROM DATE.                          00014100
014200     PERFORM 700-OPEN-FILES.                                      00014200
014300     PERFORM 720-LOAD-AUDIT-TABLE.                                00014300
014400     PERFORM 800-INIT-REPORT.                                     00014400
014500     PERFORM 200-PRINT-AUDIT-LOG.                                 00014500
014600     PERFORM 850-REPORT-TOTALS.                                   00014600
014700     PERFORM 790-CLOSE-FILES.                                     00014700
014800     GOBACK.                                                      00014800
014900****************************************************************** 00014900
015000*    200-PRINT-AUDIT-LOG -- WALKS THE TABLE BACKWARD SO           * 00015000
015100*    THE MOST RECENTLY LOGGED ACTION PRINTS FIRST                 * 00015100
015200****************************************************************** 00015200
015300 200-PRINT-AUDIT-LOG.                                             00015300
015320     IF TAB-AUDIT-COUNT = 0                                       00015320
015340         GO TO 200-EXIT                                           00015340
015360     END-IF.                                                      00015360
015400     SET AUD-IDX TO TAB-AUDIT-COUNT.                              00015400
015500     PERFORM 210-PRINT-ONE-AUDIT-LINE THRU 210-EXIT               00015500
015600         UNTIL AUD-IDX < 1.                                       00015600
015650 200-EXIT.                                                        00015650
015680     EXIT.                                                        00015680
015700 210-PRINT-ONE-AUDIT-LINE.                                        00015700
015800     MOVE TAB-AUD-USERNAME(AUD-IDX) TO RPT-USERNAME.              00015800
015900     MOVE TAB-AUD-ROLE(AUD-IDX)     TO RPT-ROLE.                  00015900
016000     MOVE TAB-AUD-ACTION(AUD-IDX)   TO RPT-ACTION.                00016000
016100     MOVE TAB-AUD-DETAILS(AUD-IDX)(1:42) TO RPT-DETAILS.          00016100
016200     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.            00016200
016300     SET AUD-IDX DOWN BY 1.                                       00016300
016350 210-EXIT.                                                        00016350
016380     EXIT.                                                        00016380
016400****************************************************************** 00016400
016500*    700-OPEN-FILES                                               * 00016500
016600****************************************************************** 00016600
016700 700-OPEN-FILES.                                                 00016700
016800     OPEN INPUT  AUDIT-FILE.                                     00016800
016900     OPEN OUTPUT REPORT-FILE.                                    00016900
017000     IF WS-AUDTFILE-STATUS NOT = '00'                             00017000
017100         DISPLAY 'AUDITRPT: ERROR OPENING AUDIT FILE, RC='       00017100
017200                 WS-AUDTFILE-STATUS                               00017200
017300         MOVE 16 TO RETURN-CODE                                  00017300
017400     END-IF.                                                     00017400
017500****************************************************************** 00017500
017600*    720-LOAD-AUDIT-TABLE                                        * 00017600
017700****************************************************************** 00017700
017800 720-LOAD-AUDIT-TABLE.                                            00017800
017900     MOVE +0 TO TAB-AUDIT-COUNT.                                 00017900
018000     PERFORM 725-LOAD-ONE-AUDIT-ENTRY THRU 725-EXIT               00018000
018100         UNTIL WS-AUDTFILE-STATUS = '10'.                        00018100
018200     MOVE TAB-AUDIT-COUNT TO WS-TOTAL-LOGGED.                     00018200
018300 725-LOAD-ONE-AUDIT-ENTRY.                                        00018300
018400     READ AUDIT-FILE INTO WS-AUD-REC                              00018400
018500         AT END MOVE '10' TO WS-AUDTFILE-STATUS                   00018500
018520              GO TO 725-EXIT                                      00018520
018600         NOT AT END                                               00018600
018700             ADD +1 TO TAB-AUDIT-COUNT                            00018700
018800             MOVE WS-AUD-USERNAME TO                              00018800
018900                 TAB-AUD-USERNAME(TAB-AUDIT-COUNT)                 00018900
019000             MOVE WS-AUD-ROLE TO                                  00019000
019100                 TAB-AUD-ROLE(TAB-AUDIT-COUNT)                     00019100
019200             MOVE WS-AUD-ACTION TO                                00019200
019300                 TAB-AUD-ACTION(TAB-AUDIT-COUNT)                  00019300
019400             MOVE WS-AUD-DETAILS TO                               00019400
019500                 TAB-AUD-DETAILS(TAB-AUDIT-COUNT)                 00019500
019600     END-READ.                                                    00019600
019650 725-EXIT.                                                        00019650
019680     EXIT.                                                        00019680
019700****************************************************************** 00019700
019800*    790-CLOSE-FILES                                              * 00019800
019900****************************************************************** 00019900
020000 790-CLOSE-FILES.                                                00020000
020100     CLOSE AUDIT-FILE REPORT-FILE.                               00020100
020200****************************************************************** 00020200
020300*    800-INIT-REPORT                                              * 00020300
020400****************************************************************** 00020400
020500 800-INIT-REPORT.                                                00020500
020600     MOVE REF-CURRENT-YEAR  TO RPT-YY.                           00020600
020700     MOVE REF-CURRENT-MONTH TO RPT-MM.                           00020700
020800     MOVE REF-CURRENT-DAY   TO RPT-DD.                           00020800
020900     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.      00020900
021000     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.               00021000
021100     WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER 1.             00021100
021200****************************************************************** 00021200
021300*    850-REPORT-TOTALS                                            * 00021300
021400****************************************************************** 00021400
021500 850-REPORT-TOTALS.                                              00021500
021600     WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER 1.             00021600
021700     MOVE WS-TOTAL-LOGGED TO RPT-TOTAL-COUNT.                    00021700
021800     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 1.            00021800
