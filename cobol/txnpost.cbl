000100****************************************************************** 00000100
000200*    LICENSED MATERIALS - PROPERTY OF THE INSTALLATION            * 00000200
000300*    ALL RIGHTS RESERVED                                          * 00000300
000400****************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                          00000500
000600 PROGRAM-ID.     TXNPOST.                                          00000600
000700 AUTHOR.         DOUG STOUT.                                       00000700
000800 INSTALLATION.   SYSTEMS GROUP - RETAIL BANKING.                   00000800
000900 DATE-WRITTEN.   03/14/88.                                         00000900
001000 DATE-COMPILED.                                                    00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                 00001100
001200****************************************************************** 00001200
001300*    REMARKS.                                                      * 00001300
001400*    TXNPOST READS THE TRANSACTION REQUEST FILE SEQUENTIALLY AND  * 00001400
001500*    APPLIES EACH REQUEST (DEPOSIT, WITHDRAW, TRANSFER) AGAINST   * 00001500
001600*    THE ACCOUNT MASTER, WHICH IS TABLE-LOADED FOR THE DURATION   * 00001600
001700*    OF THE RUN.  EVERY ATTEMPTED POSTING -- SUCCESSFUL, FAILED   * 00001700
001800*    OR DENIED -- CONSUMES A TXN-ID AND IS WRITTEN TO THE         * 00001800
001900*    JOURNAL.  THE UPDATED ACCOUNT MASTER IS REWRITTEN AT END OF  * 00001900
002000*    RUN.  SEE REQ #B2601 COVER MEMO FOR THE FULL RULE SET.       * 00002000
002100****************************************************************** 00002100
002200*    CHANGE LOG.                                                  * 00002200
002300*    88-03-14  DWS  ORIGINAL PROGRAM -- POSTING ENGINE            * 00002300
002400*    89-07-02  DWS  ADDED ACCESS-DENIED AUDIT RECORD (REQ #1140)  * 00002400
002500*    91-01-19  KAJ  TRANSFER NOW JOURNALS AGAINST SOURCE ONLY ON  * 00002500
002600*                   FAILURE, PER AUDIT FINDING 91-006             * 00002600
002700*    94-05-30  KAJ  CHECKING OVERDRAFT LIMIT RULE ADDED           * 00002700
002800*    98-10-08  RTM  Y2K REVIEW -- NO TWO-DIGIT YEAR FIELDS FOUND, * 00002800
002900*                   NONE REQUIRED                                 * 00002900
003000*    02-02-11  RTM  SWITCHED COUNTERS TO COMP PER STD #REQ-772    * 00003000
003100*    09-08-24  LWB  ACCOUNT MASTER NOW TABLE-LOADED INSTEAD OF    * 00003100
003200*                   RE-READ PER TRANSACTION (PERFORMANCE, #3360) * 00003200
003300*    26-03-02  JFH  REBUILT FOR RETAIL LEDGER CONVERSION, REQ     * 00003300
003400*                   #B2601 -- REPLACES THE OLD INTERACTIVE        * 00003400
003500*                   POSTING MENU; RULES NOW CALL ACCTSEC/VALRULES * 00003500
003600****************************************************************** 00003600
003700 ENVIRONMENT DIVISION.                                             00003700
003800 CONFIGURATION SECTION.                                            00003800
003900 SOURCE-COMPUTER. IBM-390.                                         00003900
004000 OBJECT-COMPUTER. IBM-390.                                         00004000
004100 SPECIAL-NAMES.                                                    00004100
004200     C01 IS TOP-OF-FORM.                                           00004200
004300 INPUT-OUTPUT SECTION.                                             00004300
004400 FILE-CONTROL.                                                     00004400
004500     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                        00004500
004600         ORGANIZATION IS SEQUENTIAL                                00004600
004700         FILE STATUS  IS WS-ACCTFILE-STATUS.                       00004700
004800     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                     00004800
004900         ORGANIZATION IS SEQUENTIAL                                00004900
005000         FILE STATUS  IS WS-ACCTOUT-STATUS.                        00005000
005100     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                    00005100
005200         ORGANIZATION IS SEQUENTIAL                                00005200
005300         FILE STATUS  IS WS-TRANFILE-STATUS.                       00005300
005400     SELECT JOURNAL-FILE ASSIGN TO JRNLFILE                        00005400
005500         ORGANIZATION IS SEQUENTIAL                                00005500
005600         FILE STATUS  IS WS-JRNLFILE-STATUS.                       00005600
005700     SELECT AUDIT-FILE ASSIGN TO AUDTFILE                          00005700
005800         ORGANIZATION IS SEQUENTIAL                                00005800
005900         FILE STATUS  IS WS-AUDTFILE-STATUS.                       00005900
006000     SELECT REPORT-FILE ASSIGN TO POSTRPT                         00006000
006100         ORGANIZATION IS SEQUENTIAL                                00006100
006200         FILE STATUS  IS WS-REPORT-STATUS.                         00006200
006300****************************************************************** 00006300
006400 DATA DIVISION.                                                    00006400
006500 FILE SECTION.                                                     00006500
006600 FD  ACCOUNT-FILE                                                  00006600
006700     RECORDING MODE IS F.                                          00006700
006800 01  ACCT-REC-FD                 PIC X(40).                        00006800
006900 FD  ACCOUNT-FILE-OUT                                              00006900
007000     RECORDING MODE IS F.                                          00007000
007100 01  ACCT-OUT-REC-FD             PIC X(40).                        00007100
007200 FD  TRANSACTION-FILE                                              00007200
007300     RECORDING MODE IS F.                                          00007300
007400 01  TXR-REC-FD                  PIC X(28).                        00007400
007500 FD  JOURNAL-FILE                                                  00007500
007600     RECORDING MODE IS F.                                          00007600
007700 01  TXN-REC-FD                  PIC X(45).                        00007700
007800 FD  AUDIT-FILE                                                    00007800
007900     RECORDING MODE IS F.                                          00007900
008000 01  AUD-REC-FD                  PIC X(113).                       00008000
008100 FD  REPORT-FILE                                                   00008100
008200     RECORDING MODE IS F.                                          00008200
008300 01  REPORT-RECORD               PIC X(80).                        00008300
008400****************************************************************** 00008400
008500 WORKING-STORAGE SECTION.                                          00008500
008600 COPY REFCPY.                                                      00008600
008700*                                                                  00008700
008800 01  WS-FILE-STATUSES.                                             00008800
008900     05  WS-ACCTFILE-STATUS      PIC X(02) VALUE SPACES.           00008900
009000     05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.           00009000
009100     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.           00009100
009200     05  WS-JRNLFILE-STATUS      PIC X(02) VALUE SPACES.           00009200
009300     05  WS-AUDTFILE-STATUS      PIC X(02) VALUE SPACES.           00009300
009400     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.           00009400
009500     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.              00009500
009600         88  TRAN-EOF            VALUE 'Y'.                        00009600
009700*                                                                  00009700
009800 01  WS-TXR-REC.                                                   00009800
009900 COPY TRANCOPY REPLACING ==:TAG:== BY ==WS-TXR==.                  00009900
010000*                                                                  00010000
010100 01  WS-TXN-REC.                                                   00010100
010200 COPY JRNLCOPY REPLACING ==:TAG:== BY ==WS-TXN==.                  00010200
010300*                                                                  00010300
010400 01  WS-AUD-REC.                                                   00010400
010500 COPY AUDTCOPY REPLACING ==:TAG:== BY ==WS-AUD==.                  00010500
010600*                                                                  00010600
010700 01  WS-ACCT-REC.                                                  00010700
010800 COPY ACCTCOPY REPLACING ==:TAG:== BY ==WS-ACCT==.                 00010800
010900*                                                                  00010900
011000***************************************************************** 00011000
011100*    ACCOUNT MASTER TABLE -- LOADED ONCE, KEYED BY ACCT NUMBER    * 00011100
011200*    VIA A LINEAR SCAN (CAPACITY 200 PER REQ #B2601 COVER MEMO)   * 00011200
011300***************************************************************** 00011300
011400 01  TAB-ACCOUNTS.                                                 00011400
011500     05  TAB-ACCT-COUNT          PIC S9(04) COMP VALUE +0.         00011500
011600     05  TAB-ACCT-ENTRY OCCURS 200 TIMES INDEXED BY ACCT-IDX.      00011600
011700         10  TAB-ACCT-NO         PIC X(06).                        00011700
011800         10  TAB-ACCT-TYPE       PIC X(01).                        00011800
011900         10  TAB-ACCT-OWNER-ID   PIC X(04).                        00011900
012000         10  TAB-ACCT-BALANCE    PIC S9(09)V99.                    00012000
012100         10  TAB-ACCT-INT-RATE   PIC V9(05).                       00012100
012200         10  TAB-ACCT-OD-LIMIT   PIC 9(07)V99.                     00012200
012300*                                                                  00012300
012400 01  TAB-INDEX-WORK.                                               00012400
012500     05  WS-FROM-IDX             PIC S9(04) COMP VALUE +0.         00012500
012600     05  WS-TO-IDX               PIC S9(04) COMP VALUE +0.         00012600
012700     05  WS-LOOKUP-KEY           PIC X(06) VALUE SPACES.           00012700
012800     05  WS-LOOKUP-RESULT-IDX    PIC S9(04) COMP VALUE +0.         00012800
012850 01  TAB-INDEX-REDEF REDEFINES TAB-INDEX-WORK.                    00012850
012860     05  WS-LOOKUP-KEY-ALPHA PIC X(12).                           00012860
012900*                                                                  00012900
013000 01  WS-TXN-COUNTERS.                                              00013000
013100     05  WS-TXN-NEXT-ID          PIC S9(05) COMP-3 VALUE +0.       00013100
013200     05  WS-REQUESTS-READ        PIC S9(07) COMP-3 VALUE +0.       00013200
013300     05  WS-REQUESTS-COMPLETED   PIC S9(07) COMP-3 VALUE +0.       00013300
013400     05  WS-REQUESTS-FAILED      PIC S9(07) COMP-3 VALUE +0.       00013400
013500     05  WS-REQUESTS-DENIED      PIC S9(07) COMP-3 VALUE +0.       00013500
013550 01  WS-TXN-CTR-REDEF REDEFINES WS-TXN-COUNTERS.                  00013550
013560     05  WS-TXN-CTR-ALPHA    PIC X(19).                           00013560
013600*                                                                  00013600
013700 01  WS-POST-WORK.                                                 00013700
013800     05  WS-POSTING-OK-SW        PIC X(01) VALUE 'N'.              00013800
013900         88  POSTING-OK          VALUE 'Y'.                        00013900
014000     05  WS-ACCESS-ALLOWED-SW    PIC X(01) VALUE 'N'.              00014000
014100         88  ACCESS-ALLOWED      VALUE 'Y'.                        00014100
014200     05  WS-TXN-ID-DISPLAY       PIC X(03).                        00014200
014300     05  WS-FAIL-REASON          PIC X(25) VALUE SPACES.           00014300
014350 01  WS-POST-WORK-REDEF REDEFINES WS-POST-WORK.                   00014350
014360     05  WS-POST-WORK-ALPHA  PIC X(30).                           00014360
014400*                                                                  00014400
014500 01  RPT-HEADER1.                                                  00014500
014600     05  FILLER   PIC X(40) VALUE                                  00014600
014700              'TRANSACTION POSTING REPORT        DATE: '.          00014700
014800     05  RPT-MM   PIC 99.                                          00014800
014900     05  FILLER   PIC X(01) VALUE '/'.                             00014900
015000     05  RPT-DD   PIC 99.                                          00015000
015100     05  FILLER   PIC X(01) VALUE '/'.                             00015100
015200     05  RPT-YY   PIC 99.                                          00015200
015300     05  FILLER   PIC X(30) VALUE SPACES.                          00015300
015400*                                                                  00015400
015500 01  RPT-TOTALS-LINE1.                                             00015500
015600     05  FILLER         PIC X(24) VALUE 'REQUESTS READ........ '. 00015600
015700     05  RPT-READ       PIC ZZZ,ZZ9.                               00015700
015800     05  FILLER         PIC X(49) VALUE SPACES.                    00015800
015900 01  RPT-TOTALS-LINE2.                                             00015900
016000     05  FILLER         PIC X(24) VALUE 'REQUESTS COMPLETED.... '. 00016000
016100     05  RPT-COMPLETED  PIC ZZZ,ZZ9.                               00016100
016200     05  FILLER         PIC X(49) VALUE SPACES.                    00016200
016300 01  RPT-TOTALS-LINE3.                                             00016300
016400     05  FILLER         PIC X(24) VALUE 'REQUESTS FAILED....... '. 00016400
016500     05  RPT-FAILED     PIC ZZZ,ZZ9.                               00016500
016600     05  FILLER         PIC X(49) VALUE SPACES.                    00016600
016700 01  RPT-TOTALS-LINE4.                                             00016700
016800     05  FILLER         PIC X(24) VALUE 'REQUESTS DENIED....... '. 00016800
016900     05  RPT-DENIED     PIC ZZZ,ZZ9.                               00016900
017000     05  FILLER         PIC X(49) VALUE SPACES.                    00017000
017100****************************************************************** 00017100
017200 PROCEDURE DIVISION.                                               00017200
017300****************************************************************** 00017300
017400 000-MAIN.                                                         00017400
017500     ACCEPT REF-CURRENT-DATE FROM DATE.                            00017500
017600     PERFORM 700-OPEN-FILES.                                       00017600
017700     PERFORM 720-LOAD-ACCOUNT-TABLE.                               00017700
017800     PERFORM 800-INIT-REPORT.                                      00017800
017900     PERFORM 710-READ-TRAN-FILE.                                   00017900
018000     PERFORM 100-PROCESS-TRANSACTIONS THRU 180-NEXT-REQUEST         00018000
018050         UNTIL TRAN-EOF.                                      00018050
018100     PERFORM 760-REWRITE-ACCOUNT-MASTER.                           00018100
018200     PERFORM 850-REPORT-TOTALS.                                    00018200
018300     PERFORM 790-CLOSE-FILES.                                      00018300
018400     GOBACK.                                                       00018400
018500*                                                                  00018500
018600***************************************************************** 00018600
018700*    100-PROCESS-TRANSACTIONS -- ONE REQUEST PER PASS             * 00018700
018800***************************************************************** 00018800
018900 100-PROCESS-TRANSACTIONS.                                         00018900
019000     ADD +1 TO WS-REQUESTS-READ.                                   00019000
019100     MOVE 'N' TO WS-POSTING-OK-SW.                                 00019100
019200     MOVE SPACES TO WS-FAIL-REASON.                                00019200
019300     MOVE +0 TO WS-FROM-IDX WS-TO-IDX.                             00019300
019400*                                                                  00019400
019500     IF WS-TXR-FROM-ACCT NOT = SPACES                              00019500
019600         MOVE WS-TXR-FROM-ACCT TO WS-LOOKUP-KEY                    00019600
019700         PERFORM 730-FIND-ACCOUNT                                  00019700
019800         MOVE WS-LOOKUP-RESULT-IDX TO WS-FROM-IDX                  00019800
019900     END-IF.                                                       00019900
020000     IF WS-TXR-TO-ACCT NOT = SPACES                                00020000
020100         MOVE WS-TXR-TO-ACCT TO WS-LOOKUP-KEY                      00020100
020200         PERFORM 730-FIND-ACCOUNT                                  00020200
020300         MOVE WS-LOOKUP-RESULT-IDX TO WS-TO-IDX                    00020300
020400     END-IF.                                                       00020400
020500*                                                                  00020500
020600     IF (WS-TXR-FROM-ACCT NOT = SPACES AND WS-FROM-IDX = 0)        00020600
020700        OR (WS-TXR-TO-ACCT NOT = SPACES AND WS-TO-IDX = 0)         00020700
020800         ADD +1 TO WS-REQUESTS-FAILED                              00020800
020900         MOVE 'ACCOUNT NOT FOUND' TO WS-FAIL-REASON                00020900
021000         GO TO 190-NO-JOURNAL-RECORD.                              00021000
021100     END-IF.                                                       00021100
021200*                                                                  00021200
021300     PERFORM 300-APPLY-ACCESS-RULE.                                00021300
021400     IF NOT ACCESS-ALLOWED                                         00021400
021500         ADD +1 TO WS-REQUESTS-DENIED                              00021500
021600         PERFORM 620-WRITE-JOURNAL-DENIED                          00021600
021700         GO TO 180-NEXT-REQUEST.                                   00021700
021800     END-IF.                                                       00021800
021900*                                                                  00021900
022000     EVALUATE TRUE                                                 00022000
022100         WHEN WS-TXR-IS-DEPOSIT                                    00022100
022200             PERFORM 200-PROCESS-DEPOSIT                           00022200
022300         WHEN WS-TXR-IS-WITHDRAW                                   00022300
022400             PERFORM 210-PROCESS-WITHDRAW                          00022400
022500         WHEN WS-TXR-IS-TRANSFER                                   00022500
022600             PERFORM 220-PROCESS-TRANSFER                          00022600
022700         WHEN OTHER                                                00022700
022800             MOVE 'INVALID REQUEST TYPE' TO WS-FAIL-REASON         00022800
022900     END-EVALUATE.                                                 00022900
023000*                                                                  00023000
023100     IF POSTING-OK                                                 00023100
023200         ADD +1 TO WS-REQUESTS-COMPLETED                           00023200
023300     ELSE                                                         00023300
023400         ADD +1 TO WS-REQUESTS-FAILED                              00023400
023500     END-IF.                                                       00023500
023600     PERFORM 600-WRITE-JOURNAL-RECORD.                             00023600
023700     IF POSTING-OK                                                 00023700
023800         PERFORM 610-WRITE-AUDIT-RECORD                            00023800
023900     END-IF.                                                       00023900
024000     GO TO 180-NEXT-REQUEST.                                       00024000
024100*                                                                  00024100
024200 190-NO-JOURNAL-RECORD.                                            00024200
024300     CONTINUE.                                                     00024300
024400 180-NEXT-REQUEST.                                                 00024400
024500     PERFORM 710-READ-TRAN-FILE.                                   00024500
024600***************************************************************** 00024600
024700*    200-PROCESS-DEPOSIT -- ALWAYS SUCCEEDS ON A VALID ACCOUNT    * 00024700
024800*    AND A POSITIVE AMOUNT                                        * 00024800
024900***************************************************************** 00024900
025000 200-PROCESS-DEPOSIT.                                              00025000
025100     IF WS-TXR-AMOUNT NOT > 0                                      00025100
025200         MOVE 'INVALID AMOUNT' TO WS-FAIL-REASON                   00025200
025300         MOVE 'N' TO WS-POSTING-OK-SW                              00025300
025400     ELSE                                                         00025400
025500         ADD WS-TXR-AMOUNT TO TAB-ACCT-BALANCE(WS-TO-IDX)          00025500
025600         MOVE 'Y' TO WS-POSTING-OK-SW                              00025600
025700     END-IF.                                                       00025700
025800***************************************************************** 00025800
025900*    210-PROCESS-WITHDRAW -- SAVINGS MAY NOT GO BELOW ZERO,       * 00025900
026000*    CHECKING MAY GO NEGATIVE DOWN TO -OD-LIMIT                   * 00026000
026100***************************************************************** 00026100
026200 210-PROCESS-WITHDRAW.                                             00026200
026300     PERFORM 230-CHECK-WITHDRAW-LIMIT.                             00026300
026400     IF POSTING-OK                                                 00026400
026500         SUBTRACT WS-TXR-AMOUNT FROM TAB-ACCT-BALANCE(WS-FROM-IDX) 00026500
026600     END-IF.                                                       00026600
026700***************************************************************** 00026700
026800*    220-PROCESS-TRANSFER -- WITHDRAW RULE OF THE SOURCE, THEN    * 00026800
026900*    DEPOSIT TO THE TARGET.  NOTHING MOVES IF THE SOURCE FAILS.   * 00026900
027000***************************************************************** 00027000
027100 220-PROCESS-TRANSFER.                                             00027100
027200     IF WS-TXR-FROM-ACCT = WS-TXR-TO-ACCT                          00027200
027300         MOVE 'SAME SOURCE AND TARGET' TO WS-FAIL-REASON           00027300
027400         MOVE 'N' TO WS-POSTING-OK-SW                              00027400
027500     ELSE                                                         00027500
027600         PERFORM 230-CHECK-WITHDRAW-LIMIT                          00027600
027700         IF POSTING-OK                                             00027700
027800            SUBTRACT WS-TXR-AMOUNT                                 00027800
027900                FROM TAB-ACCT-BALANCE(WS-FROM-IDX)                 00027900
028000            ADD WS-TXR-AMOUNT TO TAB-ACCT-BALANCE(WS-TO-IDX)       00028000
028100         END-IF                                                   00028100
028200     END-IF.                                                       00028200
028300***************************************************************** 00028300
028400*    230-CHECK-WITHDRAW-LIMIT -- SHARED BY WITHDRAW AND TRANSFER  * 00028400
028500***************************************************************** 00028500
028600 230-CHECK-WITHDRAW-LIMIT.                                         00028600
028700     MOVE 'N' TO WS-POSTING-OK-SW.                                 00028700
028800     IF WS-TXR-AMOUNT NOT > 0                                      00028800
028900         MOVE 'INVALID AMOUNT' TO WS-FAIL-REASON                   00028900
029000     ELSE                                                         00029000
029100         IF TAB-ACCT-TYPE(WS-FROM-IDX) = 'S'                       00029100
029200             IF WS-TXR-AMOUNT NOT > TAB-ACCT-BALANCE(WS-FROM-IDX)  00029200
029300                 MOVE 'Y' TO WS-POSTING-OK-SW                      00029300
029400             ELSE                                                  00029400
029500                 MOVE 'INSUFFICIENT FUNDS' TO WS-FAIL-REASON       00029500
029600             END-IF                                                00029600
029700         ELSE                                                     00029700
029800             IF WS-TXR-AMOUNT NOT >                                00029800
029900                TAB-ACCT-BALANCE(WS-FROM-IDX) +                    00029900
030000                TAB-ACCT-OD-LIMIT(WS-FROM-IDX)                     00030000
030100                 MOVE 'Y' TO WS-POSTING-OK-SW                      00030100
030200             ELSE                                                  00030200
030300                 MOVE 'INSUFFICIENT FUNDS' TO WS-FAIL-REASON       00030300
030400             END-IF                                                00030400
030500         END-IF                                                   00030500
030600     END-IF.                                                       00030600
030700***************************************************************** 00030700
030800*    300-APPLY-ACCESS-RULE -- CALLS ACCTSEC                       * 00030800
030900***************************************************************** 00030900
031000 300-APPLY-ACCESS-RULE.                                            00031000
031100     MOVE 'N' TO WS-ACCESS-ALLOWED-SW.                             00031100
031200     IF WS-TXR-IS-DEPOSIT                                          00031200
031300         CALL 'ACCTSEC' USING WS-TXR-USER-ID,                      00031300
031400             TAB-ACCT-OWNER-ID(WS-TO-IDX), WS-ACCESS-ALLOWED-SW    00031400
031500     ELSE                                                         00031500
031600         CALL 'ACCTSEC' USING WS-TXR-USER-ID,                      00031600
031700             TAB-ACCT-OWNER-ID(WS-FROM-IDX), WS-ACCESS-ALLOWED-SW  00031700
031800     END-IF.                                                       00031800
031900***************************************************************** 00031900
032000*    600-WRITE-JOURNAL-RECORD                                     * 00032000
032100***************************************************************** 00032100
032200 600-WRITE-JOURNAL-RECORD.                                         00032200
032300     ADD +1 TO WS-TXN-NEXT-ID.                                     00032300
032400     MOVE WS-TXN-NEXT-ID TO WS-TXN-ID-DISPLAY.                     00032400
032500     STRING 'TX' WS-TXN-ID-DISPLAY DELIMITED BY SIZE               00032500
032600         INTO WS-TXN-ID.                                           00032600
032700     EVALUATE TRUE                                                 00032700
032800         WHEN WS-TXR-IS-DEPOSIT  MOVE 'DEPOSIT ' TO WS-TXN-TYPE    00032800
032900         WHEN WS-TXR-IS-WITHDRAW MOVE 'WITHDRAW' TO WS-TXN-TYPE    00032900
033000         WHEN WS-TXR-IS-TRANSFER MOVE 'TRANSFER' TO WS-TXN-TYPE    00033000
033100     END-EVALUATE.                                                 00033100
033200     MOVE WS-TXR-FROM-ACCT TO WS-TXN-FROM-ACCT.                    00033200
033300     MOVE WS-TXR-TO-ACCT   TO WS-TXN-TO-ACCT.                      00033300
033400     MOVE WS-TXR-AMOUNT    TO WS-TXN-AMOUNT.                       00033400
033500     IF WS-TXR-IS-TRANSFER AND NOT POSTING-OK                      00033500
033600         MOVE SPACES TO WS-TXN-TO-ACCT                             00033600
033700     END-IF.                                                       00033700
033800     IF POSTING-OK                                                 00033800
033900         MOVE 'COMPLETED' TO WS-TXN-STATUS                         00033900
034000     ELSE                                                         00034000
034100         MOVE 'FAILED   ' TO WS-TXN-STATUS                         00034100
034200     END-IF.                                                       00034200
034300     WRITE TXN-REC-FD FROM WS-TXN-REC.                             00034300
034400***************************************************************** 00034400
034500*    610-WRITE-AUDIT-RECORD -- ONLY ON A SUCCESSFUL POSTING       * 00034500
034600***************************************************************** 00034600
034700 610-WRITE-AUDIT-RECORD.                                           00034700
034800     MOVE WS-TXR-USER-ID TO WS-AUD-USERNAME.                       00034800
034900     IF WS-TXR-USER-ID = 'ADMN'                                    00034900
035000         MOVE 'ADMIN   ' TO WS-AUD-ROLE                            00035000
035100     ELSE                                                         00035100
035200         MOVE 'CUSTOMER' TO WS-AUD-ROLE                            00035200
035300     END-IF.                                                       00035300
035400     MOVE WS-TXN-TYPE TO WS-AUD-ACTION.                            00035400
035500     STRING 'AMT=' WS-TXR-AMOUNT ' ACCT=' WS-TXR-FROM-ACCT         00035500
035600           WS-TXR-TO-ACCT DELIMITED BY SIZE INTO WS-AUD-DETAILS.   00035600
035700     WRITE AUD-REC-FD FROM WS-AUD-REC.                             00035700
035800***************************************************************** 00035800
035900*    620-WRITE-JOURNAL-DENIED -- ACCESS-CONTROL DENIAL            * 00035900
036000***************************************************************** 00036000
036100 620-WRITE-JOURNAL-DENIED.                                         00036100
036200     ADD +1 TO WS-TXN-NEXT-ID.                                     00036200
036300     MOVE WS-TXN-NEXT-ID TO WS-TXN-ID-DISPLAY.                     00036300
036400     STRING 'TX' WS-TXN-ID-DISPLAY DELIMITED BY SIZE               00036400
036500         INTO WS-TXN-ID.                                           00036500
036600     EVALUATE TRUE                                                 00036600
036700         WHEN WS-TXR-IS-DEPOSIT  MOVE 'DEPOSIT ' TO WS-TXN-TYPE    00036700
036800         WHEN WS-TXR-IS-WITHDRAW MOVE 'WITHDRAW' TO WS-TXN-TYPE    00036800
036900         WHEN WS-TXR-IS-TRANSFER MOVE 'TRANSFER' TO WS-TXN-TYPE    00036900
037000     END-EVALUATE.                                                 00037000
037100     MOVE WS-TXR-FROM-ACCT TO WS-TXN-FROM-ACCT.                    00037100
037200     MOVE WS-TXR-TO-ACCT   TO WS-TXN-TO-ACCT.                      00037200
037300     MOVE WS-TXR-AMOUNT    TO WS-TXN-AMOUNT.                       00037300
037400     MOVE 'DENIED   '      TO WS-TXN-STATUS.                       00037400
037500     WRITE TXN-REC-FD FROM WS-TXN-REC.                             00037500
037600     MOVE WS-TXR-USER-ID TO WS-AUD-USERNAME.                       00037600
037700     MOVE 'ADMIN   '     TO WS-AUD-ROLE.                           00037700
037800     MOVE 'ACCESS_DENIED' TO WS-AUD-ACTION.                        00037800
037900     STRING 'ACCT=' WS-TXR-FROM-ACCT WS-TXR-TO-ACCT                00037900
038000         DELIMITED BY SIZE INTO WS-AUD-DETAILS.                    00038000
038100     WRITE AUD-REC-FD FROM WS-AUD-REC.                             00038100
038200***************************************************************** 00038200
038300*    700-OPEN-FILES                                               * 00038300
038400***************************************************************** 00038400
038500 700-OPEN-FILES.                                                   00038500
038600     OPEN INPUT  ACCOUNT-FILE TRANSACTION-FILE.                    00038600
038700     OPEN OUTPUT ACCOUNT-FILE-OUT JOURNAL-FILE AUDIT-FILE          00038700
038800                 REPORT-FILE.                                      00038800
038900     IF WS-ACCTFILE-STATUS NOT = '00'                              00038900
039000         DISPLAY 'TXNPOST: ERROR OPENING ACCOUNT FILE, RC='        00039000
039100                 WS-ACCTFILE-STATUS                                00039100
039200         MOVE 16 TO RETURN-CODE                                    00039200
039300         MOVE 'Y' TO WS-TRAN-EOF                                   00039300
039400     END-IF.                                                       00039400
039500     IF WS-TRANFILE-STATUS NOT = '00'                              00039500
039600         DISPLAY 'TXNPOST: ERROR OPENING TRAN FILE, RC='           00039600
039700                 WS-TRANFILE-STATUS                                00039700
039800         MOVE 16 TO RETURN-CODE                                    00039800
039900         MOVE 'Y' TO WS-TRAN-EOF                                   00039900
040000     END-IF.                                                       00040000
040100***************************************************************** 00040100
040200*    710-READ-TRAN-FILE                                           * 00040200
040300***************************************************************** 00040300
040400 710-READ-TRAN-FILE.                                               00040400
040500     READ TRANSACTION-FILE INTO WS-TXR-REC                         00040500
040600         AT END MOVE 'Y' TO WS-TRAN-EOF                            00040600
040700     END-READ.                                                     00040700
040800***************************************************************** 00040800
040900*    720-LOAD-ACCOUNT-TABLE                                       * 00040900
041000***************************************************************** 00041000
041100 720-LOAD-ACCOUNT-TABLE.                                           00041100
041200     MOVE +0 TO TAB-ACCT-COUNT.                                    00041200
041300     PERFORM 725-LOAD-ONE-ACCOUNT                                  00041300
041400         UNTIL WS-ACCTFILE-STATUS = '10'.                          00041400
041500 725-LOAD-ONE-ACCOUNT.                                             00041500
041600     READ ACCOUNT-FILE INTO WS-ACCT-REC                            00041600
041700         AT END MOVE '10' TO WS-ACCTFILE-STATUS                    00041700
041800         NOT AT END                                                00041800
041900             ADD +1 TO TAB-ACCT-COUNT                              00041900
042000             MOVE WS-ACCT-NO       TO TAB-ACCT-NO(TAB-ACCT-COUNT)  00042000
042100             MOVE WS-ACCT-TYPE     TO TAB-ACCT-TYPE(TAB-ACCT-COUNT)00042100
042200             MOVE WS-ACCT-OWNER-ID TO                              00042200
042300                 TAB-ACCT-OWNER-ID(TAB-ACCT-COUNT)                 00042300
042400             MOVE WS-ACCT-BALANCE  TO                              00042400
042500                 TAB-ACCT-BALANCE(TAB-ACCT-COUNT)                  00042500
042600             MOVE WS-ACCT-INT-RATE TO                              00042600
042700                 TAB-ACCT-INT-RATE(TAB-ACCT-COUNT)                 00042700
042800             MOVE WS-ACCT-OD-LIMIT TO                              00042800
042900                 TAB-ACCT-OD-LIMIT(TAB-ACCT-COUNT)                 00042900
043000     END-READ.                                                     00043000
043100***************************************************************** 00043100
043200*    730-FIND-ACCOUNT -- LINEAR SCAN, RETURNS 0 WHEN NOT FOUND    * 00043200
043300***************************************************************** 00043300
043400 730-FIND-ACCOUNT.                                                 00043400
043500     MOVE +0 TO WS-LOOKUP-RESULT-IDX.                              00043500
043600     SET ACCT-IDX TO 1.                                            00043600
043700     PERFORM 735-SCAN-ONE-ENTRY                                    00043700
043800         UNTIL ACCT-IDX > TAB-ACCT-COUNT                           00043800
043900            OR WS-LOOKUP-RESULT-IDX NOT = 0.                       00043900
044000 735-SCAN-ONE-ENTRY.                                                00044000
044100     IF TAB-ACCT-NO(ACCT-IDX) = WS-LOOKUP-KEY                      00044100
044200         SET WS-LOOKUP-RESULT-IDX TO ACCT-IDX                      00044200
044300     ELSE                                                         00044300
044400         SET ACCT-IDX UP BY 1                                      00044400
044500     END-IF.                                                       00044500
044600***************************************************************** 00044600
044700*    760-REWRITE-ACCOUNT-MASTER -- WRITE THE TABLE BACK OUT       * 00044700
044800***************************************************************** 00044800
044900 760-REWRITE-ACCOUNT-MASTER.                                       00044900
045000     SET ACCT-IDX TO 1.                                            00045000
045100     PERFORM 765-WRITE-ONE-ACCOUNT                                 00045100
045200         UNTIL ACCT-IDX > TAB-ACCT-COUNT.                          00045200
045300 765-WRITE-ONE-ACCOUNT.                                             00045300
045400     MOVE TAB-ACCT-NO(ACCT-IDX)       TO WS-ACCT-NO.                00045400
045500     MOVE TAB-ACCT-TYPE(ACCT-IDX)     TO WS-ACCT-TYPE.             00045500
045600     MOVE TAB-ACCT-OWNER-ID(ACCT-IDX) TO WS-ACCT-OWNER-ID.         00045600
045700     MOVE TAB-ACCT-BALANCE(ACCT-IDX)  TO WS-ACCT-BALANCE.          00045700
045800     MOVE TAB-ACCT-INT-RATE(ACCT-IDX) TO WS-ACCT-INT-RATE.         00045800
045900     MOVE TAB-ACCT-OD-LIMIT(ACCT-IDX) TO WS-ACCT-OD-LIMIT.         00045900
046000     WRITE ACCT-OUT-REC-FD FROM WS-ACCT-REC.                       00046000
046100     SET ACCT-IDX UP BY 1.                                         00046100
046200***************************************************************** 00046200
046300*    790-CLOSE-FILES                                              * 00046300
046400***************************************************************** 00046400
046500 790-CLOSE-FILES.                                                  00046500
046600     CLOSE ACCOUNT-FILE ACCOUNT-FILE-OUT TRANSACTION-FILE          00046600
046700           JOURNAL-FILE AUDIT-FILE REPORT-FILE.                    00046700
046800***************************************************************** 00046800
046900*    800-INIT-REPORT                                              * 00046900
047000***************************************************************** 00047000
047100 800-INIT-REPORT.                                                  00047100
047200     MOVE REF-CURRENT-YEAR  TO RPT-YY.                             00047200
047300     MOVE REF-CURRENT-MONTH TO RPT-MM.                             00047300
047400     MOVE REF-CURRENT-DAY   TO RPT-DD.                             00047400
047500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.       00047500
047600***************************************************************** 00047600
047700*    850-REPORT-TOTALS                                            * 00047700
047800***************************************************************** 00047800
047900 850-REPORT-TOTALS.                                                00047900
048000     MOVE WS-REQUESTS-READ      TO RPT-READ.                       00048000
048100     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE1 AFTER 2.            00048100
048200     MOVE WS-REQUESTS-COMPLETED TO RPT-COMPLETED.                  00048200
048300     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE2 AFTER 1.            00048300
048400     MOVE WS-REQUESTS-FAILED    TO RPT-FAILED.                     00048400
048500     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE3 AFTER 1.            00048500
048600     MOVE WS-REQUESTS-DENIED    TO RPT-DENIED.                     00048600
048700     WRITE REPORT-RECORD FROM RPT-TOTALS-LINE4 AFTER 1.            00048700
